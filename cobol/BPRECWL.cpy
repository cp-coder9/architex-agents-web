000100******************************************************************
000200*    BPRECWL  -  WALL RECORD.  NESTS UNDER 05 WL-ENTRY IN        *
000300*    BPCOMMON (OCCURS BP-MAX-WALLS TIMES).  WL-INPUT-AREA IS     *
000400*    BYTE-FOR-BYTE THE DDWALL RECORD LAYOUT (50 BYTES).          *
000500******************************************************************
000600     10  WL-INPUT-AREA.
000700         15  WL-WALL-ID            PIC X(08).
000800         15  WL-THICKNESS-MM       PIC 9(05).
000900         15  WL-MATERIAL           PIC X(10).
001000             88  WL-MATERIAL-VALID VALUE 'concrete  ' 'brick     '
001100                                         'block     ' 'steel     '
001200                                         'timber    ' 'composite '.
001300             88  WL-MATERIAL-CONCRETE VALUE 'concrete  '.
001400         15  WL-REINFORCED-FLAG    PIC X(01).
001500             88  WL-IS-REINFORCED  VALUE 'Y'.
001600         15  WL-REINF-RATIO        PIC 9V9(4).
001700         15  WL-GAP-MM             PIC 9(05).
001800         15  WL-AREA-SQM           PIC 9(05)V99.
001900         15  WL-R-VALUE            PIC 9(02)V99.
002000         15  FILLER                PIC X(05).
