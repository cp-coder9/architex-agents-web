000100******************************************************************
000200*    BPRECCR  -  CHECK-RESULT RECORD (ONE ROW PER RULE           *
000300*    EVALUATION).  NESTS UNDER 05 CR-ENTRY IN BPCOMMON          *
000400*    (OCCURS BP-MAX-RESULTS TIMES).                             *
000500******************************************************************
000600     10  CR-CHECKER-NAME           PIC X(20).
000700     10  CR-RULE-NAME              PIC X(30).
000800     10  CR-PASSED-FLAG            PIC X(01).
000900         88  CR-PASSED             VALUE 'Y'.
001000         88  CR-FAILED             VALUE 'N'.
001100     10  CR-DETAIL-TEXT            PIC X(80).
001200     10  FILLER                    PIC X(09).
