000100******************************************************************
000200*                                                                *
000300*    BPCOMMON  -  BUILDING PLAN COMPLIANCE ENGINE                *
000400*    MASTER COMMUNICATION AREA.                                  *
000500*                                                                *
000600*    COPIED INTO WORKING-STORAGE BY THE DRIVER (BPMAIN01) AND    *
000700*    INTO THE LINKAGE SECTION OF EVERY CALLED CHECKER MODULE.    *
000800*    ONE 01-LEVEL GROUP IS PASSED ACROSS EVERY CALL BOUNDARY AS  *
000900*    THE SOLE 'USING' PARAMETER - SEE BPMAIN01 PARAGRAPH 4000.   *
001000*                                                                *
001100*    MAINTENANCE                                                 *
001200*    -----------                                                 *
001300*    1994-02-11  RKM  0411  ORIGINAL MEMBER FOR COMPLIANCE       *
001400*                           ENGINE PROJECT (BUILD 1).            *
001500*    1994-03-02  RKM  0430  ADDED ISSUE TABLE FOR COUNCIL-CHECK. *
001600*    1997-08-19  DPT  0877  WIDENED CR-ENTRY TABLE 200 TO 300.   *
001700*    1999-01-06  DPT  Y2K   RUN-DATE FIELD CONFIRMED CCYYMMDD,   *
001800*                           NO 2-DIGIT YEAR FIELDS IN MEMBER.    *
001850*    1999-09-14  RKM  0804  MOVED BP-RUN-DATE-CCYYMMDD INTO THIS *
001860*                           MEMBER (BP-RUN-INFO) - BPRPTFMT WAS  *
001870*                           READING ITS OWN PRIVATE COPY OF THE  *
001880*                           FIELD OUT OF BPWSCOM AND PRINTING    *
001890*                           SPACES ON THE REPORT RUN-DATE LINE.  *
001900*    TABLE-SIZE LIMITS (BP-MAX-xxx) LIVE IN BPWSCOM - COPY IT     *
002000*    BEFORE THIS MEMBER IN WORKING-STORAGE.  LINKAGE SECTION      *
002100*    COPIES OF THIS MEMBER DO NOT NEED THEM.                      *
002200******************************************************************
003200 01  BP-COMMON-AREA.
003300     05  PJ-HEADER.
003400         COPY BPRECPJ.
003500*
003600     05  BP-WALL-TABLE.
003700         10  WL-COUNT              PIC 9(04) COMP.
003800         10  WL-ENTRY OCCURS 50 TIMES INDEXED BY WL-IDX.
003900             COPY BPRECWL.
004000*
004100     05  BP-ROOM-TABLE.
004200         10  RM-COUNT              PIC 9(04) COMP.
004300         10  RM-ENTRY OCCURS 30 TIMES INDEXED BY RM-IDX.
004400             COPY BPRECRM.
004500*
004600     05  BP-DIMENSION-TABLE.
004700         10  DM-COUNT              PIC 9(04) COMP.
004800         10  DM-ENTRY OCCURS 50 TIMES INDEXED BY DM-IDX.
004900             COPY BPRECDM.
005000*
005100     05  BP-OPENING-TABLE.
005200         10  OP-COUNT              PIC 9(04) COMP.
005300         10  OP-ENTRY OCCURS 80 TIMES INDEXED BY OP-IDX.
005400             COPY BPRECOP.
005500*
005600     05  BP-ROOF-TABLE.
005700         10  RF-COUNT              PIC 9(04) COMP.
005800         10  RF-ENTRY OCCURS 10 TIMES INDEXED BY RF-IDX.
005900             COPY BPRECRF.
006000*
006100     05  BP-DOCUMENT-TABLE.
006200         10  DC-COUNT              PIC 9(04) COMP.
006300         10  DC-ENTRY OCCURS 30 TIMES INDEXED BY DC-IDX.
006400             COPY BPRECDC.
006500*
006600     05  BP-DRAWING-TABLE.
006700         10  DR-COUNT              PIC 9(04) COMP.
006800         10  DR-ENTRY OCCURS 20 TIMES INDEXED BY DR-IDX.
006900             COPY BPRECDR.
007000*
007100     05  BP-CHECK-RESULT-TABLE.
007200         10  CR-COUNT              PIC 9(04) COMP.
007300         10  CR-ENTRY OCCURS 300 TIMES INDEXED BY CR-IDX.
007400             COPY BPRECCR.
007500*
007600     05  BP-CHECKER-SUMMARY-TABLE.
007700         10  CS-COUNT              PIC 9(04) COMP.
007800         10  CS-ENTRY OCCURS 6 TIMES INDEXED BY CS-IDX.
007900             COPY BPRECCS.
008000*
008100     05  BP-ISSUE-TABLE.
008200         10  IS-COUNT              PIC 9(04) COMP.
008300         10  IS-ENTRY OCCURS 10 TIMES INDEXED BY IS-IDX.
008400             15  IS-TEXT           PIC X(60).
008500*
008600     05  BP-PROJECT-TOTALS.
008700         10  PT-ROOMS-ANALYZED     PIC 9(04) COMP-3.
008800         10  PT-TOTAL-ROOM-AREA    PIC 9(07)V99.
008900         10  PT-WALLS-ANALYZED     PIC 9(04) COMP-3.
009000         10  PT-WINDOWS-ANALYZED   PIC 9(04) COMP-3.
009100         10  PT-DOORS-ANALYZED     PIC 9(04) COMP-3.
009200         10  PT-ROOFS-ANALYZED     PIC 9(04) COMP-3.
009300         10  PT-TOTAL-ISSUES       PIC 9(04) COMP-3.
009400         10  FILLER                PIC X(10).
009500*
009600     05  BP-VALIDATION-AREA.
009700         10  VA-HEADER-VALID-FLAG  PIC X(01).
009800             88  VA-HEADER-VALID   VALUE 'Y'.
009900         10  VA-HEADER-ERROR-CNT   PIC 9(02) COMP-3.
010000         10  VA-HEADER-ERROR-TAB OCCURS 5 TIMES.
010100             15  VA-HEADER-ERROR-TEXT PIC X(60).
010200         10  FILLER                PIC X(10).
010210*
010220     05  BP-RUN-INFO.
010230         10  BP-RUN-DATE-CCYYMMDD  PIC X(08) VALUE SPACES.
010240         10  FILLER                PIC X(12) VALUE SPACES.
010300*
010400     05  BP-REPORT-AREA.
010500         10  RL-LINE-COUNT         PIC 9(04) COMP.
010600         10  RL-LINE OCCURS 400 TIMES
010700                     INDEXED BY RL-IDX  PIC X(132).
010800*
010900     05  BP-RUN-TOTALS.
011000         10  BP-OVERALL-STATUS     PIC X(08).
011100             88  BP-OVERALL-PASS     VALUE 'PASS    '.
011200             88  BP-OVERALL-WARN     VALUE 'WARNINGS'.
011300             88  BP-OVERALL-FAIL     VALUE 'FAIL    '.
011400             88  BP-OVERALL-UNKNOWN  VALUE 'UNKNOWN '.
011500         10  BP-CHECKERS-TOTAL     PIC 9(02) COMP-3.
011600         10  BP-CHECKERS-PASSED    PIC 9(02) COMP-3.
011700         10  BP-CHECKERS-FAILED    PIC 9(02) COMP-3.
011800         10  BP-CHECKERS-WARNING   PIC 9(02) COMP-3.
011900         10  FILLER                PIC X(10).
012000*
012100     05  FILLER                    PIC X(20) VALUE SPACES.
