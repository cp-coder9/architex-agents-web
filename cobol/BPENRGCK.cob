000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    BPENRGCK.
000300 AUTHOR.        R K MOODLEY.
000400 INSTALLATION.  CITY ENGINEERING SYSTEMS - PLAN EXAMINATION UNIT.
000500 DATE-WRITTEN.  06/1994.
000600 DATE-COMPILED.
000700 SECURITY.      CONFIDENTIAL - INTERNAL USE ONLY.
000800******************************************************************
000900*                                                                *
001000*A    ABSTRACT..                                                 *
001100*  BPENRGCK IMPLEMENTS THE ENERGY-CHECK ELEMENT CHECKER.  IT    *
001200*  COMPUTES THE GLAZING-TO-WALL-AREA RATIO, CHECKS WALL AND      *
001300*  ROOF INSULATION R-VALUES IN THE AGGREGATE, AND GIVES AN       *
001400*  ORIENTATION ADVISORY (ALWAYS PASSES).                         *
001500*                                                                *
001600*J    JCL..                                                      *
001700*     CALLED SUBPROGRAM - NO JCL OF ITS OWN.                     *
001800*                                                                *
001900*P    ENTRY PARAMETERS..                                         *
002000*     01  BP-COMMON-AREA  (SEE COPY MEMBER BPCOMMON)             *
002100*                                                                *
002200*E    ERRORS DETECTED BY THIS ELEMENT..                          *
002300*     NONE ABEND - RULE FAILURES ARE RECORDED, NOT ABENDED.      *
002400*                                                                *
002500*C    ELEMENTS INVOKED BY THIS ELEMENT..                         *
002600*     NONE.                                                      *
002700*                                                                *
002800*U    USER CONSTANTS AND TABLES REFERENCED..                     *
002900*     EC-MAX-GLAZING-RATIO, EC-MIN-WALL-RVAL, EC-MIN-ROOF-RVAL.  *
003000*                                                                *
003100******************************************************************
003200*                        CHANGE LOG                              *
003300******************************************************************
003400*    1994-06-14  RKM  CR-0429  ORIGINAL PROGRAM - GLAZING RATIO  *
003500*                              AND INSULATION CHECKS ONLY.       *
003600*    1995-08-22  RKM  CR-0525  ADDED ORIENTATION ADVISORY CHECK  *
003700*                              PER ENERGY EFFICIENCY CIRCULAR.   *
003800*    1997-01-09  DPT  CR-0660  NORTH-EAST/NORTH-WEST ADDED TO    *
003900*                              THE OPTIMAL ORIENTATION SET.      *
004000*    1998-12-01  DPT  CR-0757  Y2K REVIEW - NO DATE FIELDS IN    *
004100*                              THIS PROGRAM, NO CHANGE REQUIRED. *
004200******************************************************************
004300 ENVIRONMENT DIVISION.
004400 CONFIGURATION SECTION.
004500 SOURCE-COMPUTER. IBM-3090.
004600 OBJECT-COMPUTER. IBM-3090.
004700 SPECIAL-NAMES.
004800     C01 IS TOP-OF-FORM
004900     CLASS ALPHA-CLASS IS 'A' THRU 'Z'.
005000 EJECT
005100 DATA DIVISION.
005200 WORKING-STORAGE SECTION.
005250     COPY BPWSCOM.
005300 01  FILLER PIC X(32) VALUE 'BPENRGCK WORKING STORAGE BEGINS'.
005400******************************************************************
005500*    RULE CONSTANTS                                              *
005600******************************************************************
005700 01  EC-RULE-CONSTANTS.
005800     05  EC-MAX-GLAZING-RATIO  PIC 9V9(04)  VALUE 0.2000.
005900     05  EC-MIN-WALL-RVAL      PIC 9(02)V99 VALUE 01.50.
006000     05  EC-MIN-ROOF-RVAL      PIC 9(02)V99 VALUE 03.50.
006100 EJECT
006200******************************************************************
006300*    LOCAL TALLIES AND ACCUMULATORS                               *
006400******************************************************************
006500 01  EC-LOCAL-TALLY.
006600     05  EC-CHK-TOTAL          PIC S9(04) COMP VALUE 0.
006700     05  EC-CHK-PASSED         PIC S9(04) COMP VALUE 0.
006800     05  EC-CHK-FAILED         PIC S9(04) COMP VALUE 0.
006900     05  EC-MY-CS-IDX          PIC S9(04) COMP VALUE 0.
007000     05  EC-WALL-DEFICIENT-CNT PIC S9(04) COMP VALUE 0.
007100     05  EC-ROOF-DEFICIENT-CNT PIC S9(04) COMP VALUE 0.
007200*
007300 01  EC-AREA-ACCUMULATORS.
007400     05  EC-TOTAL-WALL-AREA    PIC 9(07)V99 VALUE 0.
007500     05  EC-TOTAL-WINDOW-AREA  PIC 9(07)V99 VALUE 0.
007600     05  EC-GLAZING-RATIO      PIC 9V9(04)  VALUE 0.
007700 EJECT
007800******************************************************************
007900*    LOWER-CASED COPY OF MAIN-FACING FOR THE ORIENTATION CHECK   *
008000*    EC-FACING-LOWER-R REDEFINES THE WORK FIELD SO THE THREE     *
008100*    OPTIMAL-ORIENTATION LITERALS CAN BE TESTED WITH 88-LEVELS.  *
008200******************************************************************
008300 01  EC-FACING-LOWER           PIC X(10).
008400 01  EC-FACING-LOWER-R REDEFINES EC-FACING-LOWER.
008500     05  EC-FACING-VALUE       PIC X(10).
008600         88  EC-FACING-NORTH      VALUE 'north     '.
008700         88  EC-FACING-NORTHEAST  VALUE 'northeast '.
008800         88  EC-FACING-NORTHWEST  VALUE 'northwest '.
008900 EJECT
009000 01  WK-RESULT-LINE.
009100     05  WK-RULE-NAME          PIC X(30).
009200     05  WK-PASSED-FLAG        PIC X(01).
009300     05  WK-DETAIL-TEXT        PIC X(80).
009400 01  WK-RESULT-LINE-R REDEFINES WK-RESULT-LINE.
009500     05  FILLER                PIC X(31).
009600     05  WK-DETAIL-ALL         PIC X(80).
009700*
009800 01  WK-NUMERIC-EDIT-AREA.
009900     05  WK-COUNT-EDIT         PIC ZZZ9.
010000     05  WK-RATIO-EDIT         PIC Z.9999.
010050******************************************************************
010060*    NUMERIC VIEW OF THE AREA ACCUMULATORS FOR TRACE DISPLAYS    *
010070******************************************************************
010080 01  EC-AREA-ACCUM-R REDEFINES EC-AREA-ACCUMULATORS.
010090     05  EC-TOTAL-WALL-AREA-N    PIC 9(07)V99.
010091     05  EC-TOTAL-WINDOW-AREA-N  PIC 9(07)V99.
010092     05  EC-GLAZING-RATIO-N      PIC 9V9(04).
010100 EJECT
010200 LINKAGE SECTION.
010300     COPY BPCOMMON.
010400*
010500 01  FILLER PIC X(32) VALUE 'BPENRGCK WORKING STORAGE ENDS  '.
010600 EJECT
010700 PROCEDURE DIVISION USING BP-COMMON-AREA.
010800******************************************************************
010900*                        MAINLINE LOGIC                          *
011000******************************************************************
011100 0-CONTROL-PROCESS.
011200     PERFORM 1-INITIALIZE-CHECKER
011300         THRU 199-INITIALIZE-CHECKER-EXIT.
011400     PERFORM 2-CHECK-GLAZING-RATIO
011500         THRU 299-CHECK-GLAZING-RATIO-EXIT.
011600     PERFORM 3-CHECK-WALL-INSULATION
011700         THRU 399-CHECK-WALL-INSULATION-EXIT.
011800     PERFORM 4-CHECK-ROOF-INSULATION
011900         THRU 499-CHECK-ROOF-INSULATION-EXIT.
012000     PERFORM 5-CHECK-ORIENTATION
012100         THRU 599-CHECK-ORIENTATION-EXIT.
012200     PERFORM 6-BUILD-SUMMARY
012300         THRU 699-BUILD-SUMMARY-EXIT.
012400     GOBACK.
012500 EJECT
012600 1-INITIALIZE-CHECKER.
012700     MOVE 0 TO EC-CHK-TOTAL EC-CHK-PASSED EC-CHK-FAILED.
012800     ADD 1 TO CS-COUNT.
012900     MOVE CS-COUNT TO EC-MY-CS-IDX.
013000 199-INITIALIZE-CHECKER-EXIT.
013100     EXIT.
013200 EJECT
013300******************************************************************
013400*     RULE 1 - GLAZING-TO-WALL-AREA RATIO                        *
013500******************************************************************
013600 2-CHECK-GLAZING-RATIO.
013700     MOVE 0 TO EC-TOTAL-WALL-AREA EC-TOTAL-WINDOW-AREA.
013750     PERFORM 205-ADD-ONE-WALL-AREA
013760         VARYING WL-IDX FROM 1 BY 1
013770               UNTIL WL-IDX > WL-COUNT.
013780     PERFORM 208-ADD-ONE-WINDOW-AREA
013790         VARYING OP-IDX FROM 1 BY 1
013795               UNTIL OP-IDX > OP-COUNT.
014800     MOVE 'GLAZING RATIO                  ' TO WK-RULE-NAME.
014900     MOVE SPACES TO WK-DETAIL-TEXT.
015000     IF EC-TOTAL-WALL-AREA = 0
015100        MOVE 'Y' TO WK-PASSED-FLAG
015200        STRING 'TOTAL WALL AREA NOT AVAILABLE - GLAZING RATIO'
015300               ' CHECK SKIPPED' DELIMITED BY SIZE
015400               INTO WK-DETAIL-TEXT
015500     ELSE
015600        COMPUTE EC-GLAZING-RATIO ROUNDED =
015700           EC-TOTAL-WINDOW-AREA / EC-TOTAL-WALL-AREA
015800        MOVE EC-GLAZING-RATIO TO WK-RATIO-EDIT
015900        IF EC-GLAZING-RATIO <= EC-MAX-GLAZING-RATIO
016000           MOVE 'Y' TO WK-PASSED-FLAG
016100           STRING 'GLAZING RATIO ' WK-RATIO-EDIT
016200                  ' IS WITHIN THE 0.20 LIMIT' DELIMITED BY SIZE
016300                  INTO WK-DETAIL-TEXT
016400        ELSE
016500           MOVE 'N' TO WK-PASSED-FLAG
016600           STRING 'GLAZING RATIO ' WK-RATIO-EDIT
016700                  ' EXCEEDS THE 0.20 LIMIT' DELIMITED BY SIZE
016800                  INTO WK-DETAIL-TEXT
016900        END-IF
017000     END-IF.
017100     PERFORM 900-ADD-CHECK-RESULT.
017200 299-CHECK-GLAZING-RATIO-EXIT.
017300     EXIT.
017310*
017320 205-ADD-ONE-WALL-AREA.
017330     ADD WL-AREA-SQM(WL-IDX) TO EC-TOTAL-WALL-AREA.
017340*
017350 208-ADD-ONE-WINDOW-AREA.
017360     IF OP-IS-WINDOW(OP-IDX)
017370        ADD OP-AREA-SQM(OP-IDX) TO EC-TOTAL-WINDOW-AREA
017380     END-IF.
017400 EJECT
017500******************************************************************
017600*     RULE 2 - WALL INSULATION, ONE AGGREGATE CHECK              *
017700******************************************************************
017800 3-CHECK-WALL-INSULATION.
017900     MOVE 0 TO EC-WALL-DEFICIENT-CNT.
017950     PERFORM 310-CHECK-ONE-WALL-RVAL
017960         VARYING WL-IDX FROM 1 BY 1
017970               UNTIL WL-IDX > WL-COUNT.
018600     MOVE 'WALL INSULATION                ' TO WK-RULE-NAME.
018700     MOVE SPACES TO WK-DETAIL-TEXT.
018800     MOVE EC-WALL-DEFICIENT-CNT TO WK-COUNT-EDIT.
018900     IF EC-WALL-DEFICIENT-CNT = 0
019000        MOVE 'Y' TO WK-PASSED-FLAG
019100        STRING 'ALL WALLS MEET THE MINIMUM R-VALUE OF 1.50'
019200               DELIMITED BY SIZE INTO WK-DETAIL-TEXT
019300     ELSE
019400        MOVE 'N' TO WK-PASSED-FLAG
019500        STRING WK-COUNT-EDIT
019600               ' WALL(S) BELOW THE MINIMUM R-VALUE OF 1.50'
019700               DELIMITED BY SIZE INTO WK-DETAIL-TEXT
019800     END-IF.
019900     PERFORM 900-ADD-CHECK-RESULT.
020000 399-CHECK-WALL-INSULATION-EXIT.
020100     EXIT.
020110*
020120 310-CHECK-ONE-WALL-RVAL.
020130     IF WL-R-VALUE(WL-IDX) < EC-MIN-WALL-RVAL
020140        ADD 1 TO EC-WALL-DEFICIENT-CNT
020150     END-IF.
020200 EJECT
020300******************************************************************
020400*     RULE 3 - ROOF INSULATION, ONE AGGREGATE CHECK              *
020500******************************************************************
020600 4-CHECK-ROOF-INSULATION.
020700     MOVE 0 TO EC-ROOF-DEFICIENT-CNT.
020750     PERFORM 410-CHECK-ONE-ROOF-RVAL
020760         VARYING RF-IDX FROM 1 BY 1
020770               UNTIL RF-IDX > RF-COUNT.
021400     MOVE 'ROOF INSULATION                ' TO WK-RULE-NAME.
021500     MOVE SPACES TO WK-DETAIL-TEXT.
021600     MOVE EC-ROOF-DEFICIENT-CNT TO WK-COUNT-EDIT.
021700     IF EC-ROOF-DEFICIENT-CNT = 0
021800        MOVE 'Y' TO WK-PASSED-FLAG
021900        STRING 'ALL ROOFS MEET THE MINIMUM R-VALUE OF 3.50'
022000               DELIMITED BY SIZE INTO WK-DETAIL-TEXT
022100     ELSE
022200        MOVE 'N' TO WK-PASSED-FLAG
022300        STRING WK-COUNT-EDIT
022400               ' ROOF(S) BELOW THE MINIMUM R-VALUE OF 3.50'
022500               DELIMITED BY SIZE INTO WK-DETAIL-TEXT
022600     END-IF.
022700     PERFORM 900-ADD-CHECK-RESULT.
022800 499-CHECK-ROOF-INSULATION-EXIT.
022900     EXIT.
022910*
022920 410-CHECK-ONE-ROOF-RVAL.
022930     IF RF-R-VALUE(RF-IDX) < EC-MIN-ROOF-RVAL
022940        ADD 1 TO EC-ROOF-DEFICIENT-CNT
022950     END-IF.
023000 EJECT
023100******************************************************************
023200*     RULE 4 - ORIENTATION ADVISORY, ALWAYS PASSES               *
023300******************************************************************
023400 5-CHECK-ORIENTATION.
023500     MOVE 'ORIENTATION                    ' TO WK-RULE-NAME.
023600     MOVE SPACES TO WK-DETAIL-TEXT.
023700     MOVE 'Y' TO WK-PASSED-FLAG.
023800     IF PJ-MAIN-FACING = SPACES
023900        STRING 'MAIN FACING NOT SUPPLIED - ASSUMED COMPLIANT'
024000               DELIMITED BY SIZE INTO WK-DETAIL-TEXT
024100     ELSE
024200        MOVE SPACES TO EC-FACING-LOWER
024300        MOVE PJ-MAIN-FACING TO EC-FACING-LOWER
024400        INSPECT EC-FACING-LOWER
024500           CONVERTING 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
024600                   TO 'abcdefghijklmnopqrstuvwxyz'
024700        IF EC-FACING-NORTH OR EC-FACING-NORTHEAST
024800                        OR EC-FACING-NORTHWEST
024900           STRING 'ORIENTATION ' PJ-MAIN-FACING
025000                  ' IS OPTIMAL FOR SOLAR GAIN' DELIMITED BY SIZE
025100                  INTO WK-DETAIL-TEXT
025200        ELSE
025300           STRING 'ORIENTATION ' PJ-MAIN-FACING
025400                  ' COULD BE OPTIMISED FOR SOLAR GAIN'
025500                  DELIMITED BY SIZE INTO WK-DETAIL-TEXT
025600        END-IF
025700     END-IF.
025800     PERFORM 900-ADD-CHECK-RESULT.
025900 599-CHECK-ORIENTATION-EXIT.
026000     EXIT.
026100 EJECT
026200******************************************************************
026300*          BUILD THE CHECKER-SUMMARY ENTRY                      *
026400******************************************************************
026500 6-BUILD-SUMMARY.
026600     MOVE 'ENERGY-CHECK        ' TO CS-CHECKER-NAME(EC-MY-CS-IDX).
026700     MOVE 'COMPLETED' TO CS-RUN-STATUS(EC-MY-CS-IDX).
026800     MOVE EC-CHK-TOTAL  TO CS-TOTAL-CHECKS(EC-MY-CS-IDX).
026900     MOVE EC-CHK-PASSED TO CS-PASSED-COUNT(EC-MY-CS-IDX).
027000     MOVE EC-CHK-FAILED TO CS-FAILED-COUNT(EC-MY-CS-IDX).
027100     IF EC-CHK-TOTAL = 0
027200        MOVE 0 TO CS-COMPLIANCE-RATE(EC-MY-CS-IDX)
027300     ELSE
027400        COMPUTE CS-COMPLIANCE-RATE(EC-MY-CS-IDX) ROUNDED =
027500           EC-CHK-PASSED / EC-CHK-TOTAL
027600     END-IF.
027700     IF EC-CHK-FAILED = 0
027800        MOVE 'Y' TO CS-IS-COMPLIANT(EC-MY-CS-IDX)
027900     ELSE
027950        MOVE 'N' TO CS-IS-COMPLIANT(EC-MY-CS-IDX)
028000     END-IF.
028100     MOVE 0 TO CS-ISSUE-COUNT(EC-MY-CS-IDX).
028200 699-BUILD-SUMMARY-EXIT.
028300     EXIT.
028400 EJECT
028500******************************************************************
028600*    APPEND THE STAGED WK-RESULT-LINE TO THE CR-ENTRY TABLE      *
028700******************************************************************
028800 900-ADD-CHECK-RESULT.
028900     IF CR-COUNT < BP-MAX-RESULTS
029000        ADD 1 TO CR-COUNT
029100        MOVE 'ENERGY-CHECK        '  TO CR-CHECKER-NAME(CR-COUNT)
029200        MOVE WK-RULE-NAME            TO CR-RULE-NAME(CR-COUNT)
029300        MOVE WK-PASSED-FLAG          TO CR-PASSED-FLAG(CR-COUNT)
029400        MOVE WK-DETAIL-TEXT          TO CR-DETAIL-TEXT(CR-COUNT)
029500     END-IF.
029600     ADD 1 TO EC-CHK-TOTAL.
029700     IF WK-PASSED-FLAG = 'Y'
029800        ADD 1 TO EC-CHK-PASSED
029900     ELSE
030000        ADD 1 TO EC-CHK-FAILED
030100     END-IF.
