000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    BPRPTFMT.
000300 AUTHOR.        R K MOODLEY.
000400 INSTALLATION.  CITY ENGINEERING SYSTEMS - PLAN EXAMINATION UNIT.
000500 DATE-WRITTEN.  08/1994.
000600 DATE-COMPILED.
000700 SECURITY.      CONFIDENTIAL - INTERNAL USE ONLY.
000800******************************************************************
000900*                                                                *
001000*A    ABSTRACT..                                                 *
001100*  BPRPTFMT BUILDS THE PRINTED COMPLIANCE REPORT INTO THE        *
001200*  BP-REPORT-AREA LINE TABLE.  IT TALLIES THE SIX CHECKER-       *
001300*  SUMMARY ENTRIES INTO PASSED/FAILED/WARNING COUNTS AND AN      *
001400*  OVERALL RUN STATUS, ROLLS UP THE ELEMENT COUNTS FOR THE       *
001500*  PROJECT-TOTALS SECTION, AND WRITES HEADER, SUMMARY,           *
001600*  DETAILED-FINDINGS, PROJECT-TOTALS AND RECOMMENDATION          *
001700*  SECTIONS.  BPMAIN01 WRITES THE LINE TABLE TO THE REPORT       *
001800*  FILE AFTER THIS PROGRAM RETURNS - SEE BPMAIN01 PARAGRAPH      *
001900*  4000.                                                         *
002000*                                                                *
002100*J    JCL..                                                      *
002200*     CALLED SUBPROGRAM - NO JCL OF ITS OWN.                     *
002300*                                                                *
002400*P    ENTRY PARAMETERS..                                         *
002500*     01  BP-COMMON-AREA  (SEE COPY MEMBER BPCOMMON)             *
002600*                                                                *
002700*E    ERRORS DETECTED BY THIS ELEMENT..                          *
002800*     NONE ABEND - A FULL REPORT TABLE STOPS APPENDING LINES     *
002900*     SILENTLY UNTIL BP-MAX-RPTLINES IS RAISED.                  *
003000*                                                                *
003100*C    ELEMENTS INVOKED BY THIS ELEMENT..                         *
003200*     NONE.                                                      *
003300*                                                                *
003400*U    USER CONSTANTS AND TABLES REFERENCED..                     *
003500*     NONE - ALL LIMITS COME FROM BPWSCOM.                       *
003600*                                                                *
003700******************************************************************
003800*                        CHANGE LOG                              *
003900******************************************************************
004000*    1994-08-25  RKM  CR-0452  ORIGINAL PROGRAM - HEADER,         *
004100*                              SUMMARY AND DETAIL SECTIONS.       *
004200*    1995-03-14  RKM  CR-0510  ADDED PROJECT-TOTALS SECTION AND   *
004300*                              WALL/WINDOW/DOOR/ROOF ROLL-UP.     *
004400*    1996-06-02  DPT  CR-0588  ADDED RECOMMENDATIONS SECTION      *
004500*                              PER COUNCIL LIAISON REQUEST.       *
004600*    1999-02-11  DPT  CR-0771  Y2K REVIEW - RUN-DATE BROKEN OUT   *
004700*                              AS CCYY/MM/DD, CONFIRMED 4-DIGIT   *
004800*                              YEAR PRINTS CORRECTLY ON REPORT.   *
004810*    1999-09-14  RKM  CR-0804  CR-0771 TESTED AGAINST A PRIVATE   *
004820*                              BPWSCOM COPY OF THE RUN-DATE THAT  *
004830*                              BPMAIN01 NEVER SET - SOURCE FIELD  *
004840*                              WAS ALWAYS SPACES ACROSS THE CALL. *
004850*                              MOVE NOW READS BP-RUN-DATE-        *
004860*                              CCYYMMDD OUT OF BP-COMMON-AREA     *
004870*                              (BPCOMMON), THE ONLY FIELD GROUP   *
004880*                              THAT ACTUALLY CROSSES THE CALL.    *
004900******************************************************************
005000 ENVIRONMENT DIVISION.
005100 CONFIGURATION SECTION.
005200 SOURCE-COMPUTER. IBM-3090.
005300 OBJECT-COMPUTER. IBM-3090.
005400 SPECIAL-NAMES.
005500     C01 IS TOP-OF-FORM
005600     CLASS ALPHA-CLASS IS 'A' THRU 'Z'.
005700 EJECT
005800 DATA DIVISION.
005900 WORKING-STORAGE SECTION.
006000     COPY BPWSCOM.
006100 01  FILLER PIC X(32) VALUE 'BPRPTFMT WORKING STORAGE BEGINS'.
006200******************************************************************
006300*    LOCAL TALLIES FOR THE SIX-CHECKER ROLL-UP                   *
006400******************************************************************
006500 01  RF-LOCAL-TALLY.
006600     05  RF-PASS-CNT       PIC S9(04) COMP VALUE 0.
006700     05  RF-FAIL-CNT       PIC S9(04) COMP VALUE 0.
006800     05  RF-WARN-CNT       PIC S9(04) COMP VALUE 0.
006900     05  RF-WINDOW-CNT     PIC S9(04) COMP VALUE 0.
007000     05  RF-DOOR-CNT       PIC S9(04) COMP VALUE 0.
007100*
007200 01  RF-CHECKER-CLASS-TABLE.
007300     05  RF-CHECKER-CLASS  OCCURS 6 TIMES PIC X(08) VALUE SPACES.
007400         88  RF-CLASS-PASSED   VALUE 'PASSED  '.
007500         88  RF-CLASS-FAILED   VALUE 'FAILED  '.
007600         88  RF-CLASS-WARNING  VALUE 'WARNING '.
007700 EJECT
007800******************************************************************
007900*    RUN-DATE BROKEN OUT FOR THE REPORT HEADER LINE              *
008000******************************************************************
008100 01  RF-RUN-DATE-LOCAL     PIC X(08).
008200 01  RF-RUN-DATE-LOCAL-R REDEFINES RF-RUN-DATE-LOCAL.
008300     05  RF-RUN-CCYY       PIC 9(04).
008400     05  RF-RUN-MM         PIC 9(02).
008500     05  RF-RUN-DD         PIC 9(02).
008600 EJECT
008700******************************************************************
008800*    PRINT-LINE WORK AREA AND ITS COLUMN-POSITION REDEFINE       *
008900******************************************************************
009000 01  WK-PRINT-LINE         PIC X(132).
009100 01  WK-PRINT-LINE-R REDEFINES WK-PRINT-LINE.
009200     05  WK-COL-LABEL      PIC X(20).
009300     05  WK-COL-REST       PIC X(112).
009400 EJECT
009500 01  WK-EDIT-AREA.
009600     05  WK-COUNT-EDIT-1   PIC Z9.
009700     05  WK-COUNT-EDIT-2   PIC Z9.
009800     05  WK-COUNT-EDIT-3   PIC Z9.
009900     05  WK-COUNT-EDIT-4   PIC Z9.
010000     05  WK-AMT-EDIT       PIC ZZZZZZ9.99.
010100     05  WK-RATE-EDIT      PIC Z.9999.
010150 01  WK-EDIT-AREA-R REDEFINES WK-EDIT-AREA.
010160     05  WK-EDIT-ALL       PIC X(24).
010200 EJECT
010300 01  WK-LOCAL-SUBSCRIPTS.
010400     05  WK-CS-SAVE-IDX    PIC S9(04) COMP VALUE 0.
010500*
010600 01  FILLER PIC X(32) VALUE 'BPRPTFMT WORKING STORAGE ENDS  '.
010700 EJECT
010800 LINKAGE SECTION.
010900     COPY BPCOMMON.
011000 EJECT
011100 PROCEDURE DIVISION USING BP-COMMON-AREA.
011200******************************************************************
011300*                        MAINLINE LOGIC                          *
011400******************************************************************
011500 0-CONTROL-PROCESS.
011600     PERFORM 1-INITIALIZE-REPORT
011700         THRU 199-INITIALIZE-REPORT-EXIT.
011800     PERFORM 2-TALLY-CHECKER-SUMMARIES
011900         THRU 299-TALLY-CHECKER-SUMMARIES-EXIT.
012000     PERFORM 3-COMPUTE-OVERALL-STATUS
012100         THRU 399-COMPUTE-OVERALL-STATUS-EXIT.
012200     PERFORM 4-ROLL-UP-PROJECT-TOTALS
012300         THRU 499-ROLL-UP-PROJECT-TOTALS-EXIT.
012400     PERFORM 5-BUILD-HEADER-SECTION
012500         THRU 599-BUILD-HEADER-SECTION-EXIT.
012600     PERFORM 6-BUILD-SUMMARY-SECTION
012700         THRU 699-BUILD-SUMMARY-SECTION-EXIT.
012800     PERFORM 7-BUILD-DETAIL-SECTION
012900         THRU 799-BUILD-DETAIL-SECTION-EXIT.
013000     PERFORM 8-BUILD-TOTALS-SECTION
013100         THRU 899-BUILD-TOTALS-SECTION-EXIT.
013200     PERFORM 9-BUILD-RECOMMENDATIONS-SECTION
013300         THRU 999-BUILD-RECOMMENDATIONS-SECTION-EXIT.
013400     GOBACK.
013500 EJECT
013600 1-INITIALIZE-REPORT.
013700     MOVE 0 TO RF-PASS-CNT RF-FAIL-CNT RF-WARN-CNT.
013800     MOVE 0 TO RL-LINE-COUNT.
013900 199-INITIALIZE-REPORT-EXIT.
014000     EXIT.
014100 EJECT
014200******************************************************************
014300*     CLASSIFY EACH CHECKER-SUMMARY ENTRY PER REPORT-FORMAT      *
014400*     RULE 1 AND ACCUMULATE THE OVERALL TALLIES.                 *
014500******************************************************************
014600 2-TALLY-CHECKER-SUMMARIES.
014650     PERFORM 205-TALLY-ONE-CHECKER-SUMMARY
014660         VARYING CS-IDX FROM 1 BY 1
014670               UNTIL CS-IDX > CS-COUNT.
017200 299-TALLY-CHECKER-SUMMARIES-EXIT.
017300     EXIT.
017310*
017320 205-TALLY-ONE-CHECKER-SUMMARY.
017330     IF NOT CS-STATUS-COMPLETED(CS-IDX)
017340        MOVE 'FAILED  ' TO RF-CHECKER-CLASS(CS-IDX)
017350     ELSE
017360        IF CS-IS-COMPLIANT(CS-IDX) = 'Y'
017370           MOVE 'PASSED  ' TO RF-CHECKER-CLASS(CS-IDX)
017380        ELSE
017390           IF CS-IS-COMPLIANT(CS-IDX) = 'N'
017400              MOVE 'FAILED  ' TO RF-CHECKER-CLASS(CS-IDX)
017410           ELSE
017420              MOVE 'WARNING ' TO RF-CHECKER-CLASS(CS-IDX)
017430           END-IF
017440        END-IF
017450     END-IF.
017460     IF RF-CLASS-PASSED(CS-IDX)
017470        ADD 1 TO RF-PASS-CNT
017480     ELSE
017490        IF RF-CLASS-FAILED(CS-IDX)
017500           ADD 1 TO RF-FAIL-CNT
017510        ELSE
017520           ADD 1 TO RF-WARN-CNT
017530        END-IF
017540     END-IF.
017550 EJECT
017560******************************************************************
017600*     REPORT-FORMAT RULE 2 - OVERALL RUN STATUS                  *
017700******************************************************************
017800 3-COMPUTE-OVERALL-STATUS.
017900     IF CS-COUNT = 0
018000        MOVE 'UNKNOWN ' TO BP-OVERALL-STATUS
018100     ELSE
018200        IF RF-FAIL-CNT > 0
018300           MOVE 'FAIL    ' TO BP-OVERALL-STATUS
018400        ELSE
018500           IF RF-WARN-CNT > 0
018600              MOVE 'WARNINGS' TO BP-OVERALL-STATUS
018700           ELSE
018800              MOVE 'PASS    ' TO BP-OVERALL-STATUS
018900           END-IF
019000        END-IF
019100     END-IF.
019200     MOVE CS-COUNT   TO BP-CHECKERS-TOTAL.
019300     MOVE RF-PASS-CNT TO BP-CHECKERS-PASSED.
019400     MOVE RF-FAIL-CNT TO BP-CHECKERS-FAILED.
019500     MOVE RF-WARN-CNT TO BP-CHECKERS-WARNING.
019600 399-COMPUTE-OVERALL-STATUS-EXIT.
019700     EXIT.
019800 EJECT
019900******************************************************************
020000*     ROLL UP THE ELEMENT COUNTS FOR PROJECT TOTALS.  ROOMS AND  *
020100*     ROOM AREA ARE ALREADY ACCUMULATED BY BPAREACK; TOTAL        *
020200*     ISSUES IS ALREADY ACCUMULATED BY BPCOUNCK.                  *
020300******************************************************************
020400 4-ROLL-UP-PROJECT-TOTALS.
020500     MOVE WL-COUNT TO PT-WALLS-ANALYZED.
020600     MOVE RF-COUNT TO PT-ROOFS-ANALYZED.
020700     MOVE 0 TO RF-WINDOW-CNT RF-DOOR-CNT.
020750     PERFORM 410-CLASSIFY-ONE-OPENING
020760         VARYING OP-IDX FROM 1 BY 1
020770               UNTIL OP-IDX > OP-COUNT.
021800     MOVE RF-WINDOW-CNT TO PT-WINDOWS-ANALYZED.
021900     MOVE RF-DOOR-CNT   TO PT-DOORS-ANALYZED.
022000 499-ROLL-UP-PROJECT-TOTALS-EXIT.
022100     EXIT.
022110*
022120 410-CLASSIFY-ONE-OPENING.
022130     IF OP-IS-WINDOW(OP-IDX)
022140        ADD 1 TO RF-WINDOW-CNT
022150     ELSE
022160        IF OP-IS-DOOR(OP-IDX)
022170           ADD 1 TO RF-DOOR-CNT
022180        END-IF
022190     END-IF.
022200 EJECT
022300******************************************************************
022400*     HEADER SECTION                                             *
022500******************************************************************
022550 5-BUILD-HEADER-SECTION.
022600     MOVE SPACES TO WK-PRINT-LINE.
022700     MOVE 'CITY ENGINEERING SYSTEMS - BUILDING PLAN COMPLIANCE'
022800          TO WK-PRINT-LINE(1:52).
022900     MOVE ' REPORT' TO WK-PRINT-LINE(53:7).
023000     PERFORM 900-ADD-REPORT-LINE.
023100     MOVE SPACES TO WK-PRINT-LINE.
023200     PERFORM 900-ADD-REPORT-LINE.
023300     MOVE SPACES TO WK-PRINT-LINE.
023400     STRING 'PROJECT ID: ' PJ-PROJECT-ID '   PROJECT TYPE: '
023500            PJ-PROJECT-TYPE DELIMITED BY SIZE INTO WK-PRINT-LINE.
023600     PERFORM 900-ADD-REPORT-LINE.
023700     MOVE BP-RUN-DATE-CCYYMMDD TO RF-RUN-DATE-LOCAL.
023800     MOVE SPACES TO WK-PRINT-LINE.
023900     STRING 'RUN DATE: ' RF-RUN-CCYY '-' RF-RUN-MM '-' RF-RUN-DD
024000            DELIMITED BY SIZE INTO WK-PRINT-LINE.
024100     PERFORM 900-ADD-REPORT-LINE.
024200     MOVE SPACES TO WK-PRINT-LINE.
024300     PERFORM 900-ADD-REPORT-LINE.
024400 599-BUILD-HEADER-SECTION-EXIT.
024500     EXIT.
024600 EJECT
024700******************************************************************
024800*     SUMMARY BLOCK SECTION                                      *
024900******************************************************************
025000 6-BUILD-SUMMARY-SECTION.
025100     MOVE SPACES TO WK-PRINT-LINE.
025200     STRING 'OVERALL STATUS: ' BP-OVERALL-STATUS
025300            DELIMITED BY SIZE INTO WK-PRINT-LINE.
025400     PERFORM 900-ADD-REPORT-LINE.
025500     MOVE BP-CHECKERS-TOTAL   TO WK-COUNT-EDIT-1.
025600     MOVE BP-CHECKERS-PASSED  TO WK-COUNT-EDIT-2.
025700     MOVE BP-CHECKERS-FAILED  TO WK-COUNT-EDIT-3.
025800     MOVE BP-CHECKERS-WARNING TO WK-COUNT-EDIT-4.
025900     MOVE SPACES TO WK-PRINT-LINE.
026000     STRING 'CHECKERS - TOTAL: ' WK-COUNT-EDIT-1
026100            '  PASSED: '  WK-COUNT-EDIT-2
026200            '  FAILED: '  WK-COUNT-EDIT-3
026300            '  WARNING: ' WK-COUNT-EDIT-4
026400            DELIMITED BY SIZE INTO WK-PRINT-LINE.
026500     PERFORM 900-ADD-REPORT-LINE.
026600     MOVE SPACES TO WK-PRINT-LINE.
026700     STRING 'PASS RATE: ' WK-COUNT-EDIT-2 '/' WK-COUNT-EDIT-1
026800            DELIMITED BY SIZE INTO WK-PRINT-LINE.
026900     PERFORM 900-ADD-REPORT-LINE.
027000     MOVE SPACES TO WK-PRINT-LINE.
027100     PERFORM 900-ADD-REPORT-LINE.
027200 699-BUILD-SUMMARY-SECTION-EXIT.
027300     EXIT.
027400 EJECT
027500******************************************************************
027600*     DETAILED FINDINGS SECTION - CONTROL BREAK ON CHECKER NAME  *
027700******************************************************************
027800 7-BUILD-DETAIL-SECTION.
027900     MOVE SPACES TO WK-PRINT-LINE.
028000     MOVE 'DETAILED FINDINGS' TO WK-PRINT-LINE(1:17).
028100     PERFORM 900-ADD-REPORT-LINE.
028250     PERFORM 705-BUILD-ONE-CHECKER-DETAIL
028260         VARYING CS-IDX FROM 1 BY 1
028270               UNTIL CS-IDX > CS-COUNT.
029600 799-BUILD-DETAIL-SECTION-EXIT.
029700     EXIT.
029710*
029720 705-BUILD-ONE-CHECKER-DETAIL.
029730     MOVE CS-IDX TO WK-CS-SAVE-IDX.
029740     PERFORM 710-BUILD-CHECKER-HEADER.
029750     PERFORM 715-BUILD-ONE-DETAIL-IF-MATCH
029760         VARYING CR-IDX FROM 1 BY 1
029770               UNTIL CR-IDX > CR-COUNT.
029780     MOVE SPACES TO WK-PRINT-LINE.
029790     PERFORM 900-ADD-REPORT-LINE.
029795*
029797 715-BUILD-ONE-DETAIL-IF-MATCH.
029798     IF CR-CHECKER-NAME(CR-IDX) =
029799                 CS-CHECKER-NAME(WK-CS-SAVE-IDX)
029800        PERFORM 720-BUILD-ONE-DETAIL-LINE
029801     END-IF.
029802 EJECT
029900 710-BUILD-CHECKER-HEADER.
030000     MOVE SPACES TO WK-PRINT-LINE.
030100     STRING '--- CHECKER: ' CS-CHECKER-NAME(WK-CS-SAVE-IDX)
030200            ' STATUS: '     CS-RUN-STATUS(WK-CS-SAVE-IDX)
030300            ' COMPLIANT: '  CS-IS-COMPLIANT(WK-CS-SAVE-IDX)
030400            ' ---' DELIMITED BY SIZE INTO WK-PRINT-LINE.
030500     PERFORM 900-ADD-REPORT-LINE.
030600     MOVE CS-TOTAL-CHECKS(WK-CS-SAVE-IDX)  TO WK-COUNT-EDIT-1.
030700     MOVE CS-PASSED-COUNT(WK-CS-SAVE-IDX)  TO WK-COUNT-EDIT-2.
030800     MOVE CS-FAILED-COUNT(WK-CS-SAVE-IDX)  TO WK-COUNT-EDIT-3.
030900     MOVE CS-COMPLIANCE-RATE(WK-CS-SAVE-IDX) TO WK-RATE-EDIT.
031000     MOVE SPACES TO WK-PRINT-LINE.
031100     STRING '    CHECKS - TOTAL: ' WK-COUNT-EDIT-1
031200            '  PASSED: ' WK-COUNT-EDIT-2
031300            '  FAILED: ' WK-COUNT-EDIT-3
031400            '  RATE: '   WK-RATE-EDIT
031500            DELIMITED BY SIZE INTO WK-PRINT-LINE.
031600     PERFORM 900-ADD-REPORT-LINE.
031700 710-BUILD-CHECKER-HEADER-EXIT.
031800     EXIT.
031900 EJECT
032000 720-BUILD-ONE-DETAIL-LINE.
032100     MOVE SPACES TO WK-PRINT-LINE.
032200     IF CR-PASSED(CR-IDX)
032300        STRING '       RULE: ' CR-RULE-NAME(CR-IDX)
032400               ' PASS - ' CR-DETAIL-TEXT(CR-IDX)
032500               DELIMITED BY SIZE INTO WK-PRINT-LINE
032600     ELSE
032700        STRING '       RULE: ' CR-RULE-NAME(CR-IDX)
032800               ' FAIL - ' CR-DETAIL-TEXT(CR-IDX)
032900               DELIMITED BY SIZE INTO WK-PRINT-LINE
033000     END-IF.
033100     PERFORM 900-ADD-REPORT-LINE.
033200 720-BUILD-ONE-DETAIL-LINE-EXIT.
033300     EXIT.
033400 EJECT
033500******************************************************************
033600*     PROJECT TOTALS SECTION                                     *
033700******************************************************************
033800 8-BUILD-TOTALS-SECTION.
033900     MOVE SPACES TO WK-PRINT-LINE.
034000     MOVE 'PROJECT TOTALS' TO WK-PRINT-LINE(1:14).
034100     PERFORM 900-ADD-REPORT-LINE.
034200     MOVE PT-ROOMS-ANALYZED TO WK-COUNT-EDIT-1.
034300     MOVE PT-TOTAL-ROOM-AREA TO WK-AMT-EDIT.
034400     MOVE SPACES TO WK-PRINT-LINE.
034500     STRING 'ROOMS ANALYZED: ' WK-COUNT-EDIT-1
034600            '   TOTAL ROOM AREA (SQM): ' WK-AMT-EDIT
034700            DELIMITED BY SIZE INTO WK-PRINT-LINE.
034800     PERFORM 900-ADD-REPORT-LINE.
034900     MOVE PT-WALLS-ANALYZED   TO WK-COUNT-EDIT-1.
035000     MOVE PT-WINDOWS-ANALYZED TO WK-COUNT-EDIT-2.
035100     MOVE PT-DOORS-ANALYZED   TO WK-COUNT-EDIT-3.
035200     MOVE PT-ROOFS-ANALYZED   TO WK-COUNT-EDIT-4.
035300     MOVE SPACES TO WK-PRINT-LINE.
035400     STRING 'WALLS ANALYZED: ' WK-COUNT-EDIT-1
035500            '  WINDOWS ANALYZED: ' WK-COUNT-EDIT-2
035600            '  DOORS ANALYZED: '   WK-COUNT-EDIT-3
035700            '  ROOFS ANALYZED: '   WK-COUNT-EDIT-4
035800            DELIMITED BY SIZE INTO WK-PRINT-LINE.
035900     PERFORM 900-ADD-REPORT-LINE.
036000     MOVE PT-TOTAL-ISSUES TO WK-COUNT-EDIT-1.
036100     MOVE SPACES TO WK-PRINT-LINE.
036200     STRING 'TOTAL ISSUES FOUND: ' WK-COUNT-EDIT-1
036300            DELIMITED BY SIZE INTO WK-PRINT-LINE.
036400     PERFORM 900-ADD-REPORT-LINE.
036500     MOVE SPACES TO WK-PRINT-LINE.
036600     PERFORM 900-ADD-REPORT-LINE.
036700 899-BUILD-TOTALS-SECTION-EXIT.
036800     EXIT.
036900 EJECT
037000******************************************************************
037100*     RECOMMENDATIONS SECTION                                    *
037200******************************************************************
037300 9-BUILD-RECOMMENDATIONS-SECTION.
037400     MOVE SPACES TO WK-PRINT-LINE.
037500     MOVE 'RECOMMENDATIONS' TO WK-PRINT-LINE(1:15).
037600     PERFORM 900-ADD-REPORT-LINE.
037700     IF RF-FAIL-CNT = 0 AND RF-WARN-CNT = 0
037800        MOVE SPACES TO WK-PRINT-LINE
037900        MOVE 'NO RECOMMENDATIONS - ALL CHECKS PASSED'
038000             TO WK-PRINT-LINE(1:39)
038100        PERFORM 900-ADD-REPORT-LINE
038200     ELSE
038250        PERFORM 915-BUILD-IF-NOT-PASSED
038260            VARYING CS-IDX FROM 1 BY 1
038270                  UNTIL CS-IDX > CS-COUNT
038900     END-IF.
039000 999-BUILD-RECOMMENDATIONS-SECTION-EXIT.
039100     EXIT.
039110*
039120 915-BUILD-IF-NOT-PASSED.
039130     IF NOT RF-CLASS-PASSED(CS-IDX)
039140        PERFORM 910-BUILD-ONE-RECOMMENDATION
039150     END-IF.
039200 EJECT
039300 910-BUILD-ONE-RECOMMENDATION.
039400     MOVE SPACES TO WK-PRINT-LINE.
039500     IF RF-CLASS-FAILED(CS-IDX)
039600        IF NOT CS-STATUS-COMPLETED(CS-IDX)
039700           STRING 'CRITICAL - ' CS-CHECKER-NAME(CS-IDX)
039800                  ' - FAILED TO COMPLETE ANALYSIS'
039900                  DELIMITED BY SIZE INTO WK-PRINT-LINE
040000        ELSE
040100           STRING 'CRITICAL - ' CS-CHECKER-NAME(CS-IDX)
040200                  ' - COMPLIANCE FAILURE DETECTED'
040300                  DELIMITED BY SIZE INTO WK-PRINT-LINE
040400        END-IF
040500     ELSE
040600        STRING 'WARNING - ' CS-CHECKER-NAME(CS-IDX)
040700               ' - POTENTIAL ISSUES'
040800               DELIMITED BY SIZE INTO WK-PRINT-LINE
040900     END-IF.
041000     PERFORM 900-ADD-REPORT-LINE.
041100 910-BUILD-ONE-RECOMMENDATION-EXIT.
041200     EXIT.
041300 EJECT
041400******************************************************************
041500*    APPEND WK-PRINT-LINE TO THE RL-LINE TABLE                    *
041600******************************************************************
041700 900-ADD-REPORT-LINE.
041800     IF RL-LINE-COUNT < BP-MAX-RPTLINES
041900        ADD 1 TO RL-LINE-COUNT
042000        MOVE WK-PRINT-LINE TO RL-LINE(RL-LINE-COUNT)
042100     END-IF.
