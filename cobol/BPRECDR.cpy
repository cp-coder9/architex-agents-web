000100******************************************************************
000200*    BPRECDR  -  DRAWING RECORD.  NESTS UNDER 05 DR-ENTRY IN     *
000300*    BPCOMMON (OCCURS BP-MAX-DRAWS TIMES).  DR-INPUT-AREA IS     *
000400*    BYTE-FOR-BYTE THE DDDRAW RECORD LAYOUT (15 BYTES).          *
000500******************************************************************
000600     10  DR-INPUT-AREA.
000700         15  DR-DRAWING-ID         PIC X(08).
000800         15  DR-NORTH-ARROW-FLAG   PIC X(01).
000900             88  DR-HAS-NORTH-ARROW VALUE 'Y'.
001000         15  FILLER                PIC X(06).
