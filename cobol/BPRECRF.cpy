000100******************************************************************
000200*    BPRECRF  -  ROOF RECORD.  NESTS UNDER 05 RF-ENTRY IN        *
000300*    BPCOMMON (OCCURS BP-MAX-ROOFS TIMES).  RF-INPUT-AREA IS     *
000400*    BYTE-FOR-BYTE THE DDROOF RECORD LAYOUT (20 BYTES).          *
000500******************************************************************
000600     10  RF-INPUT-AREA.
000700         15  RF-ROOF-ID            PIC X(08).
000800         15  RF-R-VALUE            PIC 9(02)V99.
000900         15  FILLER                PIC X(08).
