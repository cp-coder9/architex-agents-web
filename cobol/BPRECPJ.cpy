000100******************************************************************
000200*    BPRECPJ  -  PROJECT HEADER RECORD (ONE ROW PER RUN)         *
000300*    NESTS UNDER 05 PJ-HEADER IN BPCOMMON.  PJ-INPUT-AREA IS     *
000400*    BYTE-FOR-BYTE THE DDPROJ RECORD LAYOUT (80 BYTES) SO IT     *
000500*    CAN BE THE TARGET OF A READ ... INTO.                       *
000600******************************************************************
000700     10  PJ-INPUT-AREA.
000800         15  PJ-PROJECT-ID         PIC X(12).
000900         15  PJ-PROJECT-TYPE       PIC X(20).
001000             88  PJ-TYPE-VALID     VALUE 'compliance_check    '
001100                                         'new_drawing         '
001200                                         'additions           '
001300                                         'regulatory_query    '.
001400         15  PJ-BUILDING-TYPE      PIC X(12).
001500         15  PJ-GROSS-FLOOR-AREA   PIC 9(07)V99.
001600         15  PJ-LOT-AREA           PIC 9(07)V99.
001700         15  PJ-MAX-FAR            PIC 9V999.
001800         15  PJ-MAIN-FACING        PIC X(10).
001900         15  FILLER                PIC X(04).
