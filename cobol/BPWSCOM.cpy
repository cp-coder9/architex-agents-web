000100******************************************************************
000200*    BPWSCOM  -  COMMON READ-ONLY CONSTANTS / SWITCHES           *
000300*    COPY MEMBER SHARED BY ALL BP-SERIES PROGRAMS.               *
000400******************************************************************
000410 77  BP-MAX-WALLS          PIC 9(04) COMP-3 VALUE 50.
000420 77  BP-MAX-ROOMS          PIC 9(04) COMP-3 VALUE 30.
000430 77  BP-MAX-DIMS           PIC 9(04) COMP-3 VALUE 50.
000440 77  BP-MAX-OPENS          PIC 9(04) COMP-3 VALUE 80.
000450 77  BP-MAX-ROOFS          PIC 9(04) COMP-3 VALUE 10.
000460 77  BP-MAX-DOCS           PIC 9(04) COMP-3 VALUE 30.
000470 77  BP-MAX-DRAWS          PIC 9(04) COMP-3 VALUE 20.
000480 77  BP-MAX-RESULTS        PIC 9(04) COMP-3 VALUE 300.
000490 77  BP-MAX-CKRS           PIC 9(04) COMP-3 VALUE 6.
000493 77  BP-MAX-ISSUES         PIC 9(04) COMP-3 VALUE 10.
000496 77  BP-MAX-RPTLINES       PIC 9(04) COMP-3 VALUE 400.
000500 01  BP-READ-ONLY-CONSTANTS.
000600     05  BP-BINARY-ZERO        COMP PIC S9(04) VALUE +0.
000700     05  BP-BINARY-ONE         COMP PIC S9(04) VALUE +1.
000800     05  BP-DUMMY-BYTE         PIC X VALUE SPACE.
000900     05  BP-YES-VALUE          PIC X VALUE 'Y'.
001000     05  BP-NO-VALUE           PIC X VALUE 'N'.
001200     05  FILLER                PIC X(20) VALUE SPACES.
001300*
001400 01  BP-COMMON-SWITCHES.
001500     05  BP-EOF-IND            PIC X(01) VALUE 'N'.
001600         88  BP-AT-EOF                   VALUE 'Y'.
001700         88  BP-NOT-AT-EOF               VALUE 'N'.
001800     05  BP-IO-STATUS          PIC XX    VALUE '00'.
001900         88  BP-IO-OK                    VALUE '00'.
002000         88  BP-IO-EOF                   VALUE '10'.
002100     05  FILLER                PIC X(20) VALUE SPACES.
