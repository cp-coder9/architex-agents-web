000100******************************************************************
000200*    BPRECRM  -  ROOM RECORD.  NESTS UNDER 05 RM-ENTRY IN        *
000300*    BPCOMMON (OCCURS BP-MAX-ROOMS TIMES).  RM-INPUT-AREA IS     *
000400*    BYTE-FOR-BYTE THE DDROOM RECORD LAYOUT (60 BYTES).          *
000500******************************************************************
000600     10  RM-INPUT-AREA.
000700         15  RM-ROOM-ID            PIC X(08).
000800         15  RM-ROOM-TYPE          PIC X(12).
000900             88  RM-IS-BEDROOM     VALUE 'bedroom     '.
001000             88  RM-IS-LIVING-ROOM VALUE 'living_room '.
001100             88  RM-IS-KITCHEN     VALUE 'kitchen     '.
001200             88  RM-IS-BATHROOM    VALUE 'bathroom    '.
001300             88  RM-IS-OFFICE      VALUE 'office      '.
001400             88  RM-IS-DINING-ROOM VALUE 'dining_room '.
001500         15  RM-LENGTH-M           PIC 9(03)V99.
001600         15  RM-WIDTH-M            PIC 9(03)V99.
001700         15  RM-AREA-SQM           PIC 9(05)V99.
001800         15  RM-EGRESS-EXISTS      PIC X(01).
001900             88  RM-EGRESS-PRESENT VALUE 'Y'.
002000         15  RM-EGRESS-AREA-SQM    PIC 9V99.
002100         15  RM-EGRESS-WIDTH-MM    PIC 9(05).
002200         15  RM-EGRESS-HEIGHT-MM   PIC 9(05).
002300         15  RM-EGRESS-SILL-MM     PIC 9(05).
002400         15  FILLER                PIC X(04).
