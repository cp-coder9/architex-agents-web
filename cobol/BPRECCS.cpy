000100******************************************************************
000200*    BPRECCS  -  CHECKER-SUMMARY RECORD (ONE ROW PER CHECKER).   *
000300*    NESTS UNDER 05 CS-ENTRY IN BPCOMMON (OCCURS BP-MAX-CKRS    *
000400*    TIMES).  CS-RUN-STATUS IS AN INTERNAL DRIVER FIELD, NOT    *
000500*    PART OF THE PRINTED CHECKER-SUMMARY LAYOUT.                *
000600******************************************************************
000700     10  CS-CHECKER-NAME           PIC X(20).
000800     10  CS-RUN-STATUS             PIC X(09).
000900         88  CS-STATUS-COMPLETED   VALUE 'COMPLETED'.
001000         88  CS-STATUS-FAILED      VALUE 'FAILED   '.
001100     10  CS-TOTAL-CHECKS           PIC 9(04) COMP-3.
001200     10  CS-PASSED-COUNT           PIC 9(04) COMP-3.
001300     10  CS-FAILED-COUNT           PIC 9(04) COMP-3.
001400     10  CS-COMPLIANCE-RATE        PIC 9V9(04).
001500     10  CS-IS-COMPLIANT           PIC X(01).
001600         88  CS-COMPLIANT          VALUE 'Y'.
001700     10  CS-ISSUE-COUNT            PIC 9(04) COMP-3.
001800     10  FILLER                    PIC X(08).
