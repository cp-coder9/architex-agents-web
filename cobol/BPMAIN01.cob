000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    BPMAIN01.
000300 AUTHOR.        R K MOODLEY.
000400 INSTALLATION.  CITY ENGINEERING SYSTEMS - PLAN EXAMINATION UNIT.
000500 DATE-WRITTEN.  02/1994.
000600 DATE-COMPILED.
000700 SECURITY.      CONFIDENTIAL - INTERNAL USE ONLY.
000800******************************************************************
000900*                                                                *
001000*A    ABSTRACT..                                                 *
001100*  BPMAIN01 IS THE DRIVER FOR THE BUILDING PLAN COMPLIANCE       *
001200*  ENGINE BATCH RUN.  IT LOADS ONE SUBMITTED PROJECT'S PLAN      *
001300*  DATA (WALLS, ROOMS, DIMENSION ANNOTATIONS, WINDOW/DOOR        *
001400*  OPENINGS, ROOFS, SUBMITTED DOCUMENTS AND DRAWINGS) INTO       *
001500*  WORKING TABLES, CALLS THE FIVE ELEMENT CHECKER MODULES IN     *
001600*  FIXED SEQUENCE, THEN THE COUNCIL-READINESS CHECKER AND THE    *
001700*  REPORT FORMATTER, AND PRINTS THE COMPLIANCE REPORT.           *
001800*                                                                *
001900*J    JCL..                                                      *
002000*                                                                *
002100* //BPMAIN01 EXEC PGM=BPMAIN01                                   *
002200* //STEPLIB  DD DISP=SHR,DSN=CE.PRD.LOADLIB                      *
002300* //DDPROJ   DD DISP=SHR,DSN=CE.PLAN.PROJECT.HEADER              *
002400* //DDWALL   DD DISP=SHR,DSN=CE.PLAN.WALLS                       *
002500* //DDROOM   DD DISP=SHR,DSN=CE.PLAN.ROOMS                       *
002600* //DDDIM    DD DISP=SHR,DSN=CE.PLAN.DIMENSIONS                  *
002700* //DDOPEN   DD DISP=SHR,DSN=CE.PLAN.OPENINGS                    *
002800* //DDROOF   DD DISP=SHR,DSN=CE.PLAN.ROOFS                       *
002900* //DDDOC    DD DISP=SHR,DSN=CE.PLAN.DOCUMENTS                   *
003000* //DDDRAW   DD DISP=SHR,DSN=CE.PLAN.DRAWINGS                    *
003100* //DDRPT    DD SYSOUT=*                                         *
003200* //SYSOUT   DD SYSOUT=*                                         *
003300*                                                                *
003400*P    ENTRY PARAMETERS..                                         *
003500*     NONE.                                                      *
003600*                                                                *
003700*E    ERRORS DETECTED BY THIS ELEMENT..                          *
003800*     I/O ERROR ON ANY OF THE EIGHT FILES ABENDS THE RUN.        *
003900*                                                                *
004000*C    ELEMENTS INVOKED BY THIS ELEMENT..                         *
004100*                                                                *
004200*     BPVALID1 ---- PROJECT HEADER / DOCUMENT VALIDATION         *
004300*     BPWALLCK ---- WALL-CHECK                                   *
004400*     BPDIMCHK ---- DIMENSION-CHECK                              *
004500*     BPWDRCHK ---- WINDOW-DOOR-CHECK                            *
004600*     BPAREACK ---- AREA-CHECK                                   *
004700*     BPENRGCK ---- ENERGY-CHECK                                 *
004800*     BPCOUNCK ---- COUNCIL-CHECK                                *
004900*     BPRPTFMT ---- REPORT-FORMAT                                *
005000*                                                                *
005100*U    USER CONSTANTS AND TABLES REFERENCED..                     *
005200*     NONE.                                                      *
005300*                                                                *
005400******************************************************************
005500*                        CHANGE LOG                              *
005600******************************************************************
005700*    1994-02-14  RKM  CR-0411  ORIGINAL PROGRAM - COMPLIANCE     *
005800*                              ENGINE BUILD 1, FIVE ELEMENT      *
005900*                              CHECKERS ONLY.                    *
006000*    1994-03-02  RKM  CR-0430  ADDED COUNCIL-READINESS CHECK     *
006100*                              AND REPORT FORMATTER CALL.        *
006200*    1994-05-19  DPT  CR-0466  FIXED-WIDTH INPUT FILES REPLACED  *
006300*                              INTERACTIVE SCREEN CAPTURE.       *
006400*    1995-01-09  RKM  CR-0512  ADDED PROJECT-ID/TYPE VALIDATION  *
006500*                              CALL (BPVALID1) BEFORE LOAD.      *
006600*    1995-06-22  DPT  CR-0558  CORRECTED OPENING FILE RECORD     *
006700*                              LENGTH FROM 25 TO 30 BYTES.       *
006800*    1996-02-11  RKM  CR-0601  ADDED DOCUMENT EXTENSION          *
006900*                              CLASSIFICATION CALL TO BPVALID1.  *
007000*    1996-09-30  DPT  CR-0649  CHECKER ABEND NOW RECORDED AS     *
007100*                              STATUS FAILED INSTEAD OF ABENDING *
007200*                              THE WHOLE RUN.                    *
007300*    1997-04-02  RKM  CR-0690  INCREASED MAX WALLS/ROOMS TABLE   *
007400*                              SIZES FOR LARGER PROJECTS.        *
007500*    1998-11-03  DPT  CR-0755  Y2K REVIEW - RUN DATE FIELD       *
007600*                              CONFIRMED CCYYMMDD, NO WINDOWING  *
007700*                              LOGIC REQUIRED IN THIS PROGRAM.   *
007800*    1999-01-20  RKM  CR-0760  Y2K SIGN-OFF - NO FURTHER DATE    *
007900*                              CHANGES NEEDED.                   *
008000*    1999-07-08  DPT  CR-0790  ADDED RUN COUNTERS DISPLAY AT     *
008100*                              EOJ FOR OPERATIONS LOG.           *
008150*    1999-09-14  RKM  CR-0804  23-LOAD-WALLS WAS READING DDWALL  *
008160*                              INTO THE 30-BYTE OPENING-RECORD   *
008170*                              PEEK AREA INSTEAD OF THE 50-BYTE  *
008180*                              WALL TABLE SLOT - GAP/AREA/R-     *
008190*                              VALUE CAME IN BLANK ON EVERY WALL *
008200*                              ROW.  READS DIRECT INTO THE TABLE *
008210*                              NOW.  REMOVED THE PEEK AREA (IT   *
008220*                              WAS NEVER WIRED TO DDOPEN WHERE   *
008230*                              IT BELONGED) AND ADDED A COMBINED *
008240*                              FILE STATUS VIEW ON THE ABEND     *
008250*                              MESSAGE IN ITS PLACE.  ALSO MOVED *
008260*                              THE RUN DATE INTO BP-COMMON-AREA  *
008270*                              SO BPRPTFMT PICKS UP TODAY'S DATE *
008280*                              INSTEAD OF ITS OWN BLANK COPY.    *
008290******************************************************************
008300 ENVIRONMENT DIVISION.
008400 CONFIGURATION SECTION.
008500 SOURCE-COMPUTER. IBM-3090.
008600 OBJECT-COMPUTER. IBM-3090.
008700 SPECIAL-NAMES.
008800     C01 IS TOP-OF-FORM
008900     CLASS ALPHA-CLASS IS 'A' THRU 'Z'
009000     UPSI-0 ON STATUS IS BP-TEST-RUN-SW
009100           OFF STATUS IS BP-PROD-RUN-SW.
009200 INPUT-OUTPUT SECTION.
009300 FILE-CONTROL.
009400     SELECT PROJECT-FILE  ASSIGN TO DDPROJ
009500            ORGANIZATION IS LINE SEQUENTIAL
009600            FILE STATUS IS FS-PROJECT.
009700     SELECT WALL-FILE     ASSIGN TO DDWALL
009800            ORGANIZATION IS LINE SEQUENTIAL
009900            FILE STATUS IS FS-WALL.
010000     SELECT ROOM-FILE     ASSIGN TO DDROOM
010100            ORGANIZATION IS LINE SEQUENTIAL
010200            FILE STATUS IS FS-ROOM.
010300     SELECT DIMENSION-FILE ASSIGN TO DDDIM
010400            ORGANIZATION IS LINE SEQUENTIAL
010500            FILE STATUS IS FS-DIM.
010600     SELECT OPENING-FILE  ASSIGN TO DDOPEN
010700            ORGANIZATION IS LINE SEQUENTIAL
010800            FILE STATUS IS FS-OPEN.
010900     SELECT ROOF-FILE     ASSIGN TO DDROOF
011000            ORGANIZATION IS LINE SEQUENTIAL
011100            FILE STATUS IS FS-ROOF.
011200     SELECT DOCUMENT-FILE ASSIGN TO DDDOC
011300            ORGANIZATION IS LINE SEQUENTIAL
011400            FILE STATUS IS FS-DOC.
011500     SELECT DRAWING-FILE  ASSIGN TO DDDRAW
011600            ORGANIZATION IS LINE SEQUENTIAL
011700            FILE STATUS IS FS-DRAW.
011800     SELECT REPORT-FILE   ASSIGN TO DDRPT
011900            ORGANIZATION IS LINE SEQUENTIAL
012000            FILE STATUS IS FS-RPT.
012100 EJECT
012200 DATA DIVISION.
012300 FILE SECTION.
012400*
012500 FD  PROJECT-FILE
012600     RECORDING MODE IS F
012700     BLOCK CONTAINS 0 RECORDS.
012800 01  FD-PROJECT-REC           PIC X(80).
012900*
013000 FD  WALL-FILE
013100     RECORDING MODE IS F
013200     BLOCK CONTAINS 0 RECORDS.
013300 01  FD-WALL-REC              PIC X(50).
013400*
013500 FD  ROOM-FILE
013600     RECORDING MODE IS F
013700     BLOCK CONTAINS 0 RECORDS.
013800 01  FD-ROOM-REC              PIC X(60).
013900*
014000 FD  DIMENSION-FILE
014100     RECORDING MODE IS F
014200     BLOCK CONTAINS 0 RECORDS.
014300 01  FD-DIM-REC               PIC X(20).
014400*
014500 FD  OPENING-FILE
014600     RECORDING MODE IS F
014700     BLOCK CONTAINS 0 RECORDS.
014800 01  FD-OPEN-REC              PIC X(30).
014900*
015000 FD  ROOF-FILE
015100     RECORDING MODE IS F
015200     BLOCK CONTAINS 0 RECORDS.
015300 01  FD-ROOF-REC              PIC X(20).
015400*
015500 FD  DOCUMENT-FILE
015600     RECORDING MODE IS F
015700     BLOCK CONTAINS 0 RECORDS.
015800 01  FD-DOC-REC               PIC X(60).
015900*
016000 FD  DRAWING-FILE
016100     RECORDING MODE IS F
016200     BLOCK CONTAINS 0 RECORDS.
016300 01  FD-DRAW-REC              PIC X(15).
016400*
016500 FD  REPORT-FILE
016600     RECORDING MODE IS F
016700     BLOCK CONTAINS 0 RECORDS.
016800 01  FD-REPORT-REC            PIC X(132).
016900 EJECT
017000 WORKING-STORAGE SECTION.
017100 01  FILLER PIC X(32) VALUE 'BPMAIN01 WORKING STORAGE BEGINS'.
017200******************************************************************
017300*    FILE STATUS BYTES                                           *
017400******************************************************************
017500 01  BP-FILE-STATUS-AREA.
017600     05  FS-PROJECT            PIC XX VALUE '00'.
017700     05  FS-WALL               PIC XX VALUE '00'.
017800     05  FS-ROOM               PIC XX VALUE '00'.
017900     05  FS-DIM                PIC XX VALUE '00'.
018000     05  FS-OPEN               PIC XX VALUE '00'.
018100     05  FS-ROOF               PIC XX VALUE '00'.
018200     05  FS-DOC                PIC XX VALUE '00'.
018300     05  FS-DRAW               PIC XX VALUE '00'.
018400     05  FS-RPT                PIC XX VALUE '00'.
018500     05  FILLER                PIC X(10) VALUE SPACES.
018510*
018520******************************************************************
018530*    COMBINED VIEW OF ALL NINE FILE STATUS BYTES - DISPLAYED AS   *
018540*    ONE STRING ON THE ABEND MESSAGE SO OPERATIONS CAN SEE EVERY  *
018550*    FILE'S STATUS AT ONCE WITHOUT PAGING BACK THROUGH THE LOG.   *
018560******************************************************************
018570 01  BP-FILE-STATUS-AREA-R REDEFINES BP-FILE-STATUS-AREA.
018580     05  WS-FS-COMBINED        PIC X(18).
018590     05  FILLER                PIC X(10).
018600******************************************************************
018700*    READ-ONLY CONSTANTS / SWITCHES (SHOP-WIDE COPY MEMBER)      *
018800******************************************************************
018900     COPY BPWSCOM.
019000 EJECT
019100******************************************************************
019200*    RUN-LOCAL SWITCHES                                          *
019300******************************************************************
019400 01  BP-RUN-SWITCHES.
019500     05  BP-TEST-RUN-SW        PIC X(01) VALUE 'N'.
019600     05  BP-PROD-RUN-SW        PIC X(01) VALUE 'Y'.
019700     05  WS-EOF-PROJECT        PIC X(01) VALUE 'N'.
019800         88  EOF-PROJECT              VALUE 'Y'.
019900     05  WS-EOF-WALL           PIC X(01) VALUE 'N'.
020000         88  EOF-WALL                  VALUE 'Y'.
020100     05  WS-EOF-ROOM           PIC X(01) VALUE 'N'.
020200         88  EOF-ROOM                  VALUE 'Y'.
020300     05  WS-EOF-DIM            PIC X(01) VALUE 'N'.
020400         88  EOF-DIM                   VALUE 'Y'.
020500     05  WS-EOF-OPEN           PIC X(01) VALUE 'N'.
020600         88  EOF-OPEN                  VALUE 'Y'.
020700     05  WS-EOF-ROOF           PIC X(01) VALUE 'N'.
020800         88  EOF-ROOF                  VALUE 'Y'.
020900     05  WS-EOF-DOC            PIC X(01) VALUE 'N'.
021000         88  EOF-DOC                   VALUE 'Y'.
021100     05  WS-EOF-DRAW           PIC X(01) VALUE 'N'.
021200         88  EOF-DRAW                  VALUE 'Y'.
021300     05  FILLER                PIC X(08) VALUE SPACES.
021400******************************************************************
021500*    RUN COUNTERS (ALL COMP - OPERATIONS LOG AT EOJ)             *
021600******************************************************************
021700 01  BP-RUN-COUNTERS.
021800     05  WS-PROJECT-READ-CNT   PIC S9(04) COMP VALUE 0.
021900     05  WS-WALL-READ-CNT      PIC S9(04) COMP VALUE 0.
022000     05  WS-ROOM-READ-CNT      PIC S9(04) COMP VALUE 0.
022100     05  WS-DIM-READ-CNT       PIC S9(04) COMP VALUE 0.
022200     05  WS-OPEN-READ-CNT      PIC S9(04) COMP VALUE 0.
022300     05  WS-ROOF-READ-CNT      PIC S9(04) COMP VALUE 0.
022400     05  WS-DOC-READ-CNT       PIC S9(04) COMP VALUE 0.
022500     05  WS-DRAW-READ-CNT      PIC S9(04) COMP VALUE 0.
022600     05  WS-RPT-WRITTEN-CNT    PIC S9(04) COMP VALUE 0.
022700     05  FILLER                PIC X(08) VALUE SPACES.
022800 EJECT
022900******************************************************************
023000*    TODAY'S DATE - EDITED FOR THE REPORT HEADER                 *
023100*    WS-TODAY-DATE-R REDEFINES THE GROUP SO THE SYSTEM DATE CAN  *
023200*    BE MOVED IN AS ONE NUMERIC FIELD BEFORE THE REPORT HEADER   *
023300*    BUILDS ITS EDITED PICTURE FROM THE INDIVIDUAL COMPONENTS.   *
023400******************************************************************
023500 01  WS-TODAY-DATE.
023600     05  WS-TODAY-CC           PIC 99.
023700     05  WS-TODAY-YY           PIC 99.
023800     05  WS-TODAY-MM           PIC 99.
023900     05  WS-TODAY-DD           PIC 99.
024000 01  WS-TODAY-DATE-R REDEFINES WS-TODAY-DATE.
024100     05  WS-TODAY-NUMERIC      PIC 9(08).
024200*
024300 01  WS-SYS-DATE-IN            PIC 9(08).
024400 EJECT
025500******************************************************************
025600*    RUN COUNTER EDIT VIEW FOR THE OPERATIONS LOG DISPLAY        *
025700******************************************************************
025800 01  WS-RPT-COUNT-DISPLAY      PIC 9(04).
025900 01  WS-RPT-COUNT-DISPLAY-R REDEFINES WS-RPT-COUNT-DISPLAY.
026000     05  WS-RPT-COUNT-EDIT     PIC ZZZ9.
026100 EJECT
026200******************************************************************
026300*    MASTER COMMUNICATION AREA - PASSED TO EVERY CHECKER MODULE  *
026400******************************************************************
026500     COPY BPCOMMON.
026600*
026700 01  FILLER PIC X(32) VALUE 'BPMAIN01 WORKING STORAGE ENDS  '.
026800 EJECT
026900 PROCEDURE DIVISION.
027000******************************************************************
027100*                        MAINLINE LOGIC                          *
027200******************************************************************
027300 0-CONTROL-PROCESS.
027400     PERFORM 1-INITIALIZATION
027500         THRU 199-INITIALIZATION-EXIT.
027600     PERFORM 2-LOAD-PROJECT-DATA
027700         THRU 299-LOAD-PROJECT-DATA-EXIT.
027800     PERFORM 3-RUN-CHECKERS
027900         THRU 399-RUN-CHECKERS-EXIT.
028000     PERFORM 4-COMPILE-REPORT
028100         THRU 499-COMPILE-REPORT-EXIT.
028200     PERFORM EOJ9-CLOSE-FILES
028300         THRU EOJ9999-EXIT.
028400     GOBACK.
028500 EJECT
028600******************************************************************
028700*                       INITIALIZATION                           *
028800******************************************************************
028900 1-INITIALIZATION.
029000     INITIALIZE BP-COMMON-AREA.
029100     INITIALIZE BP-RUN-COUNTERS.
029200     MOVE 'N' TO WS-EOF-PROJECT WS-EOF-WALL WS-EOF-ROOM
029300     MOVE 'N' TO WS-EOF-DIM WS-EOF-OPEN WS-EOF-ROOF
029400     MOVE 'N' TO WS-EOF-DOC WS-EOF-DRAW.
029500     ACCEPT WS-SYS-DATE-IN FROM DATE YYYYMMDD.
029600     MOVE WS-SYS-DATE-IN TO WS-TODAY-NUMERIC.
029650     MOVE WS-TODAY-NUMERIC TO BP-RUN-DATE-CCYYMMDD.
029700     PERFORM 11-OPEN-FILES
029800         THRU 1199-OPEN-FILES-EXIT.
029900 199-INITIALIZATION-EXIT.
030000     EXIT.
030100 EJECT
030200******************************************************************
030300*                       OPEN ALL FILES                           *
030400******************************************************************
030500 11-OPEN-FILES.
030600     OPEN INPUT  PROJECT-FILE.
030700     IF FS-PROJECT NOT = '00'
030800        DISPLAY 'BPMAIN01 - OPEN FAILED DDPROJ  STATUS=' FS-PROJECT
030900        GO TO EOJ99-ABEND
031000     END-IF.
031100     OPEN INPUT  WALL-FILE.
031200     IF FS-WALL NOT = '00'
031300        DISPLAY 'BPMAIN01 - OPEN FAILED DDWALL  STATUS=' FS-WALL
031400        GO TO EOJ99-ABEND
031500     END-IF.
031600     OPEN INPUT  ROOM-FILE.
031700     IF FS-ROOM NOT = '00'
031800        DISPLAY 'BPMAIN01 - OPEN FAILED DDROOM  STATUS=' FS-ROOM
031900        GO TO EOJ99-ABEND
032000     END-IF.
032100     OPEN INPUT  DIMENSION-FILE.
032200     IF FS-DIM NOT = '00'
032300        DISPLAY 'BPMAIN01 - OPEN FAILED DDDIM   STATUS=' FS-DIM
032400        GO TO EOJ99-ABEND
032500     END-IF.
032600     OPEN INPUT  OPENING-FILE.
032700     IF FS-OPEN NOT = '00'
032800        DISPLAY 'BPMAIN01 - OPEN FAILED DDOPEN  STATUS=' FS-OPEN
032900        GO TO EOJ99-ABEND
033000     END-IF.
033100     OPEN INPUT  ROOF-FILE.
033200     IF FS-ROOF NOT = '00'
033300        DISPLAY 'BPMAIN01 - OPEN FAILED DDROOF  STATUS=' FS-ROOF
033400        GO TO EOJ99-ABEND
033500     END-IF.
033600     OPEN INPUT  DOCUMENT-FILE.
033700     IF FS-DOC NOT = '00'
033800        DISPLAY 'BPMAIN01 - OPEN FAILED DDDOC   STATUS=' FS-DOC
033900        GO TO EOJ99-ABEND
034000     END-IF.
034100     OPEN INPUT  DRAWING-FILE.
034200     IF FS-DRAW NOT = '00'
034300        DISPLAY 'BPMAIN01 - OPEN FAILED DDDRAW  STATUS=' FS-DRAW
034400        GO TO EOJ99-ABEND
034500     END-IF.
034600     OPEN OUTPUT REPORT-FILE.
034700     IF FS-RPT NOT = '00'
034800        DISPLAY 'BPMAIN01 - OPEN FAILED DDRPT   STATUS=' FS-RPT
034900        GO TO EOJ99-ABEND
035000     END-IF.
035100 1199-OPEN-FILES-EXIT.
035200     EXIT.
035300 EJECT
035400******************************************************************
035500*                  LOAD PROJECT DATA INTO TABLES                 *
035600******************************************************************
035700 2-LOAD-PROJECT-DATA.
035800     PERFORM 21-READ-PROJECT-HEADER
035900         THRU 2199-READ-PROJECT-HEADER-EXIT.
036000     PERFORM 22-VALIDATE-PROJECT-HEADER
036100         THRU 2299-VALIDATE-PROJECT-HEADER-EXIT.
036200     PERFORM 23-LOAD-WALLS
036300         THRU 2399-LOAD-WALLS-EXIT.
036400     PERFORM 24-LOAD-ROOMS
036500         THRU 2499-LOAD-ROOMS-EXIT.
036600     PERFORM 25-LOAD-DIMENSIONS
036700         THRU 2599-LOAD-DIMENSIONS-EXIT.
036800     PERFORM 26-LOAD-OPENINGS
036900         THRU 2699-LOAD-OPENINGS-EXIT.
037000     PERFORM 27-LOAD-ROOFS
037100         THRU 2799-LOAD-ROOFS-EXIT.
037200     PERFORM 28-LOAD-DOCUMENTS
037300         THRU 2899-LOAD-DOCUMENTS-EXIT.
037400     PERFORM 29-LOAD-DRAWINGS
037500         THRU 2999-LOAD-DRAWINGS-EXIT.
037600 299-LOAD-PROJECT-DATA-EXIT.
037700     EXIT.
037800 EJECT
037900 21-READ-PROJECT-HEADER.
038000     READ PROJECT-FILE INTO PJ-INPUT-AREA
038100         AT END
038200             DISPLAY 'BPMAIN01 - DDPROJ HAS NO HEADER RECORD'
038300             GO TO EOJ99-ABEND
038400     END-READ.
038500     ADD 1 TO WS-PROJECT-READ-CNT.
038600 2199-READ-PROJECT-HEADER-EXIT.
038700     EXIT.
038800*
038900 22-VALIDATE-PROJECT-HEADER.
039000     CALL 'BPVALID1' USING BP-COMMON-AREA.
039100     IF NOT VA-HEADER-VALID
039200        DISPLAY 'BPMAIN01 - PROJECT HEADER FAILED VALIDATION'
039250        PERFORM 225-DISPLAY-ONE-HEADER-ERROR
039260            VARYING IS-IDX FROM 1 BY 1
039270                  UNTIL IS-IDX > VA-HEADER-ERROR-CNT
039700     END-IF.
039800 2299-VALIDATE-PROJECT-HEADER-EXIT.
039900     EXIT.
039910*
039920 225-DISPLAY-ONE-HEADER-ERROR.
039930     DISPLAY '   ' VA-HEADER-ERROR-TEXT(IS-IDX).
040000 EJECT
040100 23-LOAD-WALLS.
040150     PERFORM 231-READ-ONE-WALL.
040160     PERFORM 235-PROCESS-ONE-WALL UNTIL EOF-WALL.
041500 2399-LOAD-WALLS-EXIT.
041600     EXIT.
041610*
041620 231-READ-ONE-WALL.
041630     READ WALL-FILE INTO WL-INPUT-AREA(WL-COUNT + 1)
041640         AT END
041650             MOVE 'Y' TO WS-EOF-WALL
041660     END-READ.
041670*
041680 235-PROCESS-ONE-WALL.
041690     ADD 1 TO WL-COUNT.
041694     ADD 1 TO WS-WALL-READ-CNT.
041696     PERFORM 231-READ-ONE-WALL.
041700 EJECT
041800 24-LOAD-ROOMS.
041850     PERFORM 241-READ-ONE-ROOM.
041860     PERFORM 245-PROCESS-ONE-ROOM UNTIL EOF-ROOM.
043100 2499-LOAD-ROOMS-EXIT.
043200     EXIT.
043210*
043220 241-READ-ONE-ROOM.
043230     READ ROOM-FILE INTO RM-INPUT-AREA(RM-COUNT + 1)
043240         AT END
043250             MOVE 'Y' TO WS-EOF-ROOM
043260     END-READ.
043270*
043280 245-PROCESS-ONE-ROOM.
043290     ADD 1 TO RM-COUNT.
043292     ADD 1 TO WS-ROOM-READ-CNT.
043294     PERFORM 241-READ-ONE-ROOM.
043300 EJECT
043400 25-LOAD-DIMENSIONS.
043450     PERFORM 251-READ-ONE-DIM.
043460     PERFORM 255-PROCESS-ONE-DIM UNTIL EOF-DIM.
044700 2599-LOAD-DIMENSIONS-EXIT.
044800     EXIT.
044810*
044820 251-READ-ONE-DIM.
044830     READ DIMENSION-FILE INTO DM-INPUT-AREA(DM-COUNT + 1)
044840         AT END
044850             MOVE 'Y' TO WS-EOF-DIM
044860     END-READ.
044870*
044880 255-PROCESS-ONE-DIM.
044890     ADD 1 TO DM-COUNT.
044892     ADD 1 TO WS-DIM-READ-CNT.
044894     PERFORM 251-READ-ONE-DIM.
044900 EJECT
045000 26-LOAD-OPENINGS.
045050     PERFORM 261-READ-ONE-OPENING.
045060     PERFORM 265-PROCESS-ONE-OPENING UNTIL EOF-OPEN.
046300 2699-LOAD-OPENINGS-EXIT.
046400     EXIT.
046410*
046420 261-READ-ONE-OPENING.
046430     READ OPENING-FILE INTO OP-INPUT-AREA(OP-COUNT + 1)
046440         AT END
046450             MOVE 'Y' TO WS-EOF-OPEN
046460     END-READ.
046470*
046480 265-PROCESS-ONE-OPENING.
046490     ADD 1 TO OP-COUNT.
046492     ADD 1 TO WS-OPEN-READ-CNT.
046494     PERFORM 261-READ-ONE-OPENING.
046500 EJECT
046600 27-LOAD-ROOFS.
046650     PERFORM 271-READ-ONE-ROOF.
046660     PERFORM 275-PROCESS-ONE-ROOF UNTIL EOF-ROOF.
047900 2799-LOAD-ROOFS-EXIT.
048000     EXIT.
048010*
048020 271-READ-ONE-ROOF.
048030     READ ROOF-FILE INTO RF-INPUT-AREA(RF-COUNT + 1)
048040         AT END
048050             MOVE 'Y' TO WS-EOF-ROOF
048060     END-READ.
048070*
048080 275-PROCESS-ONE-ROOF.
048090     ADD 1 TO RF-COUNT.
048092     ADD 1 TO WS-ROOF-READ-CNT.
048094     PERFORM 271-READ-ONE-ROOF.
048100 EJECT
048200 28-LOAD-DOCUMENTS.
048250     PERFORM 281-READ-ONE-DOCUMENT.
048260     PERFORM 285-PROCESS-ONE-DOCUMENT UNTIL EOF-DOC.
049500     CALL 'BPVALID1' USING BP-COMMON-AREA.
049600 2899-LOAD-DOCUMENTS-EXIT.
049700     EXIT.
049710*
049720 281-READ-ONE-DOCUMENT.
049730     READ DOCUMENT-FILE INTO DC-INPUT-AREA(DC-COUNT + 1)
049740         AT END
049750             MOVE 'Y' TO WS-EOF-DOC
049760     END-READ.
049770*
049780 285-PROCESS-ONE-DOCUMENT.
049790     ADD 1 TO DC-COUNT.
049792     ADD 1 TO WS-DOC-READ-CNT.
049794     PERFORM 281-READ-ONE-DOCUMENT.
049800 EJECT
049900 29-LOAD-DRAWINGS.
049950     PERFORM 291-READ-ONE-DRAWING.
049960     PERFORM 295-PROCESS-ONE-DRAWING UNTIL EOF-DRAW.
051200 2999-LOAD-DRAWINGS-EXIT.
051300     EXIT.
051310*
051320 291-READ-ONE-DRAWING.
051330     READ DRAWING-FILE INTO DR-INPUT-AREA(DR-COUNT + 1)
051340         AT END
051350             MOVE 'Y' TO WS-EOF-DRAW
051360     END-READ.
051370*
051380 295-PROCESS-ONE-DRAWING.
051390     ADD 1 TO DR-COUNT.
051392     ADD 1 TO WS-DRAW-READ-CNT.
051394     PERFORM 291-READ-ONE-DRAWING.
051400 EJECT
051500******************************************************************
051600*       RUN THE FIVE ELEMENT CHECKERS, THEN COUNCIL-CHECK        *
051700******************************************************************
051800 3-RUN-CHECKERS.
051900     MOVE 0 TO CS-COUNT.
052000     CALL 'BPWALLCK' USING BP-COMMON-AREA.
052100     CALL 'BPDIMCHK' USING BP-COMMON-AREA.
052200     CALL 'BPWDRCHK' USING BP-COMMON-AREA.
052300     CALL 'BPAREACK' USING BP-COMMON-AREA.
052400     CALL 'BPENRGCK' USING BP-COMMON-AREA.
052500     CALL 'BPCOUNCK' USING BP-COMMON-AREA.
052600 399-RUN-CHECKERS-EXIT.
052700     EXIT.
052800 EJECT
052900******************************************************************
053000*                   COMPILE AND PRINT THE REPORT                 *
053100******************************************************************
053200 4-COMPILE-REPORT.
053300     CALL 'BPRPTFMT' USING BP-COMMON-AREA.
053400     PERFORM 41-WRITE-REPORT-LINES
053500         THRU 4199-WRITE-REPORT-LINES-EXIT.
053600 499-COMPILE-REPORT-EXIT.
053700     EXIT.
053800*
053900 41-WRITE-REPORT-LINES.
053950     PERFORM 415-WRITE-ONE-REPORT-LINE
053960         VARYING RL-IDX FROM 1 BY 1
053970               UNTIL RL-IDX > RL-LINE-COUNT.
054900 4199-WRITE-REPORT-LINES-EXIT.
055000     EXIT.
055010*
055020 415-WRITE-ONE-REPORT-LINE.
055030     WRITE FD-REPORT-REC FROM RL-LINE(RL-IDX).
055040     IF FS-RPT NOT = '00'
055050        DISPLAY 'BPMAIN01 - WRITE FAILED DDRPT STATUS=' FS-RPT
055060        GO TO EOJ99-ABEND
055070     END-IF.
055080     ADD 1 TO WS-RPT-WRITTEN-CNT.
055100 EJECT
055200******************************************************************
055300*                        CLOSE AND TERMINATE                     *
055400******************************************************************
055500 EOJ9-CLOSE-FILES.
055600     CLOSE PROJECT-FILE WALL-FILE ROOM-FILE DIMENSION-FILE
055700           OPENING-FILE ROOF-FILE DOCUMENT-FILE DRAWING-FILE
055800           REPORT-FILE.
055900     DISPLAY 'BPMAIN01 - RUN COMPLETE'.
056000     DISPLAY 'PROJECT RECORDS READ    : ' WS-PROJECT-READ-CNT.
056100     DISPLAY 'WALL RECORDS READ       : ' WS-WALL-READ-CNT.
056200     DISPLAY 'ROOM RECORDS READ       : ' WS-ROOM-READ-CNT.
056300     DISPLAY 'DIMENSION RECORDS READ  : ' WS-DIM-READ-CNT.
056400     DISPLAY 'OPENING RECORDS READ    : ' WS-OPEN-READ-CNT.
056500     DISPLAY 'ROOF RECORDS READ       : ' WS-ROOF-READ-CNT.
056600     DISPLAY 'DOCUMENT RECORDS READ   : ' WS-DOC-READ-CNT.
056700     DISPLAY 'DRAWING RECORDS READ    : ' WS-DRAW-READ-CNT.
056800     MOVE WS-RPT-WRITTEN-CNT TO WS-RPT-COUNT-DISPLAY.
056900     DISPLAY 'REPORT LINES WRITTEN    : ' WS-RPT-COUNT-EDIT.
057000     GO TO EOJ9999-EXIT.
057100 EOJ99-ABEND.
057150     DISPLAY 'BPMAIN01 - PROGRAM ABENDING DUE TO ERROR ABOVE'.
057160     DISPLAY 'BPMAIN01 - FILE STATUS SNAPSHOT: ' WS-FS-COMBINED.
057300     MOVE 9999 TO RETURN-CODE.
057400 EOJ9999-EXIT.
057500     EXIT.
