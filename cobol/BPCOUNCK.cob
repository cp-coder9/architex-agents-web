000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    BPCOUNCK.
000300 AUTHOR.        D P THERON.
000400 INSTALLATION.  CITY ENGINEERING SYSTEMS - PLAN EXAMINATION UNIT.
000500 DATE-WRITTEN.  07/1994.
000600 DATE-COMPILED.
000700 SECURITY.      CONFIDENTIAL - INTERNAL USE ONLY.
000800******************************************************************
000900*                                                                *
001000*A    ABSTRACT..                                                 *
001100*  BPCOUNCK IMPLEMENTS THE COUNCIL-CHECK COUNCIL-READINESS       *
001200*  CHECKER.  IT CONFIRMS THE FIVE REQUIRED SUBMISSION DOCUMENT   *
001300*  KEYWORDS ARE PRESENT SOMEWHERE IN THE DOCUMENT INVENTORY,      *
001400*  THAT A NORTH ARROW APPEARS ON AT LEAST ONE DRAWING, AND THAT  *
001500*  ALL FIVE ELEMENT CHECKERS RAN.  IT ALSO RAISES A CRITICAL     *
001600*  ISSUE ENTRY (NOT A CHECK LINE) FOR EVERY CHECKER THAT FAILED  *
001700*  TO RUN OR FOUND NON-COMPLIANCE.  THIS PROGRAM MUST RUN LAST   *
001800*  OF THE FIVE ELEMENT-LEVEL CHECKERS, I.E. AFTER BPWALLCK,      *
001900*  BPDIMCHK, BPWDRCHK, BPAREACK AND BPENRGCK HAVE ALL POSTED     *
002000*  THEIR CHECKER-SUMMARY ENTRY - SEE BPMAIN01 PARAGRAPH 3000.    *
002100*                                                                *
002200*J    JCL..                                                      *
002300*     CALLED SUBPROGRAM - NO JCL OF ITS OWN.                     *
002400*                                                                *
002500*P    ENTRY PARAMETERS..                                         *
002600*     01  BP-COMMON-AREA  (SEE COPY MEMBER BPCOMMON)             *
002700*                                                                *
002800*E    ERRORS DETECTED BY THIS ELEMENT..                          *
002900*     NONE ABEND - RULE FAILURES ARE RECORDED, NOT ABENDED.      *
003000*                                                                *
003100*C    ELEMENTS INVOKED BY THIS ELEMENT..                         *
003200*     NONE.                                                      *
003300*                                                                *
003400*U    USER CONSTANTS AND TABLES REFERENCED..                     *
003500*     CC-KEYWORD-TABLE-LOAD, CC-REQ-CHECKER-TABLE-LOAD.          *
003600*                                                                *
003700******************************************************************
003800*                        CHANGE LOG                              *
003900******************************************************************
004000*    1994-07-19  DPT  CR-0441  ORIGINAL PROGRAM - REQUIRED        *
004100*                              DOCUMENTS AND NORTH ARROW ONLY.    *
004200*    1995-02-06  RKM  CR-0502  ADDED COMPLETE-CHECKERS-PRESENT    *
004300*                              RULE AFTER RUN-1995-01 FOUND A     *
004400*                              MISSING CHECKER WENT UNREPORTED.   *
004500*    1996-11-18  DPT  CR-0614  ADDED CRITICAL ISSUE TABLE FOR     *
004600*                              COUNCIL PRE-SCREEN HAND-OFF.       *
004700*    1998-12-09  DPT  CR-0759  Y2K REVIEW - NO DATE FIELDS IN     *
004800*                              THIS PROGRAM, NO CHANGE REQUIRED.  *
004900******************************************************************
005000 ENVIRONMENT DIVISION.
005100 CONFIGURATION SECTION.
005200 SOURCE-COMPUTER. IBM-3090.
005300 OBJECT-COMPUTER. IBM-3090.
005400 SPECIAL-NAMES.
005500     C01 IS TOP-OF-FORM
005600     CLASS ALPHA-CLASS IS 'A' THRU 'Z'.
005700 EJECT
005800 DATA DIVISION.
005900 WORKING-STORAGE SECTION.
006000     COPY BPWSCOM.
006100 01  FILLER PIC X(32) VALUE 'BPCOUNCK WORKING STORAGE BEGINS'.
006200******************************************************************
006300*    REQUIRED-DOCUMENT KEYWORD TABLE.  EACH 20-BYTE ENTRY IS A   *
006400*    2-DIGIT KEYWORD LENGTH FOLLOWED BY THE KEYWORD LEFT-        *
006500*    JUSTIFIED IN AN 18-BYTE FIELD.                               *
006600******************************************************************
006700 01  CC-KEYWORD-TABLE-LOAD.
006800     05  FILLER PIC X(20) VALUE '09site_plan         '.
006900     05  FILLER PIC X(20) VALUE '12sewer_layout      '.
007000     05  FILLER PIC X(20) VALUE '10title_deed        '.
007100     05  FILLER PIC X(20) VALUE '18zoning_certificate'.
007200     05  FILLER PIC X(20) VALUE '15drainage_layout   '.
007300 01  CC-KEYWORD-TABLE-R REDEFINES CC-KEYWORD-TABLE-LOAD.
007400     05  CC-KW-ENTRY OCCURS 5 TIMES.
007500         10  CC-KW-LEN     PIC 9(02).
007600         10  CC-KW-TEXT    PIC X(18).
007700 EJECT
007800******************************************************************
007900*    REQUIRED-ELEMENT-CHECKER NAME TABLE FOR RULE 3.             *
008000******************************************************************
008100 01  CC-REQ-CHECKER-TABLE-LOAD.
008200     05  FILLER PIC X(20) VALUE 'WALL-CHECK          '.
008300     05  FILLER PIC X(20) VALUE 'DIMENSION-CHECK     '.
008400     05  FILLER PIC X(20) VALUE 'WINDOW-DOOR-CHECK   '.
008500     05  FILLER PIC X(20) VALUE 'AREA-CHECK          '.
008600     05  FILLER PIC X(20) VALUE 'ENERGY-CHECK        '.
008700 01  CC-REQ-CHECKER-TABLE-R REDEFINES CC-REQ-CHECKER-TABLE-LOAD.
008800     05  CC-REQ-NAME       OCCURS 5 TIMES PIC X(20).
008900 EJECT
009000******************************************************************
009100*    FOUND-SWITCH TABLES AND LOCAL WORK AREAS                    *
009200******************************************************************
009300 01  CC-FOUND-SWITCHES.
009400     05  CC-KW-FOUND-SW    OCCURS 5 TIMES PIC X(01) VALUE 'N'.
009500         88  CC-KW-IS-FOUND       VALUE 'Y'.
009600     05  CC-REQ-FOUND-SW   OCCURS 5 TIMES PIC X(01) VALUE 'N'.
009700         88  CC-REQ-IS-FOUND      VALUE 'Y'.
009800*
009900 01  CC-LOCAL-SUBSCRIPTS.
010000     05  CC-KW-IDX         PIC S9(04) COMP VALUE 0.
010100     05  CC-REQ-IDX        PIC S9(04) COMP VALUE 0.
010200     05  CC-POS            PIC S9(04) COMP VALUE 0.
010300     05  CC-SCAN-LIMIT     PIC S9(04) COMP VALUE 0.
010400     05  CC-MISS-PTR       PIC 9(03)  COMP VALUE 1.
010500 EJECT
010600 01  CC-LOCAL-TALLY.
010700     05  CC-CHK-TOTAL      PIC S9(04) COMP VALUE 0.
010800     05  CC-CHK-PASSED     PIC S9(04) COMP VALUE 0.
010900     05  CC-CHK-FAILED     PIC S9(04) COMP VALUE 0.
011000     05  CC-MY-CS-IDX      PIC S9(04) COMP VALUE 0.
011100     05  CC-MISSING-CNT    PIC S9(04) COMP VALUE 0.
011200*
011300 01  CC-DOC-TEXT-LOWER     PIC X(50).
011400 01  CC-MISSING-TEXT       PIC X(80).
011500 EJECT
011600******************************************************************
011700*    NUMERIC/ALPHA VIEW OF THE SUBSCRIPT BLOCK FOR TRACE DUMPS    *
011800******************************************************************
011900 01  CC-LOCAL-SUBSCRIPTS-R REDEFINES CC-LOCAL-SUBSCRIPTS.
012000     05  FILLER            PIC X(08).
012100     05  CC-MISS-PTR-N     PIC 9(03).
012200 EJECT
012300 01  WK-RESULT-LINE.
012400     05  WK-RULE-NAME      PIC X(30).
012500     05  WK-PASSED-FLAG    PIC X(01).
012600     05  WK-DETAIL-TEXT    PIC X(80).
012700 01  WK-RESULT-LINE-R REDEFINES WK-RESULT-LINE.
012800     05  FILLER            PIC X(31).
012900     05  WK-DETAIL-ALL     PIC X(80).
013000*
013100 01  WK-NUMERIC-EDIT-AREA.
013200     05  WK-COUNT-EDIT     PIC ZZZ9.
013300 EJECT
013400 LINKAGE SECTION.
013500     COPY BPCOMMON.
013600*
013700 01  FILLER PIC X(32) VALUE 'BPCOUNCK WORKING STORAGE ENDS  '.
013800 EJECT
013900 PROCEDURE DIVISION USING BP-COMMON-AREA.
014000******************************************************************
014100*                        MAINLINE LOGIC                          *
014200******************************************************************
014300 0-CONTROL-PROCESS.
014400     PERFORM 1-INITIALIZE-CHECKER
014500         THRU 199-INITIALIZE-CHECKER-EXIT.
014600     PERFORM 2-CHECK-REQUIRED-DOCUMENTS
014700         THRU 299-CHECK-REQUIRED-DOCUMENTS-EXIT.
014800     PERFORM 3-CHECK-NORTH-ARROW
014900         THRU 399-CHECK-NORTH-ARROW-EXIT.
015000     PERFORM 4-CHECK-COMPLIANCE-PRESENT
015100         THRU 499-CHECK-COMPLIANCE-PRESENT-EXIT.
015200     PERFORM 5-RAISE-CRITICAL-ISSUES
015300         THRU 599-RAISE-CRITICAL-ISSUES-EXIT.
015400     PERFORM 6-BUILD-SUMMARY
015500         THRU 699-BUILD-SUMMARY-EXIT.
015600     GOBACK.
015700 EJECT
015800 1-INITIALIZE-CHECKER.
015900     MOVE 0 TO CC-CHK-TOTAL CC-CHK-PASSED CC-CHK-FAILED.
016000     ADD 1 TO CS-COUNT.
016100     MOVE CS-COUNT TO CC-MY-CS-IDX.
016200 199-INITIALIZE-CHECKER-EXIT.
016300     EXIT.
016400 EJECT
016500******************************************************************
016600*     RULE 1 - REQUIRED DOCUMENTS, ONE AGGREGATE CHECK           *
016700******************************************************************
016800 2-CHECK-REQUIRED-DOCUMENTS.
016850     PERFORM 201-RESET-ONE-KEYWORD-SW
016860         VARYING CC-KW-IDX FROM 1 BY 1
016870               UNTIL CC-KW-IDX > 5.
016880     PERFORM 205-SCAN-ONE-DOCUMENT
016890         VARYING DC-IDX FROM 1 BY 1
016895               UNTIL DC-IDX > DC-COUNT.
018800     MOVE 0 TO CC-MISSING-CNT.
018900     MOVE SPACES TO CC-MISSING-TEXT.
019000     MOVE 1 TO CC-MISS-PTR.
019050     PERFORM 215-ADD-ONE-MISSING-KEYWORD
019060         VARYING CC-KW-IDX FROM 1 BY 1
019070               UNTIL CC-KW-IDX > 5.
020100     MOVE 'REQUIRED DOCUMENTS            ' TO WK-RULE-NAME.
020200     MOVE SPACES TO WK-DETAIL-TEXT.
020300     IF CC-MISSING-CNT = 0
020400        MOVE 'Y' TO WK-PASSED-FLAG
020500        STRING 'ALL REQUIRED DOCUMENT KEYWORDS WERE FOUND'
020600               DELIMITED BY SIZE INTO WK-DETAIL-TEXT
020700     ELSE
020800        MOVE 'N' TO WK-PASSED-FLAG
020900        STRING 'MISSING REQUIRED DOCUMENTS - ' CC-MISSING-TEXT
021000               DELIMITED BY SIZE INTO WK-DETAIL-TEXT
021100     END-IF.
021200     PERFORM 900-ADD-CHECK-RESULT.
021300 299-CHECK-REQUIRED-DOCUMENTS-EXIT.
021400     EXIT.
021410*
021420 201-RESET-ONE-KEYWORD-SW.
021430     MOVE 'N' TO CC-KW-FOUND-SW(CC-KW-IDX).
021440*
021450 205-SCAN-ONE-DOCUMENT.
021460     MOVE SPACES TO CC-DOC-TEXT-LOWER.
021465     STRING DC-DOC-NAME(DC-IDX) DC-DOC-TYPE(DC-IDX)
021470            DELIMITED BY SIZE INTO CC-DOC-TEXT-LOWER.
021475     INSPECT CC-DOC-TEXT-LOWER
021480        CONVERTING 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
021485                TO 'abcdefghijklmnopqrstuvwxyz'.
021490     PERFORM 208-SCAN-ONE-KEYWORD-IN-DOC
021492         VARYING CC-KW-IDX FROM 1 BY 1
021494               UNTIL CC-KW-IDX > 5.
021496*
021498 208-SCAN-ONE-KEYWORD-IN-DOC.
021499     IF NOT CC-KW-IS-FOUND(CC-KW-IDX)
021500        PERFORM 210-SEARCH-ONE-KEYWORD
021502     END-IF.
021504*
021506 215-ADD-ONE-MISSING-KEYWORD.
021508     IF NOT CC-KW-IS-FOUND(CC-KW-IDX)
021510        ADD 1 TO CC-MISSING-CNT
021512        STRING CC-KW-TEXT(CC-KW-IDX) DELIMITED BY SPACE
021514               ', ' DELIMITED BY SIZE
021516               INTO CC-MISSING-TEXT
021518               WITH POINTER CC-MISS-PTR
021520     END-IF.
021522 EJECT
021600 210-SEARCH-ONE-KEYWORD.
021700     COMPUTE CC-SCAN-LIMIT = 51 - CC-KW-LEN(CC-KW-IDX).
021750     PERFORM 212-CHECK-ONE-POSITION
021760         VARYING CC-POS FROM 1 BY 1
021770               UNTIL CC-POS > CC-SCAN-LIMIT.
022500 210-SEARCH-ONE-KEYWORD-EXIT.
022600     EXIT.
022610*
022620 212-CHECK-ONE-POSITION.
022630     IF CC-DOC-TEXT-LOWER(CC-POS:CC-KW-LEN(CC-KW-IDX)) =
022640              CC-KW-TEXT(CC-KW-IDX)(1:CC-KW-LEN(CC-KW-IDX))
022650        MOVE 'Y' TO CC-KW-FOUND-SW(CC-KW-IDX)
022660     END-IF.
022700 EJECT
022800******************************************************************
022900*     RULE 2 - NORTH ARROW, ONE AGGREGATE CHECK                  *
023000******************************************************************
023100 3-CHECK-NORTH-ARROW.
023200     MOVE SPACE TO WK-PASSED-FLAG.
023400     MOVE SPACES TO WK-DETAIL-TEXT.
023500     MOVE 'NORTH ARROW                   ' TO WK-RULE-NAME.
023600     IF DR-COUNT = 0
023700        MOVE 'N' TO WK-PASSED-FLAG
023800        STRING 'NO DRAWINGS ON FILE - NORTH ARROW CANNOT BE'
023900               ' CONFIRMED' DELIMITED BY SIZE INTO WK-DETAIL-TEXT
024000     ELSE
024100        MOVE 'N' TO WK-PASSED-FLAG
024150        PERFORM 310-CHECK-ONE-DRAWING-ARROW
024160            VARYING DR-IDX FROM 1 BY 1
024170                  UNTIL DR-IDX > DR-COUNT
024800        IF WK-PASSED-FLAG = 'Y'
024900           STRING 'AT LEAST ONE DRAWING CARRIES A NORTH ARROW'
025000                  DELIMITED BY SIZE INTO WK-DETAIL-TEXT
025100        ELSE
025200           STRING 'NO DRAWING ON FILE CARRIES A NORTH ARROW'
025300                  DELIMITED BY SIZE INTO WK-DETAIL-TEXT
025400        END-IF
025500     END-IF.
025600     PERFORM 900-ADD-CHECK-RESULT.
025700 399-CHECK-NORTH-ARROW-EXIT.
025800     EXIT.
025810*
025820 310-CHECK-ONE-DRAWING-ARROW.
025830     IF DR-HAS-NORTH-ARROW(DR-IDX)
025840        MOVE 'Y' TO WK-PASSED-FLAG
025850     END-IF.
025900 EJECT
026000******************************************************************
026100*     RULE 3 - ALL FIVE ELEMENT CHECKERS PRESENT                 *
026200******************************************************************
026300 4-CHECK-COMPLIANCE-PRESENT.
026350     PERFORM 401-RESET-ONE-REQ-SW
026360         VARYING CC-REQ-IDX FROM 1 BY 1
026370               UNTIL CC-REQ-IDX > 5.
026380     PERFORM 405-SCAN-ONE-CHECKER-SUMMARY
026390         VARYING CS-IDX FROM 1 BY 1
026395               UNTIL CS-IDX > CS-COUNT.
027700     MOVE 0 TO CC-MISSING-CNT.
027800     MOVE SPACES TO CC-MISSING-TEXT.
027900     MOVE 1 TO CC-MISS-PTR.
027950     PERFORM 415-ADD-ONE-MISSING-CHECKER
027960         VARYING CC-REQ-IDX FROM 1 BY 1
027970               UNTIL CC-REQ-IDX > 5.
029000     MOVE 'COMPLIANCE CHECKS PRESENT     ' TO WK-RULE-NAME.
029100     MOVE SPACES TO WK-DETAIL-TEXT.
029200     IF CC-MISSING-CNT = 0
029300        MOVE 'Y' TO WK-PASSED-FLAG
029400        STRING 'ALL FIVE ELEMENT CHECKERS PRODUCED A RESULT'
029500               DELIMITED BY SIZE INTO WK-DETAIL-TEXT
029600     ELSE
029700        MOVE 'N' TO WK-PASSED-FLAG
029800        STRING 'MISSING CHECKER RESULTS - ' CC-MISSING-TEXT
029900               DELIMITED BY SIZE INTO WK-DETAIL-TEXT
030000     END-IF.
030100     PERFORM 900-ADD-CHECK-RESULT.
030200 499-CHECK-COMPLIANCE-PRESENT-EXIT.
030300     EXIT.
030310*
030320 401-RESET-ONE-REQ-SW.
030330     MOVE 'N' TO CC-REQ-FOUND-SW(CC-REQ-IDX).
030340*
030350 405-SCAN-ONE-CHECKER-SUMMARY.
030360     PERFORM 408-MATCH-ONE-REQ-NAME
030365         VARYING CC-REQ-IDX FROM 1 BY 1
030370               UNTIL CC-REQ-IDX > 5.
030375*
030380 408-MATCH-ONE-REQ-NAME.
030385     IF CS-CHECKER-NAME(CS-IDX) = CC-REQ-NAME(CC-REQ-IDX)
030390        MOVE 'Y' TO CC-REQ-FOUND-SW(CC-REQ-IDX)
030395     END-IF.
030398*
030399 415-ADD-ONE-MISSING-CHECKER.
030400     IF NOT CC-REQ-IS-FOUND(CC-REQ-IDX)
030401        ADD 1 TO CC-MISSING-CNT
030402        STRING CC-REQ-NAME(CC-REQ-IDX) DELIMITED BY SPACE
030403               ', ' DELIMITED BY SIZE
030404               INTO CC-MISSING-TEXT
030405               WITH POINTER CC-MISS-PTR
030406     END-IF.
030407 EJECT
030500******************************************************************
030600*     RULE 4 - CRITICAL ISSUE FLAG, ISSUE TABLE ONLY             *
030700*     NO CHECK-RESULT LINE IS RECORDED FOR THIS RULE.            *
030800******************************************************************
030900 5-RAISE-CRITICAL-ISSUES.
030950     PERFORM 505-CHECK-ONE-CHECKER-ISSUE
030960         VARYING CS-IDX FROM 1 BY 1
030970               UNTIL CS-IDX > CS-COUNT.
031700     MOVE IS-COUNT TO PT-TOTAL-ISSUES.
031800 599-RAISE-CRITICAL-ISSUES-EXIT.
031900     EXIT.
031910*
031920 505-CHECK-ONE-CHECKER-ISSUE.
031930     IF CS-RUN-STATUS(CS-IDX) NOT = 'COMPLETED'
031940           OR CS-IS-COMPLIANT(CS-IDX) = 'N'
031950        PERFORM 510-ADD-ONE-ISSUE
031960     END-IF.
032000 EJECT
032100 510-ADD-ONE-ISSUE.
032200     IF IS-COUNT < BP-MAX-ISSUES
032300        ADD 1 TO IS-COUNT
032400        MOVE SPACES TO IS-TEXT(IS-COUNT)
032500        IF CS-RUN-STATUS(CS-IDX) NOT = 'COMPLETED'
032600           STRING CS-CHECKER-NAME(CS-IDX) DELIMITED BY SPACE
032700                  ' DID NOT COMPLETE - STATUS '
032800                  CS-RUN-STATUS(CS-IDX) DELIMITED BY SPACE
032900                  DELIMITED BY SIZE INTO IS-TEXT(IS-COUNT)
033000        ELSE
033100           STRING CS-CHECKER-NAME(CS-IDX) DELIMITED BY SPACE
033200                  ' REPORTED NON-COMPLIANCE'
033300                  DELIMITED BY SIZE INTO IS-TEXT(IS-COUNT)
033400        END-IF
033500     END-IF.
033600 510-ADD-ONE-ISSUE-EXIT.
033700     EXIT.
033800 EJECT
033900******************************************************************
034000*          BUILD THE CHECKER-SUMMARY ENTRY                      *
034100******************************************************************
034200 6-BUILD-SUMMARY.
034300     MOVE 'COUNCIL-CHECK       ' TO CS-CHECKER-NAME(CC-MY-CS-IDX).
034400     MOVE 'COMPLETED' TO CS-RUN-STATUS(CC-MY-CS-IDX).
034500     MOVE CC-CHK-TOTAL  TO CS-TOTAL-CHECKS(CC-MY-CS-IDX).
034600     MOVE CC-CHK-PASSED TO CS-PASSED-COUNT(CC-MY-CS-IDX).
034700     MOVE CC-CHK-FAILED TO CS-FAILED-COUNT(CC-MY-CS-IDX).
034800     IF CC-CHK-TOTAL = 0
034900        MOVE 0 TO CS-COMPLIANCE-RATE(CC-MY-CS-IDX)
035000     ELSE
035100        COMPUTE CS-COMPLIANCE-RATE(CC-MY-CS-IDX) ROUNDED =
035200           CC-CHK-PASSED / CC-CHK-TOTAL
035300     END-IF.
035400     IF CC-CHK-FAILED = 0
035500        MOVE 'Y' TO CS-IS-COMPLIANT(CC-MY-CS-IDX)
035600     ELSE
035700        MOVE 'N' TO CS-IS-COMPLIANT(CC-MY-CS-IDX)
035800     END-IF.
035900     MOVE IS-COUNT TO CS-ISSUE-COUNT(CC-MY-CS-IDX).
036000 699-BUILD-SUMMARY-EXIT.
036100     EXIT.
036200 EJECT
036300******************************************************************
036400*    APPEND THE STAGED WK-RESULT-LINE TO THE CR-ENTRY TABLE      *
036500******************************************************************
036600 900-ADD-CHECK-RESULT.
036700     IF CR-COUNT < BP-MAX-RESULTS
036800        ADD 1 TO CR-COUNT
036900        MOVE 'COUNCIL-CHECK       '  TO CR-CHECKER-NAME(CR-COUNT)
037000        MOVE WK-RULE-NAME            TO CR-RULE-NAME(CR-COUNT)
037100        MOVE WK-PASSED-FLAG          TO CR-PASSED-FLAG(CR-COUNT)
037200        MOVE WK-DETAIL-TEXT          TO CR-DETAIL-TEXT(CR-COUNT)
037300     END-IF.
037400     ADD 1 TO CC-CHK-TOTAL.
037500     IF WK-PASSED-FLAG = 'Y'
037600        ADD 1 TO CC-CHK-PASSED
037700     ELSE
037800        ADD 1 TO CC-CHK-FAILED
037900     END-IF.
