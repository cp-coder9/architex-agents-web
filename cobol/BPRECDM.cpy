000100******************************************************************
000200*    BPRECDM  -  DIMENSION ANNOTATION RECORD.  NESTS UNDER       *
000300*    05 DM-ENTRY IN BPCOMMON (OCCURS BP-MAX-DIMS TIMES).         *
000400*    DM-INPUT-AREA IS BYTE-FOR-BYTE THE DDDIM RECORD (20 BYTES). *
000500******************************************************************
000600     10  DM-INPUT-AREA.
000700         15  DM-DIM-ID             PIC X(08).
000800         15  DM-SCALE              PIC X(08).
000900         15  DM-LEGIBLE-FLAG       PIC X(01).
001000             88  DM-IS-LEGIBLE     VALUE 'Y'.
001100         15  FILLER                PIC X(03).
