000100******************************************************************
000200*    BPRECDC  -  SUBMITTED DOCUMENT INVENTORY RECORD.  NESTS     *
000300*    UNDER 05 DC-ENTRY IN BPCOMMON (OCCURS BP-MAX-DOCS TIMES).   *
000400*    DC-INPUT-AREA IS BYTE-FOR-BYTE THE DDDOC RECORD LAYOUT      *
000500*    (60 BYTES).  DC-DERIVED-AREA HOLDS BPVALID1'S WORK, NOT     *
000600*    PART OF THE INPUT RECORD.                                   *
000700******************************************************************
000800     10  DC-INPUT-AREA.
000900         15  DC-DOC-NAME           PIC X(30).
001000         15  DC-DOC-TYPE           PIC X(20).
001100         15  DC-FILE-SIZE          PIC 9(09).
001200         15  FILLER                PIC X(01).
001300     10  DC-DERIVED-AREA.
001400         15  DC-EXTENSION-CLASS    PIC X(07).
001500             88  DC-CLASS-PDF      VALUE 'PDF    '.
001600             88  DC-CLASS-CAD      VALUE 'CAD    '.
001700             88  DC-CLASS-IMAGE    VALUE 'IMAGE  '.
001800             88  DC-CLASS-UNKNOWN  VALUE 'UNKNOWN'.
001900         15  DC-VALID-FLAG         PIC X(01).
002000             88  DC-IS-VALID       VALUE 'Y'.
002100         15  FILLER                PIC X(02).
