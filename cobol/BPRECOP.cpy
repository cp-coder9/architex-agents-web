000100******************************************************************
000200*    BPRECOP  -  OPENING (WINDOW/DOOR) RECORD.  NESTS UNDER      *
000300*    05 OP-ENTRY IN BPCOMMON (OCCURS BP-MAX-OPENS TIMES).        *
000400*    OP-INPUT-AREA IS BYTE-FOR-BYTE THE DDOPEN RECORD (30 BYTES).*
000500******************************************************************
000600     10  OP-INPUT-AREA.
000700         15  OP-ITEM-TYPE          PIC X(01).
000800             88  OP-IS-WINDOW      VALUE 'W'.
000900             88  OP-IS-DOOR        VALUE 'D'.
001000         15  OP-ITEM-ID            PIC X(08).
001100         15  OP-WIDTH-MM           PIC 9(05).
001200         15  OP-HEIGHT-MM          PIC 9(05).
001300         15  OP-SCHEDULE-FLAG      PIC X(01).
001400             88  OP-HAS-SCHEDULE   VALUE 'Y'.
001500         15  OP-AREA-SQM           PIC 9(03)V99.
001600         15  FILLER                PIC X(05).
