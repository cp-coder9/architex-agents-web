000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    BPWDRCHK.
000300 AUTHOR.        R K MOODLEY.
000400 INSTALLATION.  CITY ENGINEERING SYSTEMS - PLAN EXAMINATION UNIT.
000500 DATE-WRITTEN.  04/1994.
000600 DATE-COMPILED.
000700 SECURITY.      CONFIDENTIAL - INTERNAL USE ONLY.
000800******************************************************************
000900*                                                                *
001000*A    ABSTRACT..                                                 *
001100*  BPWDRCHK IMPLEMENTS THE WINDOW-DOOR-CHECK ELEMENT CHECKER.    *
001200*  IT EVALUATES SCHEDULE PRESENCE AND MINIMUM SIZE OVER THE      *
001300*  COMBINED WINDOW/DOOR OPENING TABLE (ONE AGGREGATE CHECK       *
001400*  EACH), THEN AN EMERGENCY-EGRESS CHECK OVER EVERY BEDROOM      *
001500*  ROOM RECORD (ONE AGGREGATE CHECK).                            *
001600*                                                                *
001700*J    JCL..                                                      *
001800*     CALLED SUBPROGRAM - NO JCL OF ITS OWN.                     *
001900*                                                                *
002000*P    ENTRY PARAMETERS..                                         *
002100*     01  BP-COMMON-AREA  (SEE COPY MEMBER BPCOMMON)             *
002200*                                                                *
002300*E    ERRORS DETECTED BY THIS ELEMENT..                          *
002400*     NONE ABEND - RULE FAILURES ARE RECORDED, NOT ABENDED.      *
002500*                                                                *
002600*C    ELEMENTS INVOKED BY THIS ELEMENT..                         *
002700*     NONE.                                                      *
002800*                                                                *
002900*U    USER CONSTANTS AND TABLES REFERENCED..                     *
003000*     WW-MIN-WIDTH-MM, WW-MIN-HEIGHT-MM, WW-EGRESS CONSTANTS.    *
003100*                                                                *
003200******************************************************************
003300*                        CHANGE LOG                              *
003400******************************************************************
003500*    1994-04-19  RKM  CR-0421  ORIGINAL PROGRAM - SCHEDULE AND   *
003600*                              SIZE CHECKS ONLY.                 *
003700*    1994-10-07  RKM  CR-0452  ADDED BEDROOM EMERGENCY-EGRESS    *
003800*                              CHECK PER FIRE REGULATIONS        *
003900*                              CIRCULAR 7/94.                    *
004000*    1997-02-18  DPT  CR-0668  EGRESS SILL HEIGHT LIMIT LOWERED  *
004100*                              FROM 1200 MM TO 1100 MM.          *
004200*    1998-12-01  DPT  CR-0757  Y2K REVIEW - NO DATE FIELDS IN    *
004300*                              THIS PROGRAM, NO CHANGE REQUIRED. *
004400******************************************************************
004500 ENVIRONMENT DIVISION.
004600 CONFIGURATION SECTION.
004700 SOURCE-COMPUTER. IBM-3090.
004800 OBJECT-COMPUTER. IBM-3090.
004900 SPECIAL-NAMES.
005000     C01 IS TOP-OF-FORM
005100     CLASS ALPHA-CLASS IS 'A' THRU 'Z'.
005200 EJECT
005300 DATA DIVISION.
005400 WORKING-STORAGE SECTION.
005450     COPY BPWSCOM.
005500 01  FILLER PIC X(32) VALUE 'BPWDRCHK WORKING STORAGE BEGINS'.
005600******************************************************************
005700*    RULE CONSTANTS                                              *
005800******************************************************************
005900 01  WW-RULE-CONSTANTS.
006000     05  WW-MIN-WIDTH-MM       PIC 9(05)   VALUE 00600.
006100     05  WW-MIN-HEIGHT-MM      PIC 9(05)   VALUE 01800.
006200     05  WW-EGRESS-MIN-AREA    PIC 9V99    VALUE 0.33.
006300     05  WW-EGRESS-MIN-WIDTH   PIC 9(05)   VALUE 00450.
006400     05  WW-EGRESS-MIN-HEIGHT  PIC 9(05)   VALUE 00450.
006500     05  WW-EGRESS-MAX-SILL    PIC 9(05)   VALUE 01100.
006550******************************************************************
006560*    NUMERIC VIEW OF THE RULE CONSTANTS FOR TRACE DISPLAYS        *
006570******************************************************************
006580 01  WW-RULE-CONSTANTS-R REDEFINES WW-RULE-CONSTANTS.
006590     05  WW-MIN-WIDTH-MM-N       PIC 9(05).
006591     05  WW-MIN-HEIGHT-MM-N      PIC 9(05).
006592     05  WW-EGRESS-MIN-AREA-N    PIC 9V99.
006593     05  WW-EGRESS-MIN-WIDTH-N   PIC 9(05).
006594     05  WW-EGRESS-MIN-HEIGHT-N  PIC 9(05).
006595     05  WW-EGRESS-MAX-SILL-N    PIC 9(05).
006600 EJECT
006700******************************************************************
006800*    LOCAL TALLIES AND WORK FIELDS                                *
006900******************************************************************
007000 01  WW-LOCAL-TALLY.
007100     05  WW-CHK-TOTAL          PIC S9(04) COMP VALUE 0.
007200     05  WW-CHK-PASSED         PIC S9(04) COMP VALUE 0.
007300     05  WW-CHK-FAILED         PIC S9(04) COMP VALUE 0.
007400     05  WW-MY-CS-IDX          PIC S9(04) COMP VALUE 0.
007500     05  WW-NO-SCHEDULE-CNT    PIC S9(04) COMP VALUE 0.
007600     05  WW-UNDERSIZE-CNT      PIC S9(04) COMP VALUE 0.
007700     05  WW-DEFICIENT-CNT      PIC S9(04) COMP VALUE 0.
007800     05  WW-FIRST-MISSING-ID   PIC X(08) VALUE SPACES.
007900     05  WW-FIRST-DEFICIENT-ID PIC X(08) VALUE SPACES.
008000     05  WW-EGRESS-DEFICIENT-SW PIC X(01) VALUE 'N'.
008100         88  WW-EGRESS-DEFICIENT     VALUE 'Y'.
008200 EJECT
008300 01  WK-RESULT-LINE.
008400     05  WK-RULE-NAME          PIC X(30).
008500     05  WK-PASSED-FLAG        PIC X(01).
008600     05  WK-DETAIL-TEXT        PIC X(80).
008700 01  WK-RESULT-LINE-R REDEFINES WK-RESULT-LINE.
008800     05  FILLER                PIC X(31).
008900     05  WK-DETAIL-ALL         PIC X(80).
009000*
009100 01  WK-NUMERIC-EDIT-AREA.
009200     05  WK-COUNT-EDIT         PIC ZZZ9.
009250 01  WK-NUMERIC-EDIT-AREA-R REDEFINES WK-NUMERIC-EDIT-AREA.
009260     05  WK-EDIT-ALL           PIC X(04).
009300 EJECT
009400 LINKAGE SECTION.
009500     COPY BPCOMMON.
009600*
009700 01  FILLER PIC X(32) VALUE 'BPWDRCHK WORKING STORAGE ENDS  '.
009800 EJECT
009900 PROCEDURE DIVISION USING BP-COMMON-AREA.
010000******************************************************************
010100*                        MAINLINE LOGIC                          *
010200******************************************************************
010300 0-CONTROL-PROCESS.
010400     PERFORM 1-INITIALIZE-CHECKER
010500         THRU 199-INITIALIZE-CHECKER-EXIT.
010600     PERFORM 2-CHECK-SCHEDULES
010700         THRU 299-CHECK-SCHEDULES-EXIT.
010800     PERFORM 3-CHECK-SIZE-COMPLIANCE
010900         THRU 399-CHECK-SIZE-COMPLIANCE-EXIT.
011000     PERFORM 4-CHECK-EMERGENCY-EGRESS
011100         THRU 499-CHECK-EMERGENCY-EGRESS-EXIT.
011200     PERFORM 5-BUILD-SUMMARY
011300         THRU 599-BUILD-SUMMARY-EXIT.
011400     GOBACK.
011500 EJECT
011600 1-INITIALIZE-CHECKER.
011700     MOVE 0 TO WW-CHK-TOTAL WW-CHK-PASSED WW-CHK-FAILED.
011800     ADD 1 TO CS-COUNT.
011900     MOVE CS-COUNT TO WW-MY-CS-IDX.
012000 199-INITIALIZE-CHECKER-EXIT.
012100     EXIT.
012200 EJECT
012300******************************************************************
012400*     RULE 1 - SCHEDULE PRESENCE, ONE AGGREGATE CHECK            *
012500******************************************************************
012600 2-CHECK-SCHEDULES.
012700     MOVE 0 TO WW-NO-SCHEDULE-CNT.
012800     MOVE SPACES TO WW-FIRST-MISSING-ID.
012950     PERFORM 210-CHECK-ONE-SCHEDULE
012960         VARYING OP-IDX FROM 1 BY 1
012970               UNTIL OP-IDX > OP-COUNT.
013800     MOVE 'SCHEDULES                     ' TO WK-RULE-NAME.
013900     MOVE SPACES TO WK-DETAIL-TEXT.
014000     MOVE WW-NO-SCHEDULE-CNT TO WK-COUNT-EDIT.
014100     IF WW-NO-SCHEDULE-CNT = 0
014200        MOVE 'Y' TO WK-PASSED-FLAG
014300        STRING 'ALL WINDOWS AND DOORS HAVE A SCHEDULE ENTRY'
014400               DELIMITED BY SIZE INTO WK-DETAIL-TEXT
014500     ELSE
014600        MOVE 'N' TO WK-PASSED-FLAG
014700        STRING WK-COUNT-EDIT
014800               ' ITEM(S) MISSING A SCHEDULE ENTRY, FIRST IS '
014900               WW-FIRST-MISSING-ID
015000               DELIMITED BY SIZE INTO WK-DETAIL-TEXT
015100     END-IF.
015200     PERFORM 900-ADD-CHECK-RESULT.
015300 299-CHECK-SCHEDULES-EXIT.
015400     EXIT.
015410*
015420 210-CHECK-ONE-SCHEDULE.
015430     IF NOT OP-HAS-SCHEDULE(OP-IDX)
015440        ADD 1 TO WW-NO-SCHEDULE-CNT
015450        IF WW-FIRST-MISSING-ID = SPACES
015460           MOVE OP-ITEM-ID(OP-IDX) TO WW-FIRST-MISSING-ID
015470        END-IF
015480     END-IF.
015500 EJECT
015600******************************************************************
015700*     RULE 2 - MINIMUM SIZE, ONE AGGREGATE CHECK                 *
015800******************************************************************
015900 3-CHECK-SIZE-COMPLIANCE.
016000     MOVE 0 TO WW-UNDERSIZE-CNT.
016150     PERFORM 310-CHECK-ONE-SIZE
016160         VARYING OP-IDX FROM 1 BY 1
016170               UNTIL OP-IDX > OP-COUNT.
016800     MOVE 'SIZE COMPLIANCE               ' TO WK-RULE-NAME.
016900     MOVE SPACES TO WK-DETAIL-TEXT.
017000     MOVE WW-UNDERSIZE-CNT TO WK-COUNT-EDIT.
017100     IF WW-UNDERSIZE-CNT = 0
017200        MOVE 'Y' TO WK-PASSED-FLAG
017300        STRING 'ALL WINDOWS AND DOORS MEET MINIMUM 600 X 1800 MM'
017400               DELIMITED BY SIZE INTO WK-DETAIL-TEXT
017500     ELSE
017600        MOVE 'N' TO WK-PASSED-FLAG
017700        STRING WK-COUNT-EDIT
017800               ' ITEM(S) BELOW MINIMUM WIDTH OR HEIGHT'
017900               DELIMITED BY SIZE INTO WK-DETAIL-TEXT
018000     END-IF.
018100     PERFORM 900-ADD-CHECK-RESULT.
018200 399-CHECK-SIZE-COMPLIANCE-EXIT.
018300     EXIT.
018310*
018320 310-CHECK-ONE-SIZE.
018330     IF OP-WIDTH-MM(OP-IDX) < WW-MIN-WIDTH-MM
018340        OR OP-HEIGHT-MM(OP-IDX) < WW-MIN-HEIGHT-MM
018350           ADD 1 TO WW-UNDERSIZE-CNT
018360     END-IF.
018400 EJECT
018500******************************************************************
018600*   RULE 3 - EMERGENCY EGRESS OVER ALL BEDROOMS, ONE AGGREGATE   *
018700******************************************************************
018800 4-CHECK-EMERGENCY-EGRESS.
018900     MOVE 0 TO WW-DEFICIENT-CNT.
019000     MOVE SPACES TO WW-FIRST-DEFICIENT-ID.
019150     PERFORM 405-CHECK-ONE-ROOM-EGRESS
019160         VARYING RM-IDX FROM 1 BY 1
019170               UNTIL RM-IDX > RM-COUNT.
019700     MOVE 'EMERGENCY EGRESS              ' TO WK-RULE-NAME.
019800     MOVE SPACES TO WK-DETAIL-TEXT.
019900     MOVE WW-DEFICIENT-CNT TO WK-COUNT-EDIT.
020000     IF WW-DEFICIENT-CNT = 0
020100        MOVE 'Y' TO WK-PASSED-FLAG
020200        STRING 'ALL BEDROOMS HAVE A COMPLIANT EMERGENCY'
020300               ' EGRESS OPENING' DELIMITED BY SIZE
020400               INTO WK-DETAIL-TEXT
020500     ELSE
020600        MOVE 'N' TO WK-PASSED-FLAG
020700        STRING WK-COUNT-EDIT
020800               ' BEDROOM(S) LACK A COMPLIANT EGRESS OPENING,'
020900               ' FIRST IS ' WW-FIRST-DEFICIENT-ID
021000               DELIMITED BY SIZE INTO WK-DETAIL-TEXT
021100     END-IF.
021200     PERFORM 900-ADD-CHECK-RESULT.
021300 499-CHECK-EMERGENCY-EGRESS-EXIT.
021400     EXIT.
021410*
021420 405-CHECK-ONE-ROOM-EGRESS.
021430     IF RM-ROOM-TYPE(RM-IDX) = 'bedroom     '
021440        PERFORM 410-CHECK-ONE-BEDROOM-EGRESS
021450     END-IF.
021500 EJECT
021600 410-CHECK-ONE-BEDROOM-EGRESS.
021700     MOVE 'N' TO WW-EGRESS-DEFICIENT-SW.
021800     IF NOT RM-EGRESS-PRESENT(RM-IDX)
021900        MOVE 'Y' TO WW-EGRESS-DEFICIENT-SW
022000     END-IF.
022100     IF RM-EGRESS-AREA-SQM(RM-IDX) < WW-EGRESS-MIN-AREA
022200        MOVE 'Y' TO WW-EGRESS-DEFICIENT-SW
022300     END-IF.
022400     IF RM-EGRESS-WIDTH-MM(RM-IDX) < WW-EGRESS-MIN-WIDTH
022500        MOVE 'Y' TO WW-EGRESS-DEFICIENT-SW
022600     END-IF.
022700     IF RM-EGRESS-HEIGHT-MM(RM-IDX) < WW-EGRESS-MIN-HEIGHT
022800        MOVE 'Y' TO WW-EGRESS-DEFICIENT-SW
022900     END-IF.
023000     IF RM-EGRESS-SILL-MM(RM-IDX) > WW-EGRESS-MAX-SILL
023100        MOVE 'Y' TO WW-EGRESS-DEFICIENT-SW
023200     END-IF.
023300     IF WW-EGRESS-DEFICIENT
023400        ADD 1 TO WW-DEFICIENT-CNT
023500        IF WW-FIRST-DEFICIENT-ID = SPACES
023600           MOVE RM-ROOM-ID(RM-IDX) TO WW-FIRST-DEFICIENT-ID
023700        END-IF
023800     END-IF.
023900 EJECT
024000******************************************************************
024100*          BUILD THE CHECKER-SUMMARY ENTRY                      *
024200******************************************************************
024300 5-BUILD-SUMMARY.
024400     MOVE 'WINDOW-DOOR-CHECK   ' TO CS-CHECKER-NAME(WW-MY-CS-IDX).
024500     MOVE 'COMPLETED' TO CS-RUN-STATUS(WW-MY-CS-IDX).
024600     MOVE WW-CHK-TOTAL  TO CS-TOTAL-CHECKS(WW-MY-CS-IDX).
024700     MOVE WW-CHK-PASSED TO CS-PASSED-COUNT(WW-MY-CS-IDX).
024800     MOVE WW-CHK-FAILED TO CS-FAILED-COUNT(WW-MY-CS-IDX).
024900     IF WW-CHK-TOTAL = 0
025000        MOVE 0 TO CS-COMPLIANCE-RATE(WW-MY-CS-IDX)
025100     ELSE
025200        COMPUTE CS-COMPLIANCE-RATE(WW-MY-CS-IDX) ROUNDED =
025300           WW-CHK-PASSED / WW-CHK-TOTAL
025400     END-IF.
025500     IF WW-CHK-FAILED = 0
025600        MOVE 'Y' TO CS-IS-COMPLIANT(WW-MY-CS-IDX)
025700     ELSE
025800        MOVE 'N' TO CS-IS-COMPLIANT(WW-MY-CS-IDX)
025900     END-IF.
026000     MOVE 0 TO CS-ISSUE-COUNT(WW-MY-CS-IDX).
026100 599-BUILD-SUMMARY-EXIT.
026200     EXIT.
026300 EJECT
026400******************************************************************
026500*    APPEND THE STAGED WK-RESULT-LINE TO THE CR-ENTRY TABLE      *
026600******************************************************************
026700 900-ADD-CHECK-RESULT.
026800     IF CR-COUNT < BP-MAX-RESULTS
026900        ADD 1 TO CR-COUNT
027000        MOVE 'WINDOW-DOOR-CHECK   '  TO CR-CHECKER-NAME(CR-COUNT)
027100        MOVE WK-RULE-NAME            TO CR-RULE-NAME(CR-COUNT)
027200        MOVE WK-PASSED-FLAG          TO CR-PASSED-FLAG(CR-COUNT)
027300        MOVE WK-DETAIL-TEXT          TO CR-DETAIL-TEXT(CR-COUNT)
027400     END-IF.
027500     ADD 1 TO WW-CHK-TOTAL.
027600     IF WK-PASSED-FLAG = 'Y'
027700        ADD 1 TO WW-CHK-PASSED
027800     ELSE
027900        ADD 1 TO WW-CHK-FAILED
028000     END-IF.
