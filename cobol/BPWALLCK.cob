000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    BPWALLCK.
000300 AUTHOR.        R K MOODLEY.
000400 INSTALLATION.  CITY ENGINEERING SYSTEMS - PLAN EXAMINATION UNIT.
000500 DATE-WRITTEN.  03/1994.
000600 DATE-COMPILED.
000700 SECURITY.      CONFIDENTIAL - INTERNAL USE ONLY.
000800******************************************************************
000900*                                                                *
001000*A    ABSTRACT..                                                 *
001100*  BPWALLCK IMPLEMENTS THE WALL-CHECK ELEMENT CHECKER.  FOR      *
001200*  EACH WALL RECORD IT EVALUATES MINIMUM THICKNESS, MATERIAL     *
001300*  SPECIFICATION, REINFORCEMENT (CONCRETE/REINFORCED WALLS       *
001400*  ONLY) AND CONTINUITY GAP, APPENDING ONE CHECK-RESULT PER      *
001500*  RULE EVALUATED AND ONE CHECKER-SUMMARY FOR THE WHOLE RUN.     *
001600*                                                                *
001700*J    JCL..                                                      *
001800*     CALLED SUBPROGRAM - NO JCL OF ITS OWN.                     *
001900*                                                                *
002000*P    ENTRY PARAMETERS..                                         *
002100*     01  BP-COMMON-AREA  (SEE COPY MEMBER BPCOMMON)             *
002200*                                                                *
002300*E    ERRORS DETECTED BY THIS ELEMENT..                          *
002400*     NONE ABEND - RULE FAILURES ARE RECORDED, NOT ABENDED.      *
002500*                                                                *
002600*C    ELEMENTS INVOKED BY THIS ELEMENT..                         *
002700*     NONE.                                                      *
002800*                                                                *
002900*U    USER CONSTANTS AND TABLES REFERENCED..                     *
003000*     WC-MIN-THICKNESS-MM, WC-MIN-REINF-RATIO, WC-MAX-GAP-MM.    *
003100*                                                                *
003200******************************************************************
003300*                        CHANGE LOG                              *
003400******************************************************************
003500*    1994-03-04  RKM  CR-0415  ORIGINAL PROGRAM.                 *
003600*    1994-07-21  RKM  CR-0441  CORRECTED REINFORCEMENT RULE TO   *
003700*                              APPLY ONLY TO REINFORCED CONCRETE *
003800*                              WALLS, NOT ALL CONCRETE WALLS.    *
003900*    1995-11-08  DPT  CR-0540  WALL CONTINUITY GAP LIMIT CHANGED *
004000*                              FROM 75 MM TO 50 MM PER REVISED   *
004100*                              SANS 10400-K GUIDANCE.            *
004200*    1998-12-01  DPT  CR-0757  Y2K REVIEW - NO DATE FIELDS IN    *
004300*                              THIS PROGRAM, NO CHANGE REQUIRED. *
004400******************************************************************
004500 ENVIRONMENT DIVISION.
004600 CONFIGURATION SECTION.
004700 SOURCE-COMPUTER. IBM-3090.
004800 OBJECT-COMPUTER. IBM-3090.
004900 SPECIAL-NAMES.
005000     C01 IS TOP-OF-FORM
005100     CLASS ALPHA-CLASS IS 'A' THRU 'Z'.
005200 EJECT
005300 DATA DIVISION.
005400 WORKING-STORAGE SECTION.
005450     COPY BPWSCOM.
005500 01  FILLER PIC X(32) VALUE 'BPWALLCK WORKING STORAGE BEGINS'.
005600******************************************************************
005700*    RULE CONSTANTS                                              *
005800******************************************************************
005900 01  WC-RULE-CONSTANTS.
006000     05  WC-MIN-THICKNESS-MM  PIC 9(05)      VALUE 00100.
006100     05  WC-MIN-REINF-RATIO   PIC 9V9(04)    VALUE 0.0060.
006200     05  WC-MAX-GAP-MM        PIC 9(05)      VALUE 00050.
006210******************************************************************
006220*    NUMERIC VIEW OF THE RULE CONSTANTS FOR TRACE DISPLAYS        *
006230******************************************************************
006240 01  WC-RULE-CONSTANTS-R REDEFINES WC-RULE-CONSTANTS.
006250     05  WC-MIN-THICKNESS-MM-N  PIC 9(05).
006260     05  WC-MIN-REINF-RATIO-N   PIC 9V9(04).
006270     05  WC-MAX-GAP-MM-N        PIC 9(05).
006300******************************************************************
006400*    LOCAL TALLIES FOR THIS CHECKER'S CHECKER-SUMMARY ENTRY      *
006500******************************************************************
006600 01  WC-LOCAL-TALLY.
006700     05  WC-CHK-TOTAL         PIC S9(04) COMP VALUE 0.
006800     05  WC-CHK-PASSED        PIC S9(04) COMP VALUE 0.
006900     05  WC-CHK-FAILED        PIC S9(04) COMP VALUE 0.
007000     05  WC-MY-CS-IDX         PIC S9(04) COMP VALUE 0.
007100 EJECT
007200******************************************************************
007300*    WORK AREA FOR ONE CHECK-RESULT LINE BEFORE IT IS APPENDED   *
007400*    TO THE CR-ENTRY TABLE BY PARAGRAPH 900-ADD-CHECK-RESULT.    *
007500*    WK-RESULT-LINE-R REDEFINES THE WORK GROUP SO THE DETAIL     *
007600*    TEXT CAN BE BUILT AS ONE STRING TARGET IN PARAGRAPH 23.     *
007700******************************************************************
007800 01  WK-RESULT-LINE.
007900     05  WK-RULE-NAME         PIC X(30).
008000     05  WK-PASSED-FLAG       PIC X(01).
008100     05  WK-DETAIL-TEXT       PIC X(80).
008200 01  WK-RESULT-LINE-R REDEFINES WK-RESULT-LINE.
008300     05  FILLER               PIC X(31).
008400     05  WK-DETAIL-ALL        PIC X(80).
008500*
008600 01  WK-NUMERIC-EDIT-AREA.
008700     05  WK-THICKNESS-EDIT    PIC ZZZZ9.
008800     05  WK-GAP-EDIT          PIC ZZZZ9.
008900     05  WK-RATIO-EDIT        PIC 9.9(04).
008950 01  WK-NUMERIC-EDIT-AREA-R REDEFINES WK-NUMERIC-EDIT-AREA.
008960     05  WK-EDIT-ALL          PIC X(16).
009000 EJECT
009100 LINKAGE SECTION.
009200     COPY BPCOMMON.
009300*
009400 01  FILLER PIC X(32) VALUE 'BPWALLCK WORKING STORAGE ENDS  '.
009500 EJECT
009600 PROCEDURE DIVISION USING BP-COMMON-AREA.
009700******************************************************************
009800*                        MAINLINE LOGIC                          *
009900******************************************************************
010000 0-CONTROL-PROCESS.
010100     PERFORM 1-INITIALIZE-CHECKER
010200         THRU 199-INITIALIZE-CHECKER-EXIT.
010300     PERFORM 2-PROCESS-WALLS
010400         THRU 299-PROCESS-WALLS-EXIT.
010500     PERFORM 3-BUILD-SUMMARY
010600         THRU 399-BUILD-SUMMARY-EXIT.
010700     GOBACK.
010800 EJECT
010900 1-INITIALIZE-CHECKER.
011000     MOVE 0 TO WC-CHK-TOTAL WC-CHK-PASSED WC-CHK-FAILED.
011100     ADD 1 TO CS-COUNT.
011200     MOVE CS-COUNT TO WC-MY-CS-IDX.
011300 199-INITIALIZE-CHECKER-EXIT.
011400     EXIT.
011500 EJECT
011600******************************************************************
011700*       EVALUATE EVERY WALL RECORD AGAINST THE FOUR RULES        *
011800******************************************************************
011900 2-PROCESS-WALLS.
011950     PERFORM 205-CHECK-ONE-WALL
011960         VARYING WL-IDX FROM 1 BY 1
011970               UNTIL WL-IDX > WL-COUNT.
013000 299-PROCESS-WALLS-EXIT.
013100     EXIT.
013200 EJECT
013210 205-CHECK-ONE-WALL.
013220     PERFORM 21-CHECK-THICKNESS.
013230     PERFORM 22-CHECK-MATERIAL.
013240     IF WL-MATERIAL-CONCRETE(WL-IDX)
013250        AND WL-IS-REINFORCED(WL-IDX)
013260           PERFORM 23-CHECK-REINFORCEMENT
013270     END-IF.
013280     PERFORM 24-CHECK-CONTINUITY.
013290*
013300 21-CHECK-THICKNESS.
013400     MOVE 'MINIMUM WALL THICKNESS        ' TO WK-RULE-NAME.
013500     MOVE WL-THICKNESS-MM(WL-IDX) TO WK-THICKNESS-EDIT.
013550     MOVE SPACES TO WK-DETAIL-TEXT.
013600     IF WL-THICKNESS-MM(WL-IDX) >= WC-MIN-THICKNESS-MM
013700        MOVE 'Y' TO WK-PASSED-FLAG
013800        STRING 'WALL ' WL-WALL-ID(WL-IDX)
013900               ' THICKNESS ' WK-THICKNESS-EDIT
014000               ' MM MEETS MINIMUM' DELIMITED BY SIZE
014100               INTO WK-DETAIL-TEXT
014200     ELSE
014300        MOVE 'N' TO WK-PASSED-FLAG
014400        STRING 'WALL ' WL-WALL-ID(WL-IDX)
014500               ' THICKNESS ' WK-THICKNESS-EDIT
014600               ' MM BELOW MINIMUM 100 MM' DELIMITED BY SIZE
014700               INTO WK-DETAIL-TEXT
014800     END-IF.
014900     PERFORM 900-ADD-CHECK-RESULT.
015000 EJECT
015100 22-CHECK-MATERIAL.
015200     MOVE 'MATERIAL SPECIFICATION        ' TO WK-RULE-NAME.
015250     MOVE SPACES TO WK-DETAIL-TEXT.
015300     IF WL-MATERIAL-VALID(WL-IDX)
015400        MOVE 'Y' TO WK-PASSED-FLAG
015500        STRING 'WALL ' WL-WALL-ID(WL-IDX)
015600               ' MATERIAL ' WL-MATERIAL(WL-IDX)
015700               ' IS AN APPROVED MATERIAL' DELIMITED BY SIZE
015800               INTO WK-DETAIL-TEXT
015900     ELSE
016000        MOVE 'N' TO WK-PASSED-FLAG
016100        STRING 'WALL ' WL-WALL-ID(WL-IDX)
016200               ' MATERIAL ' WL-MATERIAL(WL-IDX)
016300               ' IS NOT AN APPROVED MATERIAL' DELIMITED BY SIZE
016400               INTO WK-DETAIL-TEXT
016500     END-IF.
016600     PERFORM 900-ADD-CHECK-RESULT.
016700 EJECT
016800 23-CHECK-REINFORCEMENT.
016900     MOVE 'REINFORCEMENT REQUIREMENTS    ' TO WK-RULE-NAME.
017000     MOVE WL-REINF-RATIO(WL-IDX) TO WK-RATIO-EDIT.
017050     MOVE SPACES TO WK-DETAIL-TEXT.
017100     IF WL-REINF-RATIO(WL-IDX) >= WC-MIN-REINF-RATIO
017200        MOVE 'Y' TO WK-PASSED-FLAG
017300        STRING 'WALL ' WL-WALL-ID(WL-IDX)
017400               ' REINFORCEMENT RATIO ' WK-RATIO-EDIT
017500               ' MEETS MINIMUM 0.0060' DELIMITED BY SIZE
017600               INTO WK-DETAIL-TEXT
017700     ELSE
017800        MOVE 'N' TO WK-PASSED-FLAG
017900        STRING 'WALL ' WL-WALL-ID(WL-IDX)
018000               ' REINFORCEMENT RATIO ' WK-RATIO-EDIT
018100               ' BELOW MINIMUM 0.0060' DELIMITED BY SIZE
018200               INTO WK-DETAIL-TEXT
018300     END-IF.
018400     PERFORM 900-ADD-CHECK-RESULT.
018500 EJECT
018600 24-CHECK-CONTINUITY.
018700     MOVE 'WALL CONTINUITY               ' TO WK-RULE-NAME.
018800     MOVE WL-GAP-MM(WL-IDX) TO WK-GAP-EDIT.
018850     MOVE SPACES TO WK-DETAIL-TEXT.
018900     IF WL-GAP-MM(WL-IDX) <= WC-MAX-GAP-MM
019000        MOVE 'Y' TO WK-PASSED-FLAG
019100        STRING 'WALL ' WL-WALL-ID(WL-IDX)
019200               ' LARGEST GAP ' WK-GAP-EDIT
019300               ' MM WITHIN LIMIT' DELIMITED BY SIZE
019400               INTO WK-DETAIL-TEXT
019500     ELSE
019600        MOVE 'N' TO WK-PASSED-FLAG
019700        STRING 'WALL ' WL-WALL-ID(WL-IDX)
019800               ' LARGEST GAP ' WK-GAP-EDIT
019900               ' MM EXCEEDS 50 MM LIMIT' DELIMITED BY SIZE
020000               INTO WK-DETAIL-TEXT
020100     END-IF.
020200     PERFORM 900-ADD-CHECK-RESULT.
020300 EJECT
020400******************************************************************
020500*          BUILD THE CHECKER-SUMMARY ENTRY FOR WALL-CHECK        *
020600******************************************************************
020700 3-BUILD-SUMMARY.
020800     MOVE 'WALL-CHECK          ' TO CS-CHECKER-NAME(WC-MY-CS-IDX).
020900     MOVE 'COMPLETED' TO CS-RUN-STATUS(WC-MY-CS-IDX).
021000     MOVE WC-CHK-TOTAL  TO CS-TOTAL-CHECKS(WC-MY-CS-IDX).
021100     MOVE WC-CHK-PASSED TO CS-PASSED-COUNT(WC-MY-CS-IDX).
021200     MOVE WC-CHK-FAILED TO CS-FAILED-COUNT(WC-MY-CS-IDX).
021300     IF WC-CHK-TOTAL = 0
021400        MOVE 0 TO CS-COMPLIANCE-RATE(WC-MY-CS-IDX)
021500     ELSE
021600        COMPUTE CS-COMPLIANCE-RATE(WC-MY-CS-IDX) ROUNDED =
021700           WC-CHK-PASSED / WC-CHK-TOTAL
021800     END-IF.
021900     IF WC-CHK-FAILED = 0
022000        MOVE 'Y' TO CS-IS-COMPLIANT(WC-MY-CS-IDX)
022100     ELSE
022200        MOVE 'N' TO CS-IS-COMPLIANT(WC-MY-CS-IDX)
022300     END-IF.
022400     MOVE 0 TO CS-ISSUE-COUNT(WC-MY-CS-IDX).
022500 399-BUILD-SUMMARY-EXIT.
022600     EXIT.
022700 EJECT
022800******************************************************************
022900*    APPEND THE STAGED WK-RESULT-LINE TO THE CR-ENTRY TABLE      *
023000*    AND UPDATE THIS CHECKER'S RUNNING TALLY.  SHARED BY EVERY   *
023100*    RULE PARAGRAPH ABOVE.                                      *
023200******************************************************************
023300 900-ADD-CHECK-RESULT.
023400     IF CR-COUNT < BP-MAX-RESULTS
023410        ADD 1 TO CR-COUNT
023500        MOVE 'WALL-CHECK          '  TO CR-CHECKER-NAME(CR-COUNT)
023600        MOVE WK-RULE-NAME            TO CR-RULE-NAME(CR-COUNT)
023700        MOVE WK-PASSED-FLAG          TO CR-PASSED-FLAG(CR-COUNT)
023800        MOVE WK-DETAIL-TEXT          TO CR-DETAIL-TEXT(CR-COUNT)
023900     END-IF.
024000     ADD 1 TO WC-CHK-TOTAL.
024100     IF WK-PASSED-FLAG = 'Y'
024200        ADD 1 TO WC-CHK-PASSED
024300     ELSE
024400        ADD 1 TO WC-CHK-FAILED
024500     END-IF.
