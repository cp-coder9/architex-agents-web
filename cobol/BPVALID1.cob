000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    BPVALID1.
000300 AUTHOR.        R K MOODLEY.
000400 INSTALLATION.  CITY ENGINEERING SYSTEMS - PLAN EXAMINATION UNIT.
000500 DATE-WRITTEN.  02/1995.
000600 DATE-COMPILED.
000700 SECURITY.      CONFIDENTIAL - INTERNAL USE ONLY.
000800******************************************************************
000900*                                                                *
001000*A    ABSTRACT..                                                 *
001100*  BPVALID1 IS THE GENERIC VALIDATOR FOR THE COMPLIANCE ENGINE.  *
001200*  CALLED TWICE FROM BPMAIN01: ONCE RIGHT AFTER THE PROJECT      *
001300*  HEADER RECORD IS READ (PROJECT-ID/PROJECT-TYPE PRESENCE AND   *
001400*  ALLOWED-VALUE CHECKS) AND ONCE AFTER THE DOCUMENT INVENTORY   *
001500*  TABLE IS LOADED (FILE-UPLOAD PRESENCE/SIZE CHECK AND FILE     *
001600*  EXTENSION CLASSIFICATION).  BOTH PASSES RUN ON EVERY CALL -   *
001700*  THE SECOND PASS IS HARMLESS WHEN DC-COUNT IS STILL ZERO.      *
001800*                                                                *
001900*J    JCL..                                                      *
002000*     CALLED SUBPROGRAM - NO JCL OF ITS OWN.                     *
002100*                                                                *
002200*P    ENTRY PARAMETERS..                                         *
002300*     01  BP-COMMON-AREA  (SEE COPY MEMBER BPCOMMON)             *
002400*                                                                *
002500*E    ERRORS DETECTED BY THIS ELEMENT..                          *
002600*     NONE ABEND - INVALID HEADER/DOCUMENT DATA IS RECORDED IN   *
002700*     VA-HEADER-ERROR-TAB AND DC-DERIVED-AREA, NOT ABENDED.      *
002800*                                                                *
002900*C    ELEMENTS INVOKED BY THIS ELEMENT..                         *
003000*     NONE.                                                      *
003100*                                                                *
003200*U    USER CONSTANTS AND TABLES REFERENCED..                     *
003300*     ALLOWED PROJECT-TYPE LIST AND EXTENSION CLASS TABLE ARE    *
003400*     CODED DIRECTLY AS 88-LEVELS / PERFORM-VARYING TABLE SCANS. *
003500*                                                                *
003600******************************************************************
003700*                        CHANGE LOG                              *
003800******************************************************************
003900*    1995-01-09  RKM  CR-0512  ORIGINAL PROGRAM - HEADER         *
004000*                              VALIDATION ONLY.                  *
004100*    1996-02-11  RKM  CR-0601  ADDED DOCUMENT FILE-UPLOAD CHECK  *
004200*                              AND EXTENSION CLASSIFICATION.     *
004300*    1997-07-14  DPT  CR-0712  CORRECTED DWG/DXF TO CLASSIFY AS  *
004400*                              CAD INSTEAD OF UNKNOWN.           *
004500*    1998-10-26  DPT  CR-0750  Y2K REVIEW - NO DATE FIELDS IN    *
004600*                              THIS PROGRAM, NO CHANGE REQUIRED. *
004700*    1999-04-15  RKM  CR-0775  WIDENED FILE-SIZE LIMIT CHECK TO  *
004800*                              10,485,760 BYTES (10 MB) PER NEW  *
004900*                              UPLOAD POLICY MEMO.               *
004910*    1999-10-21  DPT  CR-0841  221-MATCH-SUFFIX ANCHORED THE      *
004920*                              SUFFIX SEARCH AT BYTE 30 OF THE    *
004930*                              30-BYTE DOC NAME FIELD, AS IF THE  *
004940*                              NAME NEVER HAD TRAILING BLANKS -   *
004950*                              EVERY DOC NAME SHORTER THAN 30     *
004960*                              CHARACTERS (I.E. ALL OF THEM) FELL *
004970*                              THROUGH TO UNKNOWN.  NOW COUNTS    *
004980*                              TRAILING SPACES FIRST AND ANCHORS  *
004990*                              ON THE ACTUAL NAME LENGTH.         *
005000******************************************************************
005100 ENVIRONMENT DIVISION.
005200 CONFIGURATION SECTION.
005300 SOURCE-COMPUTER. IBM-3090.
005400 OBJECT-COMPUTER. IBM-3090.
005500 SPECIAL-NAMES.
005600     C01 IS TOP-OF-FORM
005700     CLASS NUMERIC-EXT-CLASS IS '0' THRU '9'.
005800 EJECT
005900 DATA DIVISION.
006000 WORKING-STORAGE SECTION.
006100 01  FILLER PIC X(32) VALUE 'BPVALID1 WORKING STORAGE BEGINS'.
006200******************************************************************
006300*    EXTENSION CLASSIFICATION TABLE - SCANNED BY 220-CLASSIFY-1  *
006400*    WX-EXT-ENTRY-R REDEFINES THE LOAD FORM SO EACH ENTRY CAN BE *
006500*    ADDRESSED AS A 2-FIELD GROUP DURING THE PERFORM-VARYING     *
006600*    SEARCH IN PARAGRAPH 220.                                    *
006700******************************************************************
006800 01  WX-EXTENSION-TABLE-LOAD.
006900     05  FILLER              PIC X(12) VALUE 'PDF  PDF    '.
007000     05  FILLER              PIC X(12) VALUE 'DWG  CAD    '.
007100     05  FILLER              PIC X(12) VALUE 'DXF  CAD    '.
007200     05  FILLER              PIC X(12) VALUE 'JPG  IMAGE  '.
007300     05  FILLER              PIC X(12) VALUE 'JPEG IMAGE  '.
007400     05  FILLER              PIC X(12) VALUE 'PNG  IMAGE  '.
007500     05  FILLER              PIC X(12) VALUE 'SVG  IMAGE  '.
007600     05  FILLER              PIC X(12) VALUE 'TIF  IMAGE  '.
007700     05  FILLER              PIC X(12) VALUE 'TIFF IMAGE  '.
007800 01  WX-EXTENSION-TABLE-R REDEFINES WX-EXTENSION-TABLE-LOAD.
007900     05  WX-EXT-ENTRY OCCURS 9 TIMES INDEXED BY WX-EXT-IDX.
008000         10  WX-EXT-SUFFIX   PIC X(05).
008100         10  WX-EXT-CLASS    PIC X(07).
008200*
008300 01  WX-WORK-FIELDS.
008400     05  WX-DOC-NAME-LOWER    PIC X(30).
008500     05  WX-EXT-START         PIC S9(04) COMP VALUE 0.
008600     05  WX-EXT-LEN           PIC S9(04) COMP VALUE 0.
008700     05  WX-EXT-CANDIDATE     PIC X(05).
008800     05  WX-FOUND-SW          PIC X(01) VALUE 'N'.
008900         88  WX-EXT-FOUND            VALUE 'Y'.
008950******************************************************************
008960*    NUMERIC VIEW OF THE START/LENGTH PAIR FOR TRACE DISPLAYS     *
008970******************************************************************
008980 01  WX-WORK-FIELDS-POS-R REDEFINES WX-WORK-FIELDS.
008990     05  FILLER               PIC X(30).
008995     05  WX-POSITION-PAIR     PIC X(10).
009000     05  WX-ERR-SUB           PIC S9(04) COMP VALUE 0.
009010******************************************************************
009020*    LENGTH OF THE DOC NAME WITH TRAILING BLANKS STRIPPED OFF -   *
009030*    WX-DOC-NAME-LOWER IS A SPACE-PADDED X(30) FIELD, NOT A DOT-  *
009040*    AT-BYTE-30 FIELD, SO THE SUFFIX SEARCH IN 221-MATCH-SUFFIX   *
009050*    MUST ANCHOR ON THE LAST NON-BLANK BYTE, NOT ON BYTE 30.      *
009060******************************************************************
009070 01  WX-NAME-LEN-AREA.
009080     05  WX-TRAIL-LEN         PIC S9(04) COMP VALUE 0.
009090     05  WX-NAME-LEN          PIC S9(04) COMP VALUE 0.
009100 EJECT
009200******************************************************************
009300*    A NUMERIC VIEW OF THE ERROR COUNT USED ONLY TO MAKE THE     *
009400*    DISPLAY AT 110-ADD-HEADER-ERROR EASIER TO FOLLOW.           *
009500******************************************************************
009600 01  WX-ERR-CNT-DISPLAY       PIC 9(02).
009700 01  WX-ERR-CNT-DISPLAY-R REDEFINES WX-ERR-CNT-DISPLAY.
009800     05  WX-ERR-CNT-EDIT      PIC Z9.
009900 EJECT
010000 LINKAGE SECTION.
010100     COPY BPCOMMON.
010200*
010300 01  FILLER PIC X(32) VALUE 'BPVALID1 WORKING STORAGE ENDS  '.
010400 EJECT
010500 PROCEDURE DIVISION USING BP-COMMON-AREA.
010600******************************************************************
010700*                        MAINLINE LOGIC                          *
010800******************************************************************
010900 0-CONTROL-PROCESS.
011000     PERFORM 1-VALIDATE-HEADER
011100         THRU 199-VALIDATE-HEADER-EXIT.
011200     PERFORM 2-CLASSIFY-DOCUMENTS
011300         THRU 299-CLASSIFY-DOCUMENTS-EXIT.
011400     GOBACK.
011500 EJECT
011600******************************************************************
011700*         PROJECT HEADER VALIDATION (RULE SET 1)                 *
011800******************************************************************
011900 1-VALIDATE-HEADER.
012000     MOVE 'Y' TO VA-HEADER-VALID-FLAG.
012100     MOVE 0 TO VA-HEADER-ERROR-CNT.
012200     IF PJ-PROJECT-ID = SPACES
012300        PERFORM 110-ADD-HEADER-ERROR
012400        MOVE 'PROJECT-ID IS REQUIRED AND MUST NOT BE BLANK'
012500             TO VA-HEADER-ERROR-TEXT(VA-HEADER-ERROR-CNT)
012600     END-IF.
012700     IF PJ-PROJECT-TYPE = SPACES
012800        PERFORM 110-ADD-HEADER-ERROR
012900        MOVE 'PROJECT-TYPE IS REQUIRED AND MUST NOT BE BLANK'
013000             TO VA-HEADER-ERROR-TEXT(VA-HEADER-ERROR-CNT)
013100     ELSE
013200        IF NOT PJ-TYPE-VALID
013300           PERFORM 110-ADD-HEADER-ERROR
013400           MOVE 'PROJECT-TYPE IS NOT ONE OF THE ALLOWED VALUES'
013500                TO VA-HEADER-ERROR-TEXT(VA-HEADER-ERROR-CNT)
013600        END-IF
013700     END-IF.
013800 199-VALIDATE-HEADER-EXIT.
013900     EXIT.
014000*
014100 110-ADD-HEADER-ERROR.
014200     MOVE 'N' TO VA-HEADER-VALID-FLAG.
014300     IF VA-HEADER-ERROR-CNT < 5
014400        ADD 1 TO VA-HEADER-ERROR-CNT
014500     END-IF.
014600     MOVE VA-HEADER-ERROR-CNT TO WX-ERR-CNT-DISPLAY.
014700 EJECT
014800******************************************************************
014900*      DOCUMENT FILE-UPLOAD CHECK AND EXTENSION CLASSIFICATION   *
015000*      (RULE SETS 2 AND 3) - RUNS OVER THE WHOLE DOCUMENT TABLE  *
015100******************************************************************
015200 2-CLASSIFY-DOCUMENTS.
015250     PERFORM 205-PROCESS-ONE-DOCUMENT
015270         VARYING DC-IDX FROM 1 BY 1
015280               UNTIL DC-IDX > DC-COUNT.
015800 299-CLASSIFY-DOCUMENTS-EXIT.
015900     EXIT.
016000*
016050 205-PROCESS-ONE-DOCUMENT.
016060     PERFORM 210-CHECK-ONE-DOCUMENT.
016070     PERFORM 220-CLASSIFY-ONE-EXTENSION.
016080*
016100 210-CHECK-ONE-DOCUMENT.
016200     MOVE 'Y' TO DC-VALID-FLAG(DC-IDX).
016300     IF DC-DOC-NAME(DC-IDX) = SPACES
016400        MOVE 'N' TO DC-VALID-FLAG(DC-IDX)
016500     END-IF.
016600     IF DC-DOC-TYPE(DC-IDX) = SPACES
016700        MOVE 'N' TO DC-VALID-FLAG(DC-IDX)
016800     END-IF.
016900     IF DC-FILE-SIZE(DC-IDX) = 0
017000        MOVE 'N' TO DC-VALID-FLAG(DC-IDX)
017100     END-IF.
017200     IF DC-FILE-SIZE(DC-IDX) > 10485760
017300        MOVE 'N' TO DC-VALID-FLAG(DC-IDX)
017400     END-IF.
017500 EJECT
017600 220-CLASSIFY-ONE-EXTENSION.
017700     MOVE DC-DOC-NAME(DC-IDX) TO WX-DOC-NAME-LOWER.
017800     INSPECT WX-DOC-NAME-LOWER
017900        CONVERTING 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
018000                TO 'abcdefghijklmnopqrstuvwxyz'.
018050     MOVE 0 TO WX-TRAIL-LEN.
018060     INSPECT WX-DOC-NAME-LOWER TALLYING WX-TRAIL-LEN
018070        FOR TRAILING SPACE.
018080     COMPUTE WX-NAME-LEN = 30 - WX-TRAIL-LEN.
018100     MOVE 'UNKNOWN' TO DC-EXTENSION-CLASS(DC-IDX).
018200     MOVE 'N' TO WX-FOUND-SW.
018250     PERFORM 225-SCAN-ONE-EXTENSION
018270         VARYING WX-EXT-IDX FROM 1 BY 1
018280               UNTIL WX-EXT-IDX > 9 OR WX-EXT-FOUND.
018290*
019200 EJECT
019210 225-SCAN-ONE-EXTENSION.
019220     MOVE SPACES TO WX-EXT-CANDIDATE.
019230     MOVE WX-EXT-SUFFIX(WX-EXT-IDX) TO WX-EXT-CANDIDATE.
019240     INSPECT WX-EXT-CANDIDATE
019250        CONVERTING 'ABCDEFGHIJKLMNOPQRSTUVWXYZ '
019260                TO 'abcdefghijklmnopqrstuvwxyz '.
019270     PERFORM 221-MATCH-SUFFIX.
019280*
019300 221-MATCH-SUFFIX.
019400*    THE CANDIDATE EXTENSION (WITHOUT ITS LEADING DOT) IS TESTED
019500*    AGAINST THE RIGHTMOST CHARACTERS OF THE LOWER-CASED NAME.
019550*    ANCHORED ON WX-NAME-LEN, NOT ON BYTE 30, SINCE THE NAME
019560*    FIELD IS SPACE-PADDED RATHER THAN DOT-AT-BYTE-30 (CR-0841).
019600     MOVE 0 TO WX-EXT-LEN.
019700     INSPECT WX-EXT-SUFFIX(WX-EXT-IDX) TALLYING WX-EXT-LEN
019800        FOR CHARACTERS BEFORE INITIAL SPACE.
019900     IF WX-EXT-LEN > 0
020000        COMPUTE WX-EXT-START = WX-NAME-LEN + 1 - WX-EXT-LEN
022000        IF WX-EXT-START > 1
023000           IF WX-DOC-NAME-LOWER(WX-EXT-START - 1:1) = '.'
024000              IF WX-DOC-NAME-LOWER(WX-EXT-START:WX-EXT-LEN) =
024100                 WX-EXT-CANDIDATE(1:WX-EXT-LEN)
024200                 MOVE WX-EXT-CLASS(WX-EXT-IDX)
024300                      TO DC-EXTENSION-CLASS(DC-IDX)
024400                 MOVE 'Y' TO WX-FOUND-SW
024500              END-IF
024600           END-IF
024700        END-IF
024800     END-IF.
