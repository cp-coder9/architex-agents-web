000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    BPAREACK.
000300 AUTHOR.        D P THERON.
000400 INSTALLATION.  CITY ENGINEERING SYSTEMS - PLAN EXAMINATION UNIT.
000500 DATE-WRITTEN.  05/1994.
000600 DATE-COMPILED.
000700 SECURITY.      CONFIDENTIAL - INTERNAL USE ONLY.
000800******************************************************************
000900*                                                                *
001000*A    ABSTRACT..                                                 *
001100*  BPAREACK IMPLEMENTS THE AREA-CHECK ELEMENT CHECKER.  FOR      *
001200*  EACH ROOM IT COMPUTES THE ROOM AREA WHEN NOT SUPPLIED (AREA   *
001300*  = LENGTH X WIDTH) AND CHECKS THE RESULT IS POSITIVE, THEN     *
001400*  RUNS AN AGGREGATE MINIMUM-ROOM-AREA CHECK AND A FLOOR-AREA-   *
001500*  RATIO CHECK AGAINST THE PROJECT HEADER'S ZONING LIMIT.        *
001600*                                                                *
001700*J    JCL..                                                      *
001800*     CALLED SUBPROGRAM - NO JCL OF ITS OWN.                     *
001900*                                                                *
002000*P    ENTRY PARAMETERS..                                         *
002100*     01  BP-COMMON-AREA  (SEE COPY MEMBER BPCOMMON)             *
002200*                                                                *
002300*E    ERRORS DETECTED BY THIS ELEMENT..                          *
002400*     NONE ABEND - RULE FAILURES ARE RECORDED, NOT ABENDED.      *
002500*                                                                *
002600*C    ELEMENTS INVOKED BY THIS ELEMENT..                         *
002700*     NONE.                                                      *
002800*                                                                *
002900*U    USER CONSTANTS AND TABLES REFERENCED..                     *
003000*     AC-MIN-AREA-TABLE, AC-DEFAULT-MAX-FAR.                     *
003100*                                                                *
003200******************************************************************
003300*                        CHANGE LOG                              *
003400******************************************************************
003500*    1994-05-12  DPT  CR-0424  ORIGINAL PROGRAM.                 *
003600*    1995-02-20  RKM  CR-0498  ADDED DINING ROOM TO THE MINIMUM  *
003700*                              AREA TABLE (10.00 M2).            *
003800*    1996-06-03  DPT  CR-0618  FAR DEFAULT OF 0.500 ADDED WHEN   *
003900*                              PROJECT HEADER GIVES NO MAX-FAR.  *
004000*    1998-12-01  DPT  CR-0757  Y2K REVIEW - NO DATE FIELDS IN    *
004100*                              THIS PROGRAM, NO CHANGE REQUIRED. *
004200******************************************************************
004300 ENVIRONMENT DIVISION.
004400 CONFIGURATION SECTION.
004500 SOURCE-COMPUTER. IBM-3090.
004600 OBJECT-COMPUTER. IBM-3090.
004700 SPECIAL-NAMES.
004800     C01 IS TOP-OF-FORM
004900     CLASS ALPHA-CLASS IS 'A' THRU 'Z'.
005000 EJECT
005100 DATA DIVISION.
005200 WORKING-STORAGE SECTION.
005250     COPY BPWSCOM.
005300 01  FILLER PIC X(32) VALUE 'BPAREACK WORKING STORAGE BEGINS'.
005400******************************************************************
005500*    MINIMUM ROOM AREA TABLE - SAME AS BPDIMCHK PLUS DINING ROOM *
005600*    AC-MIN-AREA-TABLE-R REDEFINES THE LOAD FORM FOR THE SEARCH  *
005700*    IN PARAGRAPH 320.                                           *
005800******************************************************************
005900 01  AC-MIN-AREA-TABLE-LOAD.
006000     05  FILLER   PIC X(16) VALUE 'bedroom     0800'.
006100     05  FILLER   PIC X(16) VALUE 'living_room 1200'.
006200     05  FILLER   PIC X(16) VALUE 'kitchen     0400'.
006300     05  FILLER   PIC X(16) VALUE 'bathroom    0250'.
006400     05  FILLER   PIC X(16) VALUE 'office      0600'.
006500     05  FILLER   PIC X(16) VALUE 'dining_room 1000'.
006600 01  AC-MIN-AREA-TABLE-R REDEFINES AC-MIN-AREA-TABLE-LOAD.
006700     05  AC-MIN-AREA-ENTRY OCCURS 6 TIMES INDEXED BY AC-MIN-IDX.
006800         10  AC-MIN-ROOM-TYPE    PIC X(12).
006900         10  AC-MIN-AREA-SQM     PIC 9(02)V99.
007000 EJECT
007100******************************************************************
007200*    RULE CONSTANTS AND LOCAL TALLIES                            *
007300******************************************************************
007400 01  AC-RULE-CONSTANTS.
007500     05  AC-DEFAULT-MAX-FAR    PIC 9V999    VALUE 0.500.
007600*
007700 01  AC-LOCAL-TALLY.
007800     05  AC-CHK-TOTAL          PIC S9(04) COMP VALUE 0.
007900     05  AC-CHK-PASSED         PIC S9(04) COMP VALUE 0.
008000     05  AC-CHK-FAILED         PIC S9(04) COMP VALUE 0.
008100     05  AC-MY-CS-IDX          PIC S9(04) COMP VALUE 0.
008200     05  AC-VIOLATION-CNT      PIC S9(04) COMP VALUE 0.
008300     05  AC-MIN-FOUND-SW       PIC X(01) VALUE 'N'.
008400         88  AC-MIN-FOUND            VALUE 'Y'.
008500 EJECT
008600******************************************************************
008700*    FAR WORK FIELDS - AC-EFFECTIVE-MAX-FAR-R REDEFINES THE      *
008800*    HEADER COPY SO THE DEFAULT CAN BE SUBSTITUTED WITHOUT       *
008900*    DISTURBING THE ORIGINAL PJ-MAX-FAR VALUE.                   *
009000******************************************************************
009100 01  AC-EFFECTIVE-MAX-FAR      PIC 9V999.
009200 01  AC-EFFECTIVE-MAX-FAR-R REDEFINES AC-EFFECTIVE-MAX-FAR.
009300     05  AC-MAX-FAR-DIGITS     PIC 9(04).
009400*
009500 01  AC-COMPUTED-FAR           PIC 9(03)V9(04).
009600 EJECT
009700 01  WK-RESULT-LINE.
009800     05  WK-RULE-NAME          PIC X(30).
009900     05  WK-PASSED-FLAG        PIC X(01).
010000     05  WK-DETAIL-TEXT        PIC X(80).
010100 01  WK-RESULT-LINE-R REDEFINES WK-RESULT-LINE.
010200     05  FILLER                PIC X(31).
010300     05  WK-DETAIL-ALL         PIC X(80).
010400*
010500 01  WK-NUMERIC-EDIT-AREA.
010600     05  WK-COUNT-EDIT         PIC ZZZ9.
010700     05  WK-AREA-EDIT          PIC ZZZZ9.99.
010800     05  WK-FAR-EDIT           PIC Z9.9999.
010900 EJECT
011000 LINKAGE SECTION.
011100     COPY BPCOMMON.
011200*
011300 01  FILLER PIC X(32) VALUE 'BPAREACK WORKING STORAGE ENDS  '.
011400 EJECT
011500 PROCEDURE DIVISION USING BP-COMMON-AREA.
011600******************************************************************
011700*                        MAINLINE LOGIC                          *
011800******************************************************************
011900 0-CONTROL-PROCESS.
012000     PERFORM 1-INITIALIZE-CHECKER
012100         THRU 199-INITIALIZE-CHECKER-EXIT.
012200     PERFORM 2-CHECK-ROOM-AREAS
012300         THRU 299-CHECK-ROOM-AREAS-EXIT.
012400     PERFORM 3-CHECK-MINIMUM-AREAS
012500         THRU 399-CHECK-MINIMUM-AREAS-EXIT.
012600     PERFORM 4-CHECK-FLOOR-AREA-RATIO
012700         THRU 499-CHECK-FLOOR-AREA-RATIO-EXIT.
012800     PERFORM 5-BUILD-SUMMARY
012900         THRU 599-BUILD-SUMMARY-EXIT.
013000     GOBACK.
013100 EJECT
013200 1-INITIALIZE-CHECKER.
013300     MOVE 0 TO AC-CHK-TOTAL AC-CHK-PASSED AC-CHK-FAILED.
013400     ADD 1 TO CS-COUNT.
013500     MOVE CS-COUNT TO AC-MY-CS-IDX.
013700 199-INITIALIZE-CHECKER-EXIT.
013800     EXIT.
013900 EJECT
014000******************************************************************
014100*   RULE 1 - ROOM AREA CALCULATION, ONE CHECK LINE PER ROOM      *
014200******************************************************************
014300 2-CHECK-ROOM-AREAS.
014350     PERFORM 210-CHECK-ONE-ROOM-AREA
014360         VARYING RM-IDX FROM 1 BY 1
014370               UNTIL RM-IDX > RM-COUNT.
014800 299-CHECK-ROOM-AREAS-EXIT.
014900     EXIT.
015000*
015100 210-CHECK-ONE-ROOM-AREA.
015200     IF RM-AREA-SQM(RM-IDX) = 0
015300        COMPUTE RM-AREA-SQM(RM-IDX) ROUNDED =
015400           RM-LENGTH-M(RM-IDX) * RM-WIDTH-M(RM-IDX)
015500     END-IF.
015600     MOVE 'ROOM AREA CALCULATION          ' TO WK-RULE-NAME.
015700     MOVE SPACES TO WK-DETAIL-TEXT.
015800     MOVE RM-AREA-SQM(RM-IDX) TO WK-AREA-EDIT.
015850     ADD 1 TO PT-ROOMS-ANALYZED.
015900     ADD RM-AREA-SQM(RM-IDX) TO PT-TOTAL-ROOM-AREA.
016000     IF RM-AREA-SQM(RM-IDX) > 0
016100        MOVE 'Y' TO WK-PASSED-FLAG
016200        STRING 'ROOM ' RM-ROOM-ID(RM-IDX)
016300               ' AREA ' WK-AREA-EDIT
016400               ' SQM IS VALID' DELIMITED BY SIZE
016500               INTO WK-DETAIL-TEXT
016600     ELSE
016700        MOVE 'N' TO WK-PASSED-FLAG
016800        STRING 'ROOM ' RM-ROOM-ID(RM-IDX)
016900               ' AREA COULD NOT BE ESTABLISHED'
017000               DELIMITED BY SIZE INTO WK-DETAIL-TEXT
017100     END-IF.
017200     PERFORM 900-ADD-CHECK-RESULT.
017300 EJECT
017400******************************************************************
017500*   RULE 2 - MINIMUM ROOM AREAS, ONE AGGREGATE CHECK             *
017600******************************************************************
017700 3-CHECK-MINIMUM-AREAS.
017800     MOVE 0 TO AC-VIOLATION-CNT.
017950     PERFORM 310-CHECK-ONE-ROOM-MINIMUM
017960         VARYING RM-IDX FROM 1 BY 1
017970               UNTIL RM-IDX > RM-COUNT.
018300     MOVE 'MINIMUM ROOM AREAS             ' TO WK-RULE-NAME.
018400     MOVE SPACES TO WK-DETAIL-TEXT.
018500     MOVE AC-VIOLATION-CNT TO WK-COUNT-EDIT.
018600     IF AC-VIOLATION-CNT = 0
018700        MOVE 'Y' TO WK-PASSED-FLAG
018800        STRING 'ALL ROOMS MEET THEIR MINIMUM AREA REQUIREMENT'
018900               DELIMITED BY SIZE INTO WK-DETAIL-TEXT
019000     ELSE
019100        MOVE 'N' TO WK-PASSED-FLAG
019200        STRING WK-COUNT-EDIT
019300               ' ROOM(S) BELOW THEIR MINIMUM AREA REQUIREMENT'
019400               DELIMITED BY SIZE INTO WK-DETAIL-TEXT
019500     END-IF.
019600     PERFORM 900-ADD-CHECK-RESULT.
019700 399-CHECK-MINIMUM-AREAS-EXIT.
019800     EXIT.
019900 EJECT
020000 310-CHECK-ONE-ROOM-MINIMUM.
020100     MOVE 'N' TO AC-MIN-FOUND-SW.
020150     PERFORM 315-CHECK-ONE-MIN-TYPE
020160         VARYING AC-MIN-IDX FROM 1 BY 1
020170               UNTIL AC-MIN-IDX > 6 OR AC-MIN-FOUND.
020800     IF AC-MIN-FOUND
020900        SUBTRACT 1 FROM AC-MIN-IDX
021000        IF RM-AREA-SQM(RM-IDX) < AC-MIN-AREA-SQM(AC-MIN-IDX)
021100           ADD 1 TO AC-VIOLATION-CNT
021200        END-IF
021300     END-IF.
021310*
021320 315-CHECK-ONE-MIN-TYPE.
021330     IF AC-MIN-ROOM-TYPE(AC-MIN-IDX) = RM-ROOM-TYPE(RM-IDX)
021340        MOVE 'Y' TO AC-MIN-FOUND-SW
021350     END-IF.
021400 EJECT
021500******************************************************************
021600*   RULE 3 - FLOOR AREA RATIO AGAINST THE ZONING LIMIT           *
021700******************************************************************
021800 4-CHECK-FLOOR-AREA-RATIO.
021900     MOVE 'FLOOR AREA RATIO               ' TO WK-RULE-NAME.
022000     MOVE SPACES TO WK-DETAIL-TEXT.
022100     IF PJ-LOT-AREA = 0
022200        MOVE 'Y' TO WK-PASSED-FLAG
022300        STRING 'LOT-AREA NOT SUPPLIED - FAR CHECK SKIPPED'
022400               DELIMITED BY SIZE INTO WK-DETAIL-TEXT
022500     ELSE
022600        MOVE PJ-MAX-FAR TO AC-EFFECTIVE-MAX-FAR
022700        IF AC-EFFECTIVE-MAX-FAR = 0
022800           MOVE AC-DEFAULT-MAX-FAR TO AC-EFFECTIVE-MAX-FAR
022900        END-IF
023000        COMPUTE AC-COMPUTED-FAR ROUNDED =
023100           PJ-GROSS-FLOOR-AREA / PJ-LOT-AREA
023200        MOVE AC-COMPUTED-FAR TO WK-FAR-EDIT
023300        IF AC-COMPUTED-FAR <= AC-EFFECTIVE-MAX-FAR
023400           MOVE 'Y' TO WK-PASSED-FLAG
023500           STRING 'FAR ' WK-FAR-EDIT
023600                  ' IS WITHIN THE ZONING LIMIT' DELIMITED BY SIZE
023700                  INTO WK-DETAIL-TEXT
023800        ELSE
023900           MOVE 'N' TO WK-PASSED-FLAG
024000           STRING 'FAR ' WK-FAR-EDIT
024100                  ' EXCEEDS THE ZONING LIMIT' DELIMITED BY SIZE
024200                  INTO WK-DETAIL-TEXT
024300        END-IF
024400     END-IF.
024500     PERFORM 900-ADD-CHECK-RESULT.
024600 499-CHECK-FLOOR-AREA-RATIO-EXIT.
024700     EXIT.
024800 EJECT
024900******************************************************************
025000*          BUILD THE CHECKER-SUMMARY ENTRY                      *
025100******************************************************************
025200 5-BUILD-SUMMARY.
025300     MOVE 'AREA-CHECK          ' TO CS-CHECKER-NAME(AC-MY-CS-IDX).
025400     MOVE 'COMPLETED' TO CS-RUN-STATUS(AC-MY-CS-IDX).
025500     MOVE AC-CHK-TOTAL  TO CS-TOTAL-CHECKS(AC-MY-CS-IDX).
025600     MOVE AC-CHK-PASSED TO CS-PASSED-COUNT(AC-MY-CS-IDX).
025700     MOVE AC-CHK-FAILED TO CS-FAILED-COUNT(AC-MY-CS-IDX).
025800     IF AC-CHK-TOTAL = 0
025900        MOVE 0 TO CS-COMPLIANCE-RATE(AC-MY-CS-IDX)
026000     ELSE
026100        COMPUTE CS-COMPLIANCE-RATE(AC-MY-CS-IDX) ROUNDED =
026200           AC-CHK-PASSED / AC-CHK-TOTAL
026300     END-IF.
026400     IF AC-CHK-FAILED = 0
026500        MOVE 'Y' TO CS-IS-COMPLIANT(AC-MY-CS-IDX)
026600     ELSE
026700        MOVE 'N' TO CS-IS-COMPLIANT(AC-MY-CS-IDX)
026800     END-IF.
026900     MOVE 0 TO CS-ISSUE-COUNT(AC-MY-CS-IDX).
027000 599-BUILD-SUMMARY-EXIT.
027100     EXIT.
027200 EJECT
027300******************************************************************
027400*    APPEND THE STAGED WK-RESULT-LINE TO THE CR-ENTRY TABLE      *
027500******************************************************************
027600 900-ADD-CHECK-RESULT.
027700     IF CR-COUNT < BP-MAX-RESULTS
027800        ADD 1 TO CR-COUNT
027900        MOVE 'AREA-CHECK          '  TO CR-CHECKER-NAME(CR-COUNT)
028000        MOVE WK-RULE-NAME            TO CR-RULE-NAME(CR-COUNT)
028100        MOVE WK-PASSED-FLAG          TO CR-PASSED-FLAG(CR-COUNT)
028200        MOVE WK-DETAIL-TEXT          TO CR-DETAIL-TEXT(CR-COUNT)
028300     END-IF.
028400     ADD 1 TO AC-CHK-TOTAL.
028500     IF WK-PASSED-FLAG = 'Y'
028600        ADD 1 TO AC-CHK-PASSED
028700     ELSE
028800        ADD 1 TO AC-CHK-FAILED
028900     END-IF.
