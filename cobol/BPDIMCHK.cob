000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    BPDIMCHK.
000300 AUTHOR.        D P THERON.
000400 INSTALLATION.  CITY ENGINEERING SYSTEMS - PLAN EXAMINATION UNIT.
000500 DATE-WRITTEN.  04/1994.
000600 DATE-COMPILED.
000700 SECURITY.      CONFIDENTIAL - INTERNAL USE ONLY.
000800******************************************************************
000900*                                                                *
001000*A    ABSTRACT..                                                 *
001100*  BPDIMCHK IMPLEMENTS THE DIMENSION-CHECK ELEMENT CHECKER.      *
001200*  IT RUNS A SINGLE SCALE-CONSISTENCY CHECK OVER ALL DIMENSION   *
001300*  RECORDS, ONE MINIMUM-ROOM-SIZE CHECK PER ROOM RECORD, AND A   *
001400*  SINGLE AGGREGATE LEGIBILITY/PLACEMENT CHECK OVER ALL          *
001500*  DIMENSION RECORDS.                                            *
001600*                                                                *
001700*J    JCL..                                                      *
001800*     CALLED SUBPROGRAM - NO JCL OF ITS OWN.                     *
001900*                                                                *
002000*P    ENTRY PARAMETERS..                                         *
002100*     01  BP-COMMON-AREA  (SEE COPY MEMBER BPCOMMON)             *
002200*                                                                *
002300*E    ERRORS DETECTED BY THIS ELEMENT..                          *
002400*     NONE ABEND - RULE FAILURES ARE RECORDED, NOT ABENDED.      *
002500*                                                                *
002600*C    ELEMENTS INVOKED BY THIS ELEMENT..                         *
002700*     NONE.                                                      *
002800*                                                                *
002900*U    USER CONSTANTS AND TABLES REFERENCED..                     *
003000*     DC-MIN-AREA-TABLE - MINIMUM ROOM AREA BY ROOM TYPE.        *
003100*                                                                *
003200******************************************************************
003300*                        CHANGE LOG                              *
003400******************************************************************
003500*    1994-04-06  DPT  CR-0418  ORIGINAL PROGRAM.                 *
003600*    1994-09-30  RKM  CR-0448  ADDED DISTINCT-SCALE COUNT LOGIC  *
003700*                              (FIRST CUT COMPARED ONLY THE      *
003800*                              FIRST TWO RECORDS).               *
003900*    1996-03-15  DPT  CR-0605  OFFICE MINIMUM AREA CORRECTED     *
004000*                              FROM 5.00 M2 TO 6.00 M2.          *
004100*    1998-12-01  DPT  CR-0757  Y2K REVIEW - NO DATE FIELDS IN    *
004200*                              THIS PROGRAM, NO CHANGE REQUIRED. *
004300******************************************************************
004400 ENVIRONMENT DIVISION.
004500 CONFIGURATION SECTION.
004600 SOURCE-COMPUTER. IBM-3090.
004700 OBJECT-COMPUTER. IBM-3090.
004800 SPECIAL-NAMES.
004900     C01 IS TOP-OF-FORM
005000     CLASS ALPHA-CLASS IS 'A' THRU 'Z'.
005100 EJECT
005200 DATA DIVISION.
005300 WORKING-STORAGE SECTION.
005350     COPY BPWSCOM.
005400 01  FILLER PIC X(32) VALUE 'BPDIMCHK WORKING STORAGE BEGINS'.
005500******************************************************************
005600*    MINIMUM ROOM AREA TABLE (ROOM-TYPE / MINIMUM-SQM PAIRS)     *
005700*    DC-MIN-AREA-TABLE-R REDEFINES THE LOAD FORM SO EACH ENTRY   *
005800*    CAN BE ADDRESSED AS A 2-FIELD GROUP DURING THE SEARCH IN    *
005900*    PARAGRAPH 320.                                              *
006000******************************************************************
006100 01  DC-MIN-AREA-TABLE-LOAD.
006200     05  FILLER   PIC X(16) VALUE 'bedroom     0800'.
006300     05  FILLER   PIC X(16) VALUE 'living_room 1200'.
006400     05  FILLER   PIC X(16) VALUE 'kitchen     0400'.
006500     05  FILLER   PIC X(16) VALUE 'bathroom    0250'.
006600     05  FILLER   PIC X(16) VALUE 'office      0600'.
006700 01  DC-MIN-AREA-TABLE-R REDEFINES DC-MIN-AREA-TABLE-LOAD.
006800     05  DC-MIN-AREA-ENTRY OCCURS 5 TIMES INDEXED BY DC-MIN-IDX.
006900         10  DC-MIN-ROOM-TYPE    PIC X(12).
007000         10  DC-MIN-AREA-SQM     PIC 9(02)V99.
007100 EJECT
007200******************************************************************
007300*    DISTINCT-SCALE WORK TABLE FOR RULE 1                        *
007400******************************************************************
007500 01  WD-SCALE-WORK-TABLE.
007600     05  WD-UNIQUE-SCALE OCCURS 50 TIMES
007700                     INDEXED BY WD-US-IDX  PIC X(08).
007800 01  WD-UNIQUE-COUNT           PIC S9(04) COMP VALUE 0.
007900 01  WD-ALREADY-SEEN-SW        PIC X(01) VALUE 'N'.
008000     88  WD-ALREADY-SEEN             VALUE 'Y'.
008100******************************************************************
008200*    LOCAL TALLIES AND WORK FIELDS                                *
008300******************************************************************
008400 01  WD-LOCAL-TALLY.
008500     05  WD-CHK-TOTAL          PIC S9(04) COMP VALUE 0.
008600     05  WD-CHK-PASSED         PIC S9(04) COMP VALUE 0.
008700     05  WD-CHK-FAILED         PIC S9(04) COMP VALUE 0.
008800     05  WD-MY-CS-IDX          PIC S9(04) COMP VALUE 0.
008900     05  WD-ILLEGIBLE-COUNT    PIC S9(04) COMP VALUE 0.
009000     05  WD-MIN-FOUND-SW       PIC X(01) VALUE 'N'.
009100         88  WD-MIN-FOUND            VALUE 'Y'.
009200 EJECT
009300 01  WK-RESULT-LINE.
009400     05  WK-RULE-NAME          PIC X(30).
009500     05  WK-PASSED-FLAG        PIC X(01).
009600     05  WK-DETAIL-TEXT        PIC X(80).
009700 01  WK-RESULT-LINE-R REDEFINES WK-RESULT-LINE.
009800     05  FILLER                PIC X(31).
009900     05  WK-DETAIL-ALL         PIC X(80).
010000*
010100 01  WK-NUMERIC-EDIT-AREA.
010200     05  WK-COUNT-EDIT         PIC ZZZ9.
010300     05  WK-AREA-EDIT          PIC ZZZ9.99.
010400     05  WK-MIN-AREA-EDIT      PIC ZZ9.99.
010450 01  WK-NUMERIC-EDIT-AREA-R REDEFINES WK-NUMERIC-EDIT-AREA.
010460     05  WK-EDIT-ALL           PIC X(17).
010500 EJECT
010600 LINKAGE SECTION.
010700     COPY BPCOMMON.
010800*
010900 01  FILLER PIC X(32) VALUE 'BPDIMCHK WORKING STORAGE ENDS  '.
011000 EJECT
011100 PROCEDURE DIVISION USING BP-COMMON-AREA.
011200******************************************************************
011300*                        MAINLINE LOGIC                          *
011400******************************************************************
011500 0-CONTROL-PROCESS.
011600     PERFORM 1-INITIALIZE-CHECKER
011700         THRU 199-INITIALIZE-CHECKER-EXIT.
011800     PERFORM 2-CHECK-SCALE-CONSISTENCY
011900         THRU 299-CHECK-SCALE-CONSISTENCY-EXIT.
012000     PERFORM 3-CHECK-MINIMUM-ROOM-SIZES
012100         THRU 399-CHECK-MINIMUM-ROOM-SIZES-EXIT.
012200     PERFORM 4-CHECK-DIMENSION-PLACEMENT
012300         THRU 499-CHECK-DIMENSION-PLACEMENT-EXIT.
012400     PERFORM 5-BUILD-SUMMARY
012500         THRU 599-BUILD-SUMMARY-EXIT.
012600     GOBACK.
012700 EJECT
012800 1-INITIALIZE-CHECKER.
012900     MOVE 0 TO WD-CHK-TOTAL WD-CHK-PASSED WD-CHK-FAILED.
013000     ADD 1 TO CS-COUNT.
013100     MOVE CS-COUNT TO WD-MY-CS-IDX.
013200 199-INITIALIZE-CHECKER-EXIT.
013300     EXIT.
013400 EJECT
013500******************************************************************
013600*     RULE 1 - SCALE CONSISTENCY OVER ALL DIMENSION RECORDS      *
013700******************************************************************
013800 2-CHECK-SCALE-CONSISTENCY.
013900     MOVE 0 TO WD-UNIQUE-COUNT.
013950     PERFORM 210-RECORD-UNIQUE-SCALE
013960         VARYING DM-IDX FROM 1 BY 1
013970               UNTIL DM-IDX > DM-COUNT.
014400     MOVE 'SCALE CONSISTENCY             ' TO WK-RULE-NAME.
014500     MOVE SPACES TO WK-DETAIL-TEXT.
014600     MOVE WD-UNIQUE-COUNT TO WK-COUNT-EDIT.
014700     IF WD-UNIQUE-COUNT <= 1
014800        MOVE 'Y' TO WK-PASSED-FLAG
014900        STRING 'DISTINCT SCALE VALUES = ' WK-COUNT-EDIT
015000               ' - CONSISTENT' DELIMITED BY SIZE
015100               INTO WK-DETAIL-TEXT
015200     ELSE
015300        MOVE 'N' TO WK-PASSED-FLAG
015400        STRING 'DISTINCT SCALE VALUES = ' WK-COUNT-EDIT
015500               ' - DRAWING IS NOT TO ONE CONSISTENT SCALE'
015600               DELIMITED BY SIZE INTO WK-DETAIL-TEXT
015700     END-IF.
015800     PERFORM 900-ADD-CHECK-RESULT.
015900 299-CHECK-SCALE-CONSISTENCY-EXIT.
016000     EXIT.
016100 EJECT
016200 210-RECORD-UNIQUE-SCALE.
016300     MOVE 'N' TO WD-ALREADY-SEEN-SW.
016350     PERFORM 215-CHECK-ONE-SEEN-SCALE
016360         VARYING WD-US-IDX FROM 1 BY 1
016370               UNTIL WD-US-IDX > WD-UNIQUE-COUNT
016380                  OR WD-ALREADY-SEEN.
016390     IF NOT WD-ALREADY-SEEN
017200        IF WD-UNIQUE-COUNT < 50
017300           ADD 1 TO WD-UNIQUE-COUNT
017400           MOVE DM-SCALE(DM-IDX) TO WD-UNIQUE-SCALE(WD-UNIQUE-COUNT)
017500        END-IF
017600     END-IF.
017650 215-CHECK-ONE-SEEN-SCALE.
017660     IF WD-UNIQUE-SCALE(WD-US-IDX) = DM-SCALE(DM-IDX)
017670        MOVE 'Y' TO WD-ALREADY-SEEN-SW
017680     END-IF.
017690*
017700 EJECT
017800******************************************************************
017900*     RULE 2 - MINIMUM ROOM SIZE, ONE CHECK LINE PER ROOM        *
018000******************************************************************
018100 3-CHECK-MINIMUM-ROOM-SIZES.
018150     PERFORM 310-CHECK-ONE-ROOM-SIZE
018160         VARYING RM-IDX FROM 1 BY 1
018170               UNTIL RM-IDX > RM-COUNT.
018600 399-CHECK-MINIMUM-ROOM-SIZES-EXIT.
018700     EXIT.
018800*
018900 310-CHECK-ONE-ROOM-SIZE.
019000     MOVE 'MINIMUM ROOM SIZE             ' TO WK-RULE-NAME.
019100     MOVE SPACES TO WK-DETAIL-TEXT.
019200     MOVE 'N' TO WD-MIN-FOUND-SW.
019250     PERFORM 315-CHECK-ONE-MIN-TYPE
019260         VARYING DC-MIN-IDX FROM 1 BY 1
019270               UNTIL DC-MIN-IDX > 5 OR WD-MIN-FOUND.
019900     MOVE RM-AREA-SQM(RM-IDX) TO WK-AREA-EDIT.
020000     IF NOT WD-MIN-FOUND
020100        MOVE 'Y' TO WK-PASSED-FLAG
020200        STRING 'ROOM ' RM-ROOM-ID(RM-IDX)
020300               ' TYPE ' RM-ROOM-TYPE(RM-IDX)
020400               ' HAS NO MINIMUM SIZE RULE' DELIMITED BY SIZE
020500               INTO WK-DETAIL-TEXT
020600     ELSE
020700        SUBTRACT 1 FROM DC-MIN-IDX
021000        MOVE DC-MIN-AREA-SQM(DC-MIN-IDX) TO WK-MIN-AREA-EDIT
021100        IF RM-AREA-SQM(RM-IDX) >= DC-MIN-AREA-SQM(DC-MIN-IDX)
021200           MOVE 'Y' TO WK-PASSED-FLAG
021300           STRING 'ROOM ' RM-ROOM-ID(RM-IDX)
021400                  ' AREA ' WK-AREA-EDIT
021500                  ' SQM MEETS MINIMUM ' WK-MIN-AREA-EDIT
021600                  ' SQM' DELIMITED BY SIZE INTO WK-DETAIL-TEXT
021700        ELSE
021800           MOVE 'N' TO WK-PASSED-FLAG
021900           STRING 'ROOM ' RM-ROOM-ID(RM-IDX)
022000                  ' AREA ' WK-AREA-EDIT
022100                  ' SQM BELOW MINIMUM ' WK-MIN-AREA-EDIT
022200                  ' SQM' DELIMITED BY SIZE INTO WK-DETAIL-TEXT
022300        END-IF
022400     END-IF.
022500     PERFORM 900-ADD-CHECK-RESULT.
022510*
022520 315-CHECK-ONE-MIN-TYPE.
022530     IF DC-MIN-ROOM-TYPE(DC-MIN-IDX) = RM-ROOM-TYPE(RM-IDX)
022540        MOVE 'Y' TO WD-MIN-FOUND-SW
022550     END-IF.
022600 EJECT
022700******************************************************************
022800*   RULE 3 - DIMENSION PLACEMENT, ONE AGGREGATE CHECK            *
022900******************************************************************
023000 4-CHECK-DIMENSION-PLACEMENT.
023100     MOVE 0 TO WD-ILLEGIBLE-COUNT.
023150     PERFORM 410-CHECK-ONE-DIM-LEGIBLE
023160         VARYING DM-IDX FROM 1 BY 1
023170               UNTIL DM-IDX > DM-COUNT.
023800     MOVE 'DIMENSION PLACEMENT           ' TO WK-RULE-NAME.
023900     MOVE SPACES TO WK-DETAIL-TEXT.
024000     MOVE WD-ILLEGIBLE-COUNT TO WK-COUNT-EDIT.
024100     IF WD-ILLEGIBLE-COUNT = 0
024200        MOVE 'Y' TO WK-PASSED-FLAG
024300        STRING 'ALL DIMENSION ANNOTATIONS ARE LEGIBLE AND'
024400               ' PROPERLY PLACED' DELIMITED BY SIZE
024500               INTO WK-DETAIL-TEXT
024600     ELSE
024700        MOVE 'N' TO WK-PASSED-FLAG
024800        STRING WK-COUNT-EDIT
024900               ' DIMENSION ANNOTATION(S) ILLEGIBLE OR'
025000               ' IMPROPERLY PLACED' DELIMITED BY SIZE
025100               INTO WK-DETAIL-TEXT
025200     END-IF.
025300     PERFORM 900-ADD-CHECK-RESULT.
025350 499-CHECK-DIMENSION-PLACEMENT-EXIT.
025360     EXIT.
025370*
025380 410-CHECK-ONE-DIM-LEGIBLE.
025390     IF NOT DM-IS-LEGIBLE(DM-IDX)
025395        ADD 1 TO WD-ILLEGIBLE-COUNT
025398     END-IF.
025600 EJECT
025700******************************************************************
025800*          BUILD THE CHECKER-SUMMARY ENTRY FOR DIMENSION-CHECK   *
025900******************************************************************
026000 5-BUILD-SUMMARY.
026100     MOVE 'DIMENSION-CHECK     ' TO CS-CHECKER-NAME(WD-MY-CS-IDX).
026200     MOVE 'COMPLETED' TO CS-RUN-STATUS(WD-MY-CS-IDX).
026300     MOVE WD-CHK-TOTAL  TO CS-TOTAL-CHECKS(WD-MY-CS-IDX).
026400     MOVE WD-CHK-PASSED TO CS-PASSED-COUNT(WD-MY-CS-IDX).
026500     MOVE WD-CHK-FAILED TO CS-FAILED-COUNT(WD-MY-CS-IDX).
026600     IF WD-CHK-TOTAL = 0
026700        MOVE 0 TO CS-COMPLIANCE-RATE(WD-MY-CS-IDX)
026800     ELSE
026900        COMPUTE CS-COMPLIANCE-RATE(WD-MY-CS-IDX) ROUNDED =
027000           WD-CHK-PASSED / WD-CHK-TOTAL
027100     END-IF.
027200     IF WD-CHK-FAILED = 0
027300        MOVE 'Y' TO CS-IS-COMPLIANT(WD-MY-CS-IDX)
027400     ELSE
027500        MOVE 'N' TO CS-IS-COMPLIANT(WD-MY-CS-IDX)
027600     END-IF.
027700     MOVE 0 TO CS-ISSUE-COUNT(WD-MY-CS-IDX).
027800 599-BUILD-SUMMARY-EXIT.
027900     EXIT.
028000 EJECT
028100******************************************************************
028200*    APPEND THE STAGED WK-RESULT-LINE TO THE CR-ENTRY TABLE      *
028300******************************************************************
028400 900-ADD-CHECK-RESULT.
028500     IF CR-COUNT < BP-MAX-RESULTS
028600        ADD 1 TO CR-COUNT
028700        MOVE 'DIMENSION-CHECK     '  TO CR-CHECKER-NAME(CR-COUNT)
028800        MOVE WK-RULE-NAME            TO CR-RULE-NAME(CR-COUNT)
028900        MOVE WK-PASSED-FLAG          TO CR-PASSED-FLAG(CR-COUNT)
029000        MOVE WK-DETAIL-TEXT          TO CR-DETAIL-TEXT(CR-COUNT)
029100     END-IF.
029200     ADD 1 TO WD-CHK-TOTAL.
029300     IF WK-PASSED-FLAG = 'Y'
029400        ADD 1 TO WD-CHK-PASSED
029500     ELSE
029600        ADD 1 TO WD-CHK-FAILED
029700     END-IF.
